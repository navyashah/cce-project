000010******************************************************************CCRPT000
000020* Program name:    CCRPT000.                                      CCRPT000
000030* Original author: GFORRICH.                                      CCRPT000
000040*                                                                 CCRPT000
000050* Maintenence Log                                                 CCRPT000
000060* Date       Author        Maintenance Requirement.               CCRPT000
000070* ---------- ------------  -------------------------------------- CCRPT000
000080* 03/02/2024 GFORRICH      Initial version - dashboard metrics    CC4471  
000090*                          and run-report writer, CALLed from     CC4471  
000100*                          the check-run orchestrator (CR-4471).  CC4471  
000110* 09/11/1998 GFORRICH      Y2K remediation pass (CR-Y2K98).       CCY2K98 
000120* 21/07/2025 GFORRICH      Receives the run-summary block from    CC5001  
000130*                          CCRUN000 instead of building it here   CC5001  
000140*                          (CR-5001).                             CC5001  
000150* 05/08/2025 MIBARRA       Control status listing ordered         CC5201  
000160*                          ascending by control id, per audit     CC5201  
000170*                          office request (CR-5201).                CC5201
000180* 06/03/2026 MIBARRA       Dropped C01/TOP-OF-FORM and              CC5320
000190*                          CC-ALFA-NUMERICO from SPECIAL-NAMES -    CC5320
000200*                          dead since this program was written      CC5320
000210*                          (CR-5320).                               CC5320
000220* 06/03/2026 MIBARRA       EVIDENCE-FILE and ALERT-FILE now read    CC5322
000230*                          the '1' generation written by CCRUN000's CC5322
000240*                          OLD/NEW carry-forward so drift history   CC5322
000250*                          and unacknowledged alerts are not lost   CC5322
000260*                          between runs (CR-5322).                  CC5322
000270******************************************************************CCRPT000
000280******************************************************************CCRPT000
000290*                                                                 CCRPT000
000300*          I D E N T I F I C A T I O N  D I V I S I O N           CCRPT000
000310*                                                                 CCRPT000
000320******************************************************************CCRPT000
000330 IDENTIFICATION DIVISION.                                         CCRPT000
000340 PROGRAM-ID.  CCRPT000.                                           CCRPT000
000350 AUTHOR. GUILLERMO FORRICH.                                       CCRPT000
000360 INSTALLATION. IBM Z/OS.                                          CCRPT000
000370 DATE-WRITTEN. 03/02/2024.                                        CCRPT000
000380 DATE-COMPILED.                                                   CCRPT000
000390 SECURITY. CONFIDENTIAL.                                          CCRPT000
000400******************************************************************CCRPT000
000410*                                                                 CCRPT000
000420*             E N V I R O N M E N T   D I V I S I O N             CCRPT000
000430*                                                                 CCRPT000
000440******************************************************************CCRPT000
000450 ENVIRONMENT DIVISION.                                            CCRPT000
000460 INPUT-OUTPUT SECTION.                                            CCRPT000
000470******************************************************************CCRPT000
000480*              ARCHIVOS INTERVINIENTES EN EL PROCESO              CCRPT000
000490******************************************************************CCRPT000
000500 FILE-CONTROL.                                                    CCRPT000
000510                                                                  CCRPT000
000520     SELECT CONTROL-MASTER    ASSIGN  TO CTLMSTR                  CCRPT000
000530                              FILE STATUS IS WS-FILE-STATUS.      CCRPT000
000540                                                                  CCRPT000
000550     SELECT EVIDENCE-FILE     ASSIGN  TO EVDFILE1                 CCRPT000
000560                              FILE STATUS IS WS-FILE-STATUS.      CCRPT000
000570                                                                  CCRPT000
000580     SELECT EVALUATION-FILE   ASSIGN  TO EVLFILE1                 CCRPT000
000590                              FILE STATUS IS WS-FILE-STATUS.      CCRPT000
000600                                                                  CCRPT000
000610     SELECT ALERT-FILE        ASSIGN  TO ALRFILE1                 CCRPT000
000620                              FILE STATUS IS WS-FILE-STATUS.      CCRPT000
000630                                                                  CCRPT000
000640     SELECT RUN-REPORT        ASSIGN  TO RUNRPT.                  CCRPT000
000650******************************************************************CCRPT000
000660*                                                                 CCRPT000
000670*                      D A T A   D I V I S I O N                  CCRPT000
000680*                                                                 CCRPT000
000690******************************************************************CCRPT000
000700 DATA DIVISION.                                                   CCRPT000
000710 FILE SECTION.                                                    CCRPT000
000720                                                                  CCRPT000
000730 FD  CONTROL-MASTER                                               CCRPT000
000740     RECORDING MODE IS F                                          CCRPT000
000750     RECORD CONTAINS 170 CHARACTERS.                              CCRPT000
000760 01  REG-CONTROL-MASTER.                                          CCRPT000
000770     COPY CCCTL000.                                               CCRPT000
000780                                                                  CCRPT000
000790 FD  EVIDENCE-FILE                                                CCRPT000
000800     RECORDING MODE IS F                                          CCRPT000
000810     RECORD CONTAINS 80 CHARACTERS.                               CCRPT000
000820 01  REG-EVIDENCE.                                                CCRPT000
000830     COPY CCEVD000.                                               CCRPT000
000840                                                                  CCRPT000
000850 FD  EVALUATION-FILE                                              CCRPT000
000860     RECORDING MODE IS F                                          CCRPT000
000870     RECORD CONTAINS 440 CHARACTERS.                              CCRPT000
000880 01  REG-EVALUATION.                                              CCRPT000
000890     COPY CCEVL000.                                               CCRPT000
000900                                                                  CCRPT000
000910 FD  ALERT-FILE                                                   CCRPT000
000920     RECORDING MODE IS F                                          CCRPT000
000930     RECORD CONTAINS 166 CHARACTERS.                              CCRPT000
000940 01  REG-ALERT.                                                   CCRPT000
000950     COPY CCALR000.                                               CCRPT000
000960                                                                  CCRPT000
000970 FD  RUN-REPORT                                                   CCRPT000
000980     RECORDING MODE IS F                                          CCRPT000
000990     RECORD CONTAINS 132 CHARACTERS.                              CCRPT000
001000 01  REG-RUN-REPORT                   PIC X(132).                 CCRPT000
001010                                                                  CCRPT000
001020 WORKING-STORAGE SECTION.                                         CCRPT000
001030******************************************************************CCRPT000
001040*                    DEFINICION DE SWITCHES                       CCRPT000
001050******************************************************************CCRPT000
001060 01  SW-SWITCHES.                                                 CCRPT000
001070     05 WS-FILE-STATUS                PIC X(02) VALUE SPACE.      CCRPT000
001080        88 FS-88-OK                             VALUE '00'.       CCRPT000
001090        88 FS-88-EOF                             VALUE '10'.      CCRPT000
001100     05 WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.                CCRPT000
001110        10 WS-FS-CATEGORY             PIC X(01).                  CCRPT000
001120        10 WS-FS-DETAIL               PIC X(01).                  CCRPT000
001130     05 WS-FIN-CONTROL                PIC X(01) VALUE 'N'.        CCRPT000
001140        88 SI-FIN-CONTROL                      VALUE 'S'.         CCRPT000
001150        88 NO-FIN-CONTROL                      VALUE 'N'.         CCRPT000
001160     05 WS-FIN-EVALUACION             PIC X(01) VALUE 'N'.        CCRPT000
001170        88 SI-FIN-EVALUACION                   VALUE 'S'.         CCRPT000
001180        88 NO-FIN-EVALUACION                   VALUE 'N'.         CCRPT000
001190     05 WS-FIN-EVIDENCIA              PIC X(01) VALUE 'N'.        CCRPT000
001200        88 SI-FIN-EVIDENCIA                    VALUE 'S'.         CCRPT000
001210        88 NO-FIN-EVIDENCIA                    VALUE 'N'.         CCRPT000
001220     05 WS-FIN-ALERTA                 PIC X(01) VALUE 'N'.        CCRPT000
001230        88 SI-FIN-ALERTA                       VALUE 'S'.         CCRPT000
001240        88 NO-FIN-ALERTA                       VALUE 'N'.         CCRPT000
001250     05 WS-HAY-CTL                    PIC X(01) VALUE 'N'.        CCRPT000
001260        88 SE-HALLO-CTL                        VALUE 'S'.         CCRPT000
001270        88 NO-SE-HALLO-CTL                     VALUE 'N'.         CCRPT000
001280     05 WS-HAY-EVL                    PIC X(01) VALUE 'N'.        CCRPT000
001290        88 SE-HALLO-EVL                        VALUE 'S'.         CCRPT000
001300        88 NO-SE-HALLO-EVL                     VALUE 'N'.         CCRPT000
001310     05 WS-HAY-EVD                    PIC X(01) VALUE 'N'.        CCRPT000
001320        88 SE-HALLO-EVD                        VALUE 'S'.         CCRPT000
001330        88 NO-SE-HALLO-EVD                     VALUE 'N'.         CCRPT000
001340     05 FILLER                        PIC X(04).                  CCRPT000
001350******************************************************************CCRPT000
001360*                   DEFINICION DE CONSTANTES                      CCRPT000
001370******************************************************************CCRPT000
001380 01  CT-CONSTANTES.                                               CCRPT000
001390     05 CT-1                          PIC 9(01) VALUE 1.          CCRPT000
001400     05 CT-ESTADO-PASS                PIC X(04) VALUE 'PASS'.     CCRPT000
001410     05 CT-ESTADO-FAIL                PIC X(04) VALUE 'FAIL'.     CCRPT000
001420     05 CT-SEV-HIGH                   PIC X(06) VALUE 'HIGH  '.   CCRPT000
001430     05 CT-SEV-MEDIUM                 PIC X(06) VALUE 'MEDIUM'.   CCRPT000
001440     05 CT-SEV-LOW                    PIC X(06) VALUE 'LOW   '.   CCRPT000
001450     05 CT-ACK-NO                     PIC X(01) VALUE 'N'.        CCRPT000
001460     05 FILLER                        PIC X(04).                  CCRPT000
001470******************************************************************CCRPT000
001480*                   DEFINICION DE CONTADORES                      CCRPT000
001490******************************************************************CCRPT000
001500 01  CN-CONTADORES.                                               CCRPT000
001510     05 CN-LINEAS-IMPRESAS            PIC S9(04) COMP VALUE 0.    CCRPT000
001520     05 CN-CONTROLS-TOTAL             PIC S9(04) COMP VALUE 0.    CCRPT000
001530     05 CN-CONTROLS-PASSING           PIC S9(04) COMP VALUE 0.    CCRPT000
001540     05 CN-FAILED-HIGH                PIC S9(03) COMP VALUE 0.    CCRPT000
001550     05 CN-FAILED-MEDIUM              PIC S9(03) COMP VALUE 0.    CCRPT000
001560     05 CN-FAILED-LOW                 PIC S9(03) COMP VALUE 0.    CCRPT000
001570     05 CN-ACTIVE-ALERTS              PIC S9(04) COMP VALUE 0.    CCRPT000
001580     05 FILLER                        PIC X(04).                  CCRPT000
001590******************************************************************CCRPT000
001600*                    DEFINICION DE VARIABLES                      CCRPT000
001610******************************************************************CCRPT000
001620 01  WS-VARIABLES.                                                CCRPT000
001630     05 WS-CTL-INS-NDX                PIC S9(04) COMP VALUE 0.    CCRPT000
001640     05 WS-SUB-DESPLAZA                PIC S9(04) COMP VALUE 0.   CCRPT000
001650     05 WS-SUB-EVD                    PIC S9(04) COMP VALUE 0.    CCRPT000
001660     05 WS-SUB-FRESH                  PIC S9(04) COMP VALUE 0.    CCRPT000
001670     05 WS-PASS-RATE                  PIC 9(03)V99 VALUE 0.       CCRPT000
001680     05 WS-PASS-RATE-R REDEFINES WS-PASS-RATE.                    CCRPT000
001690        10 WS-PASS-RATE-WHOLE         PIC 9(03).                  CCRPT000
001700        10 WS-PASS-RATE-DEC           PIC 9(02).                  CCRPT000
001710     05 WS-AUDIT-READINESS            PIC 9(03)V99 VALUE 0.       CCRPT000
001720     05 WS-AUDIT-READINESS-R REDEFINES WS-AUDIT-READINESS.        CCRPT000
001730        10 WS-AUDIT-RDY-WHOLE         PIC 9(03).                  CCRPT000
001740        10 WS-AUDIT-RDY-DEC           PIC 9(02).                  CCRPT000
001750     05 FILLER                        PIC X(04).                  CCRPT000
001760******************************************************************CCRPT000
001770*       TABLA DE CONTROLES, ORDENADA ASCENDENTE POR CONTROL-ID    CCRPT000
001780******************************************************************CCRPT000
001790 01  WS-CONTROL-TABLE.                                            CCRPT000
001800     COPY CCCTL000 REPLACING ==05  CCCTL000==                     CCRPT000
001810                          BY ==05  WS-CONTROL-ENTRY               CCRPT000
001820                                OCCURS 200 TIMES                  CCRPT000
001830                                INDEXED BY WS-CTL-NDX==.          CCRPT000
001840 01  WS-CONTROL-COUNT                 PIC S9(04) COMP VALUE 0.    CCRPT000
001850******************************************************************CCRPT000
001860*    TABLA DE ULTIMA EVALUACION CONOCIDA POR CONTROL (EVAL-ID     CCRPT000
001870*    MAS ALTO = MAS RECIENTE, PUES EL ARCHIVO ES CRONOLOGICO)     CCRPT000
001880******************************************************************CCRPT000
001890 01  WS-EVAL-LATEST-TABLE.                                        CCRPT000
001900     COPY CCEVL000 REPLACING ==05  CCEVL000==                     CCRPT000
001910                          BY ==05  WS-EVAL-ENTRY                  CCRPT000
001920                                OCCURS 200 TIMES                  CCRPT000
001930                                INDEXED BY WS-EVL-NDX==.          CCRPT000
001940 01  WS-EVAL-LATEST-COUNT             PIC S9(04) COMP VALUE 0.    CCRPT000
001950******************************************************************CCRPT000
001960*    TABLA DE ULTIMA EVIDENCIA CONOCIDA POR CONTROL Y FUENTE      CCRPT000
001970******************************************************************CCRPT000
001980 01  WS-EVID-FRESH-TABLE.                                         CCRPT000
001990     05 WS-EVIDF-ENTRY OCCURS 600 TIMES                           CCRPT000
002000        INDEXED BY WS-EVF-NDX.                                    CCRPT000
002010        10 WS-EVIDF-CONTROL-ID        PIC X(08).                  CCRPT000
002020        10 WS-EVIDF-SOURCE-SYSTEM     PIC X(10).                  CCRPT000
002030        10 WS-EVIDF-COLLECTED-AT      PIC X(20).                  CCRPT000
002040        10 FILLER                     PIC X(04).                  CCRPT000
002050 01  WS-EVID-FRESH-COUNT              PIC S9(04) COMP VALUE 0.    CCRPT000
002060******************************************************************CCRPT000
002070*         AREA DE TRABAJO DE UNA LINEA DE IMPRESION               CCRPT000
002080******************************************************************CCRPT000
002090 01  WS-LINEA-DETALLE                 PIC X(132) VALUE SPACES.    CCRPT000
002100******************************************************************CCRPT000
002110*         AREA DE COMUNICACION RECIBIDA DE CCRUN000               CCRPT000
002120******************************************************************CCRPT000
002130 01  WS-RUN-SUMMARY-WORK.                                         CCRPT000
002140     COPY CCLINK00.                                               CCRPT000
002150******************************************************************CCRPT000
002160*                                                                 CCRPT000
002170*              L I N K A G E   S E C T I O N                      CCRPT000
002180*                                                                 CCRPT000
002190******************************************************************CCRPT000
002200 LINKAGE SECTION.                                                 CCRPT000
002210 01  LK-RUN-SUMMARY.                                              CCRPT000
002220     COPY CCLINK00.                                               CCRPT000
002230******************************************************************CCRPT000
002240*                                                                 CCRPT000
002250*              P R O C E D U R E   D I V I S I O N                CCRPT000
002260*                                                                 CCRPT000
002270******************************************************************CCRPT000
002280 PROCEDURE DIVISION USING LK-RUN-SUMMARY.                         CCRPT000
002290******************************************************************CCRPT000
002300*                        0000-MAINLINE                            CCRPT000
002310******************************************************************CCRPT000
002320 0000-MAINLINE.                                                   CCRPT000
002330                                                                  CCRPT000
002340     PERFORM 1000-INICIO                                          CCRPT000
002350        THRU 1000-INICIO-EXIT                                     CCRPT000
002360                                                                  CCRPT000
002370     PERFORM 2000-CARGA-CONTROLES                                 CCRPT000
002380        THRU 2000-CARGA-CONTROLES-EXIT                            CCRPT000
002390                                                                  CCRPT000
002400     PERFORM 2200-CARGA-EVALUACIONES                              CCRPT000
002410        THRU 2200-CARGA-EVALUACIONES-EXIT                         CCRPT000
002420                                                                  CCRPT000
002430     PERFORM 2250-CARGA-EVIDENCIA                                 CCRPT000
002440        THRU 2250-CARGA-EVIDENCIA-EXIT                            CCRPT000
002450                                                                  CCRPT000
002460     PERFORM 2300-CALCULA-METRICAS                                CCRPT000
002470        THRU 2300-CALCULA-METRICAS-EXIT                           CCRPT000
002480                                                                  CCRPT000
002490     PERFORM 2400-CUENTA-ALERTAS                                  CCRPT000
002500        THRU 2400-CUENTA-ALERTAS-EXIT                             CCRPT000
002510                                                                  CCRPT000
002520     PERFORM 2100-IMPRIME-RESUMEN                                 CCRPT000
002530        THRU 2100-IMPRIME-RESUMEN-EXIT                            CCRPT000
002540                                                                  CCRPT000
002550     PERFORM 2150-IMPRIME-CONTROLES-FALLADOS                      CCRPT000
002560        THRU 2150-IMPRIME-CONTROLES-FALLADOS-EXIT                 CCRPT000
002570                                                                  CCRPT000
002580     PERFORM 2350-IMPRIME-METRICAS                                CCRPT000
002590        THRU 2350-IMPRIME-METRICAS-EXIT                           CCRPT000
002600                                                                  CCRPT000
002610     PERFORM 2500-IMPRIME-LISTADO-CONTROLES                       CCRPT000
002620        THRU 2500-IMPRIME-LISTADO-CONTROLES-EXIT                  CCRPT000
002630                                                                  CCRPT000
002640     PERFORM 3000-FIN.                                            CCRPT000
002650******************************************************************CCRPT000
002660*                           1000-INICIO                           CCRPT000
002670******************************************************************CCRPT000
002680 1000-INICIO.                                                     CCRPT000
002690                                                                  CCRPT000
002700     INITIALIZE CN-CONTADORES                                     CCRPT000
002710     MOVE LK-RUN-SUMMARY TO WS-RUN-SUMMARY-WORK                   CCRPT000
002720                                                                  CCRPT000
002730     OPEN INPUT  CONTROL-MASTER                                   CCRPT000
002740     IF NOT FS-88-OK                                              CCRPT000
002750        DISPLAY 'CCRPT000 ERROR OPEN CONTROL-MASTER  : '          CCRPT000
002760                WS-FILE-STATUS                                    CCRPT000
002770        PERFORM 3000-FIN                                          CCRPT000
002780     END-IF                                                       CCRPT000
002790                                                                  CCRPT000
002800     OPEN INPUT  EVIDENCE-FILE                                    CCRPT000
002810     IF NOT FS-88-OK                                              CCRPT000
002820        DISPLAY 'CCRPT000 ERROR OPEN EVIDENCE-FILE   : '          CCRPT000
002830                WS-FILE-STATUS                                    CCRPT000
002840        PERFORM 3000-FIN                                          CCRPT000
002850     END-IF                                                       CCRPT000
002860                                                                  CCRPT000
002870     OPEN INPUT  EVALUATION-FILE                                  CCRPT000
002880     IF NOT FS-88-OK                                              CCRPT000
002890        DISPLAY 'CCRPT000 ERROR OPEN EVALUATION-FILE : '          CCRPT000
002900                WS-FILE-STATUS                                    CCRPT000
002910        PERFORM 3000-FIN                                          CCRPT000
002920     END-IF                                                       CCRPT000
002930                                                                  CCRPT000
002940     OPEN INPUT  ALERT-FILE                                       CCRPT000
002950     IF NOT FS-88-OK                                              CCRPT000
002960        DISPLAY 'CCRPT000 ERROR OPEN ALERT-FILE      : '          CCRPT000
002970                WS-FILE-STATUS                                    CCRPT000
002980        PERFORM 3000-FIN                                          CCRPT000
002990     END-IF                                                       CCRPT000
003000                                                                  CCRPT000
003010     OPEN OUTPUT RUN-REPORT.                                      CCRPT000
003020******************************************************************CCRPT000
003030*                        1000-INICIO-EXIT                         CCRPT000
003040******************************************************************CCRPT000
003050 1000-INICIO-EXIT.                                                CCRPT000
003060     EXIT.                                                        CCRPT000
003070******************************************************************CCRPT000
003080*                    2000-CARGA-CONTROLES                         CCRPT000
003090*  CARGA CONTROL-MASTER COMPLETO EN WS-CONTROL-TABLE, MANTENIENDO CCRPT000
003100*  EL ORDEN ASCENDENTE POR CONTROL-ID MEDIANTE INSERCION          CCRPT000
003110*  ORDENADA, PUES EL MAESTRO NO GARANTIZA ESE ORDEN (CR-5201).    CCRPT000
003120******************************************************************CCRPT000
003130 2000-CARGA-CONTROLES.                                            CCRPT000
003140                                                                  CCRPT000
003150     READ CONTROL-MASTER INTO REG-CONTROL-MASTER                  CCRPT000
003160          AT END                                                  CCRPT000
003170          GO TO 2000-CARGA-CONTROLES-EXIT                         CCRPT000
003180     END-READ                                                     CCRPT000
003190                                                                  CCRPT000
003200     PERFORM 2050-INSERTA-CONTROL-ORDEN                           CCRPT000
003210        THRU 2050-INSERTA-CONTROL-ORDEN-EXIT                      CCRPT000
003220                                                                  CCRPT000
003230     GO TO 2000-CARGA-CONTROLES.                                  CCRPT000
003240******************************************************************CCRPT000
003250*                 2000-CARGA-CONTROLES-EXIT                       CCRPT000
003260******************************************************************CCRPT000
003270 2000-CARGA-CONTROLES-EXIT.                                       CCRPT000
003280     EXIT.                                                        CCRPT000
003290******************************************************************CCRPT000
003300*                 2050-INSERTA-CONTROL-ORDEN                      CCRPT000
003310*  BUSCA EL PRIMER RENGLON DE LA TABLA CUYO CONTROL-ID SEA MAYOR  CCRPT000
003320*  AL RECIEN LEIDO; DESPLAZA ESE RENGLON Y LOS SIGUIENTES UN      CCRPT000
003330*  LUGAR HACIA EL FINAL E INSERTA EL NUEVO CONTROL EN EL HUECO.   CCRPT000
003340******************************************************************CCRPT000
003350 2050-INSERTA-CONTROL-ORDEN.                                      CCRPT000
003360                                                                  CCRPT000
003370     MOVE CT-1 TO WS-CTL-INS-NDX                                  CCRPT000
003380                                                                  CCRPT000
003390     SEARCH WS-CONTROL-ENTRY                                      CCRPT000
003400        VARYING WS-CTL-INS-NDX                                    CCRPT000
003410        AT END                                                    CCRPT000
003420           CONTINUE                                               CCRPT000
003430        WHEN CTL-CONTROL-ID OF REG-CONTROL-MASTER LESS THAN       CCRPT000
003440             CTL-CONTROL-ID (WS-CTL-INS-NDX) OF WS-CONTROL-ENTRY  CCRPT000
003450           CONTINUE                                               CCRPT000
003460     END-SEARCH                                                   CCRPT000
003470                                                                  CCRPT000
003480     IF WS-CTL-INS-NDX GREATER THAN WS-CONTROL-COUNT              CCRPT000
003490        MOVE WS-CONTROL-COUNT TO WS-CTL-INS-NDX                   CCRPT000
003500        ADD CT-1 TO WS-CTL-INS-NDX                                CCRPT000
003510     ELSE                                                         CCRPT000
003520        MOVE WS-CONTROL-COUNT TO WS-SUB-DESPLAZA                  CCRPT000
003530        PERFORM 2055-DESPLAZA-CONTROL                             CCRPT000
003540           THRU 2055-DESPLAZA-CONTROL-EXIT                        CCRPT000
003550           UNTIL WS-SUB-DESPLAZA LESS THAN WS-CTL-INS-NDX         CCRPT000
003560     END-IF                                                       CCRPT000
003570                                                                  CCRPT000
003580     ADD CT-1 TO WS-CONTROL-COUNT                                 CCRPT000
003590     MOVE REG-CONTROL-MASTER TO WS-CONTROL-ENTRY (WS-CTL-INS-NDX).CCRPT000
003600******************************************************************CCRPT000
003610*              2050-INSERTA-CONTROL-ORDEN-EXIT                    CCRPT000
003620******************************************************************CCRPT000
003630 2050-INSERTA-CONTROL-ORDEN-EXIT.                                 CCRPT000
003640     EXIT.                                                        CCRPT000
003650******************************************************************CCRPT000
003660*                  2055-DESPLAZA-CONTROL                          CCRPT000
003670******************************************************************CCRPT000
003680 2055-DESPLAZA-CONTROL.                                           CCRPT000
003690                                                                  CCRPT000
003700     MOVE WS-CONTROL-ENTRY (WS-SUB-DESPLAZA)                      CCRPT000
003710        TO WS-CONTROL-ENTRY (WS-SUB-DESPLAZA + CT-1)              CCRPT000
003720                                                                  CCRPT000
003730     SUBTRACT CT-1 FROM WS-SUB-DESPLAZA.                          CCRPT000
003740******************************************************************CCRPT000
003750*               2055-DESPLAZA-CONTROL-EXIT                        CCRPT000
003760******************************************************************CCRPT000
003770 2055-DESPLAZA-CONTROL-EXIT.                                      CCRPT000
003780     EXIT.                                                        CCRPT000
003790******************************************************************CCRPT000
003800*                 2100-IMPRIME-RESUMEN                            CCRPT000
003810******************************************************************CCRPT000
003820 2100-IMPRIME-RESUMEN.                                            CCRPT000
003830                                                                  CCRPT000
003840     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
003850     STRING 'CONTINUOUS COMPLIANCE ENGINE - RUN REPORT'           CCRPT000
003860            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
003870     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
003880     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
003890                                                                  CCRPT000
003900     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
003910     STRING 'RUN AT: ' LNK-RUN-AT OF WS-RUN-SUMMARY-WORK          CCRPT000
003920            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
003930     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
003940     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
003950                                                                  CCRPT000
003960     MOVE SPACES TO REG-RUN-REPORT                                CCRPT000
003970     WRITE REG-RUN-REPORT                                         CCRPT000
003980                                                                  CCRPT000
003990     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
004000     STRING 'CONTROLS PROCESSED: '                                CCRPT000
004010            LNK-CONTROLS-PROCESSED OF WS-RUN-SUMMARY-WORK         CCRPT000
004020            '  PASSED: '                                          CCRPT000
004030            LNK-CONTROLS-PASSED OF WS-RUN-SUMMARY-WORK            CCRPT000
004040            '  FAILED: '                                          CCRPT000
004050            LNK-CONTROLS-FAILED OF WS-RUN-SUMMARY-WORK            CCRPT000
004060            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
004070     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
004080     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
004090                                                                  CCRPT000
004100     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
004110     STRING 'EVIDENCE COLLECTED: '                                CCRPT000
004120            LNK-EVIDENCE-COLLECTED OF WS-RUN-SUMMARY-WORK         CCRPT000
004130            '  EVALUATIONS: '                                     CCRPT000
004140            LNK-EVALUATIONS-CREATED OF WS-RUN-SUMMARY-WORK        CCRPT000
004150            '  ALERTS: ' LNK-ALERTS-CREATED OF WS-RUN-SUMMARY-WORKCCRPT000
004160            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
004170     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
004180     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
004190                                                                  CCRPT000
004200     MOVE SPACES TO REG-RUN-REPORT                                CCRPT000
004210     WRITE REG-RUN-REPORT.                                        CCRPT000
004220******************************************************************CCRPT000
004230*               2100-IMPRIME-RESUMEN-EXIT                         CCRPT000
004240******************************************************************CCRPT000
004250 2100-IMPRIME-RESUMEN-EXIT.                                       CCRPT000
004260     EXIT.                                                        CCRPT000
004270******************************************************************CCRPT000
004280*            2150-IMPRIME-CONTROLES-FALLADOS                      CCRPT000
004290*  UN CONTROL CUYA EVALUACION MAS RECIENTE FUE GRABADA EN ESTA    CCRPT000
004300*  CORRIDA (EVALUATED-AT = RUN-AT) Y QUEDO EN FAIL SE LISTA AQUI  CCRPT000
004310*  JUNTO CON SU REMEDIACION.                                      CCRPT000
004320******************************************************************CCRPT000
004330 2150-IMPRIME-CONTROLES-FALLADOS.                                 CCRPT000
004340                                                                  CCRPT000
004350     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
004360     STRING 'FAILED CONTROLS THIS RUN'                            CCRPT000
004370            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
004380     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
004390     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
004400                                                                  CCRPT000
004410     SET WS-EVL-NDX TO 1                                          CCRPT000
004420     PERFORM 2160-IMPRIME-UN-FALLADO                              CCRPT000
004430        THRU 2160-IMPRIME-UN-FALLADO-EXIT                         CCRPT000
004440        UNTIL WS-EVL-NDX GREATER THAN WS-EVAL-LATEST-COUNT        CCRPT000
004450                                                                  CCRPT000
004460     MOVE SPACES TO REG-RUN-REPORT                                CCRPT000
004470     WRITE REG-RUN-REPORT.                                        CCRPT000
004480******************************************************************CCRPT000
004490*         2150-IMPRIME-CONTROLES-FALLADOS-EXIT                    CCRPT000
004500******************************************************************CCRPT000
004510 2150-IMPRIME-CONTROLES-FALLADOS-EXIT.                            CCRPT000
004520     EXIT.                                                        CCRPT000
004530******************************************************************CCRPT000
004540*                2160-IMPRIME-UN-FALLADO                          CCRPT000
004550******************************************************************CCRPT000
004560 2160-IMPRIME-UN-FALLADO.                                         CCRPT000
004570                                                                  CCRPT000
004580     IF EVL-STATUS (WS-EVL-NDX) OF WS-EVAL-ENTRY                  CCRPT000
004590           EQUAL CT-ESTADO-FAIL                                   CCRPT000
004600        AND EVL-EVALUATED-AT (WS-EVL-NDX) OF WS-EVAL-ENTRY        CCRPT000
004610           EQUAL LNK-RUN-AT OF WS-RUN-SUMMARY-WORK                CCRPT000
004620        PERFORM 2165-BUSCA-NOMBRE-CONTROL                         CCRPT000
004630           THRU 2165-BUSCA-NOMBRE-CONTROL-EXIT                    CCRPT000
004640        MOVE SPACES TO WS-LINEA-DETALLE                           CCRPT000
004650        STRING EVL-CONTROL-ID (WS-EVL-NDX) OF WS-EVAL-ENTRY       CCRPT000
004660               '  '                                               CCRPT000
004670               CTL-CONTROL-NAME (WS-CTL-NDX) OF WS-CONTROL-ENTRY  CCRPT000
004680               '  ' EVL-SEVERITY (WS-EVL-NDX) OF WS-EVAL-ENTRY    CCRPT000
004690               DELIMITED BY SIZE INTO WS-LINEA-DETALLE            CCRPT000
004700        WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                CCRPT000
004710        ADD CT-1 TO CN-LINEAS-IMPRESAS                            CCRPT000
004720                                                                  CCRPT000
004730        MOVE SPACES TO WS-LINEA-DETALLE                           CCRPT000
004740        STRING '   REMEDIATION: '                                 CCRPT000
004750               EVL-REMEDIATION (WS-EVL-NDX) OF WS-EVAL-ENTRY      CCRPT000
004760               DELIMITED BY SIZE INTO WS-LINEA-DETALLE            CCRPT000
004770        WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                CCRPT000
004780        ADD CT-1 TO CN-LINEAS-IMPRESAS                            CCRPT000
004790     END-IF                                                       CCRPT000
004800                                                                  CCRPT000
004810     SET WS-EVL-NDX UP BY 1.                                      CCRPT000
004820******************************************************************CCRPT000
004830*             2160-IMPRIME-UN-FALLADO-EXIT                        CCRPT000
004840******************************************************************CCRPT000
004850 2160-IMPRIME-UN-FALLADO-EXIT.                                    CCRPT000
004860     EXIT.                                                        CCRPT000
004870******************************************************************CCRPT000
004880*              2165-BUSCA-NOMBRE-CONTROL                          CCRPT000
004890******************************************************************CCRPT000
004900 2165-BUSCA-NOMBRE-CONTROL.                                       CCRPT000
004910                                                                  CCRPT000
004920     SET WS-CTL-NDX TO 1                                          CCRPT000
004930     SEARCH WS-CONTROL-ENTRY                                      CCRPT000
004940        AT END                                                    CCRPT000
004950           CONTINUE                                               CCRPT000
004960        WHEN CTL-CONTROL-ID (WS-CTL-NDX) OF WS-CONTROL-ENTRY      CCRPT000
004970             EQUAL EVL-CONTROL-ID (WS-EVL-NDX) OF WS-EVAL-ENTRY   CCRPT000
004980           CONTINUE                                               CCRPT000
004990     END-SEARCH.                                                  CCRPT000
005000******************************************************************CCRPT000
005010*           2165-BUSCA-NOMBRE-CONTROL-EXIT                        CCRPT000
005020******************************************************************CCRPT000
005030 2165-BUSCA-NOMBRE-CONTROL-EXIT.                                  CCRPT000
005040     EXIT.                                                        CCRPT000
005050******************************************************************CCRPT000
005060*                 2200-CARGA-EVALUACIONES                         CCRPT000
005070*  RECORRE TODO EL ARCHIVO DE EVALUACIONES Y ARMA, POR UPSERT,    CCRPT000
005080*  LA ULTIMA CONOCIDA DE CADA CONTROL (EL ARCHIVO ES CRONOLOGICO, CCRPT000
005090*  LA ULTIMA OCURRENCIA LEIDA ES LA MAS RECIENTE).                CCRPT000
005100******************************************************************CCRPT000
005110 2200-CARGA-EVALUACIONES.                                         CCRPT000
005120                                                                  CCRPT000
005130     READ EVALUATION-FILE INTO REG-EVALUATION                     CCRPT000
005140          AT END                                                  CCRPT000
005150          GO TO 2200-CARGA-EVALUACIONES-EXIT                      CCRPT000
005160     END-READ                                                     CCRPT000
005170                                                                  CCRPT000
005180     PERFORM 2210-UPSERTA-EVALUACION                              CCRPT000
005190        THRU 2210-UPSERTA-EVALUACION-EXIT                         CCRPT000
005200                                                                  CCRPT000
005210     GO TO 2200-CARGA-EVALUACIONES.                               CCRPT000
005220******************************************************************CCRPT000
005230*              2200-CARGA-EVALUACIONES-EXIT                       CCRPT000
005240******************************************************************CCRPT000
005250 2200-CARGA-EVALUACIONES-EXIT.                                    CCRPT000
005260     EXIT.                                                        CCRPT000
005270******************************************************************CCRPT000
005280*                  2210-UPSERTA-EVALUACION                        CCRPT000
005290******************************************************************CCRPT000
005300 2210-UPSERTA-EVALUACION.                                         CCRPT000
005310                                                                  CCRPT000
005320     SET NO-SE-HALLO-EVL TO TRUE                                  CCRPT000
005330     SET WS-EVL-NDX TO 1                                          CCRPT000
005340                                                                  CCRPT000
005350     SEARCH WS-EVAL-ENTRY                                         CCRPT000
005360        VARYING WS-EVL-NDX                                        CCRPT000
005370        AT END                                                    CCRPT000
005380           CONTINUE                                               CCRPT000
005390        WHEN EVL-CONTROL-ID OF REG-EVALUATION EQUAL               CCRPT000
005400             EVL-CONTROL-ID (WS-EVL-NDX) OF WS-EVAL-ENTRY         CCRPT000
005410           SET SE-HALLO-EVL TO TRUE                               CCRPT000
005420     END-SEARCH                                                   CCRPT000
005430                                                                  CCRPT000
005440     IF SE-HALLO-EVL                                              CCRPT000
005450        MOVE REG-EVALUATION TO WS-EVAL-ENTRY (WS-EVL-NDX)         CCRPT000
005460     ELSE                                                         CCRPT000
005470        ADD CT-1 TO WS-EVAL-LATEST-COUNT                          CCRPT000
005480        MOVE REG-EVALUATION                                       CCRPT000
005490           TO WS-EVAL-ENTRY (WS-EVAL-LATEST-COUNT)                CCRPT000
005500     END-IF.                                                      CCRPT000
005510******************************************************************CCRPT000
005520*               2210-UPSERTA-EVALUACION-EXIT                      CCRPT000
005530******************************************************************CCRPT000
005540 2210-UPSERTA-EVALUACION-EXIT.                                    CCRPT000
005550     EXIT.                                                        CCRPT000
005560******************************************************************CCRPT000
005570*                  2250-CARGA-EVIDENCIA                           CCRPT000
005580*  RECORRE EVIDENCE-FILE (SOLO TIENE LOS RENGLONES DE ESTA        CCRPT000
005590*  CORRIDA) Y ARMA, POR UPSERT, LA ULTIMA FECHA CONOCIDA POR      CCRPT000
005600*  CONTROL Y FUENTE PARA LA COLUMNA DE FRESCURA DEL LISTADO.      CCRPT000
005610******************************************************************CCRPT000
005620 2250-CARGA-EVIDENCIA.                                            CCRPT000
005630                                                                  CCRPT000
005640     READ EVIDENCE-FILE INTO REG-EVIDENCE                         CCRPT000
005650          AT END                                                  CCRPT000
005660          GO TO 2250-CARGA-EVIDENCIA-EXIT                         CCRPT000
005670     END-READ                                                     CCRPT000
005680                                                                  CCRPT000
005690     PERFORM 2260-UPSERTA-FRESCURA                                CCRPT000
005700        THRU 2260-UPSERTA-FRESCURA-EXIT                           CCRPT000
005710                                                                  CCRPT000
005720     GO TO 2250-CARGA-EVIDENCIA.                                  CCRPT000
005730******************************************************************CCRPT000
005740*                2250-CARGA-EVIDENCIA-EXIT                        CCRPT000
005750******************************************************************CCRPT000
005760 2250-CARGA-EVIDENCIA-EXIT.                                       CCRPT000
005770     EXIT.                                                        CCRPT000
005780******************************************************************CCRPT000
005790*                  2260-UPSERTA-FRESCURA                          CCRPT000
005800******************************************************************CCRPT000
005810 2260-UPSERTA-FRESCURA.                                           CCRPT000
005820                                                                  CCRPT000
005830     SET NO-SE-HALLO-EVD TO TRUE                                  CCRPT000
005840     SET WS-EVF-NDX TO 1                                          CCRPT000
005850                                                                  CCRPT000
005860     SEARCH WS-EVIDF-ENTRY                                        CCRPT000
005870        VARYING WS-EVF-NDX                                        CCRPT000
005880        AT END                                                    CCRPT000
005890           CONTINUE                                               CCRPT000
005900        WHEN EVD-CONTROL-ID OF REG-EVIDENCE EQUAL                 CCRPT000
005910             WS-EVIDF-CONTROL-ID (WS-EVF-NDX)                     CCRPT000
005920           AND EVD-SOURCE-SYSTEM OF REG-EVIDENCE EQUAL            CCRPT000
005930               WS-EVIDF-SOURCE-SYSTEM (WS-EVF-NDX)                CCRPT000
005940           SET SE-HALLO-EVD TO TRUE                               CCRPT000
005950     END-SEARCH                                                   CCRPT000
005960                                                                  CCRPT000
005970     IF SE-HALLO-EVD                                              CCRPT000
005980        MOVE EVD-COLLECTED-AT OF REG-EVIDENCE                     CCRPT000
005990           TO WS-EVIDF-COLLECTED-AT (WS-EVF-NDX)                  CCRPT000
006000     ELSE                                                         CCRPT000
006010        ADD CT-1 TO WS-EVID-FRESH-COUNT                           CCRPT000
006020        MOVE EVD-CONTROL-ID OF REG-EVIDENCE                       CCRPT000
006030           TO WS-EVIDF-CONTROL-ID (WS-EVID-FRESH-COUNT)           CCRPT000
006040        MOVE EVD-SOURCE-SYSTEM OF REG-EVIDENCE                    CCRPT000
006050           TO WS-EVIDF-SOURCE-SYSTEM (WS-EVID-FRESH-COUNT)        CCRPT000
006060        MOVE EVD-COLLECTED-AT OF REG-EVIDENCE                     CCRPT000
006070           TO WS-EVIDF-COLLECTED-AT (WS-EVID-FRESH-COUNT)         CCRPT000
006080     END-IF.                                                      CCRPT000
006090******************************************************************CCRPT000
006100*                2260-UPSERTA-FRESCURA-EXIT                       CCRPT000
006110******************************************************************CCRPT000
006120 2260-UPSERTA-FRESCURA-EXIT.                                      CCRPT000
006130     EXIT.                                                        CCRPT000
006140******************************************************************CCRPT000
006150*                 2300-CALCULA-METRICAS                           CCRPT000
006160*  CONTROLS-TOTAL Y CONTROLS-PASSING SOBRE LA ULTIMA EVALUACION   CCRPT000
006170*  CONOCIDA DE CADA CONTROL; PASS-RATE Y AUDIT-READINESS CON      CCRPT000
006180*  REDONDEO COMERCIAL (ROUNDED); FAILED-HIGH/MEDIUM/LOW SOBRE     CCRPT000
006190*  LA SEVERIDAD DE LA EVALUACION, NO DEL MAESTRO.                 CCRPT000
006200******************************************************************CCRPT000
006210 2300-CALCULA-METRICAS.                                           CCRPT000
006220                                                                  CCRPT000
006230     MOVE WS-EVAL-LATEST-COUNT TO CN-CONTROLS-TOTAL               CCRPT000
006240     SET WS-EVL-NDX TO 1                                          CCRPT000
006250                                                                  CCRPT000
006260     PERFORM 2310-ACUMULA-UNA-EVALUACION                          CCRPT000
006270        THRU 2310-ACUMULA-UNA-EVALUACION-EXIT                     CCRPT000
006280        UNTIL WS-EVL-NDX GREATER THAN WS-EVAL-LATEST-COUNT        CCRPT000
006290                                                                  CCRPT000
006300     IF CN-CONTROLS-TOTAL GREATER THAN ZERO                       CCRPT000
006310        COMPUTE WS-PASS-RATE ROUNDED =                            CCRPT000
006320           (CN-CONTROLS-PASSING / CN-CONTROLS-TOTAL) * 100        CCRPT000
006330     ELSE                                                         CCRPT000
006340        MOVE ZERO TO WS-PASS-RATE                                 CCRPT000
006350     END-IF                                                       CCRPT000
006360                                                                  CCRPT000
006370     MOVE WS-PASS-RATE TO WS-AUDIT-READINESS.                     CCRPT000
006380******************************************************************CCRPT000
006390*              2300-CALCULA-METRICAS-EXIT                         CCRPT000
006400******************************************************************CCRPT000
006410 2300-CALCULA-METRICAS-EXIT.                                      CCRPT000
006420     EXIT.                                                        CCRPT000
006430******************************************************************CCRPT000
006440*               2310-ACUMULA-UNA-EVALUACION                       CCRPT000
006450******************************************************************CCRPT000
006460 2310-ACUMULA-UNA-EVALUACION.                                     CCRPT000
006470                                                                  CCRPT000
006480     IF EVL-STATUS (WS-EVL-NDX) OF WS-EVAL-ENTRY                  CCRPT000
006490           EQUAL CT-ESTADO-PASS                                   CCRPT000
006500        ADD CT-1 TO CN-CONTROLS-PASSING                           CCRPT000
006510     ELSE                                                         CCRPT000
006520        EVALUATE TRUE                                             CCRPT000
006530           WHEN EVL-SEVERITY (WS-EVL-NDX) OF WS-EVAL-ENTRY        CCRPT000
006540                EQUAL CT-SEV-HIGH                                 CCRPT000
006550                ADD CT-1 TO CN-FAILED-HIGH                        CCRPT000
006560           WHEN EVL-SEVERITY (WS-EVL-NDX) OF WS-EVAL-ENTRY        CCRPT000
006570                EQUAL CT-SEV-MEDIUM                               CCRPT000
006580                ADD CT-1 TO CN-FAILED-MEDIUM                      CCRPT000
006590           WHEN EVL-SEVERITY (WS-EVL-NDX) OF WS-EVAL-ENTRY        CCRPT000
006600                EQUAL CT-SEV-LOW                                  CCRPT000
006610                ADD CT-1 TO CN-FAILED-LOW                         CCRPT000
006620        END-EVALUATE                                              CCRPT000
006630     END-IF                                                       CCRPT000
006640                                                                  CCRPT000
006650     SET WS-EVL-NDX UP BY 1.                                      CCRPT000
006660******************************************************************CCRPT000
006670*            2310-ACUMULA-UNA-EVALUACION-EXIT                     CCRPT000
006680******************************************************************CCRPT000
006690 2310-ACUMULA-UNA-EVALUACION-EXIT.                                CCRPT000
006700     EXIT.                                                        CCRPT000
006710******************************************************************CCRPT000
006720*                   2350-IMPRIME-METRICAS                         CCRPT000
006730******************************************************************CCRPT000
006740 2350-IMPRIME-METRICAS.                                           CCRPT000
006750                                                                  CCRPT000
006760     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
006770     STRING 'DASHBOARD METRICS'                                   CCRPT000
006780            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
006790     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
006800     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
006810                                                                  CCRPT000
006820     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
006830     STRING 'CONTROLS TOTAL: ' CN-CONTROLS-TOTAL                  CCRPT000
006840            '  PASSING: ' CN-CONTROLS-PASSING                     CCRPT000
006850            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
006860     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
006870     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
006880                                                                  CCRPT000
006890     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
006900     STRING 'PASS RATE: ' WS-PASS-RATE-WHOLE '.' WS-PASS-RATE-DEC CCRPT000
006910            '%  AUDIT READINESS: ' WS-AUDIT-RDY-WHOLE '.'         CCRPT000
006920            WS-AUDIT-RDY-DEC '%'                                  CCRPT000
006930            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
006940     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
006950     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
006960                                                                  CCRPT000
006970     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
006980     STRING 'FAILED HIGH: ' CN-FAILED-HIGH                        CCRPT000
006990            '  MEDIUM: ' CN-FAILED-MEDIUM                         CCRPT000
007000            '  LOW: ' CN-FAILED-LOW                               CCRPT000
007010            '  ACTIVE ALERTS: ' CN-ACTIVE-ALERTS                  CCRPT000
007020            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
007030     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
007040     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
007050                                                                  CCRPT000
007060     MOVE SPACES TO REG-RUN-REPORT                                CCRPT000
007070     WRITE REG-RUN-REPORT.                                        CCRPT000
007080******************************************************************CCRPT000
007090*                2350-IMPRIME-METRICAS-EXIT                       CCRPT000
007100******************************************************************CCRPT000
007110 2350-IMPRIME-METRICAS-EXIT.                                      CCRPT000
007120     EXIT.                                                        CCRPT000
007130******************************************************************CCRPT000
007140*                   2400-CUENTA-ALERTAS                           CCRPT000
007150******************************************************************CCRPT000
007160 2400-CUENTA-ALERTAS.                                             CCRPT000
007170                                                                  CCRPT000
007180     READ ALERT-FILE INTO REG-ALERT                               CCRPT000
007190          AT END                                                  CCRPT000
007200          GO TO 2400-CUENTA-ALERTAS-EXIT                          CCRPT000
007210     END-READ                                                     CCRPT000
007220                                                                  CCRPT000
007230     IF ALR-ACKNOWLEDGED EQUAL CT-ACK-NO                          CCRPT000
007240        ADD CT-1 TO CN-ACTIVE-ALERTS                              CCRPT000
007250     END-IF                                                       CCRPT000
007260                                                                  CCRPT000
007270     GO TO 2400-CUENTA-ALERTAS.                                   CCRPT000
007280******************************************************************CCRPT000
007290*               2400-CUENTA-ALERTAS-EXIT                          CCRPT000
007300******************************************************************CCRPT000
007310 2400-CUENTA-ALERTAS-EXIT.                                        CCRPT000
007320     EXIT.                                                        CCRPT000
007330******************************************************************CCRPT000
007340*             2500-IMPRIME-LISTADO-CONTROLES                      CCRPT000
007350******************************************************************CCRPT000
007360 2500-IMPRIME-LISTADO-CONTROLES.                                  CCRPT000
007370                                                                  CCRPT000
007380     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
007390     STRING 'CONTROL STATUS LISTING'                              CCRPT000
007400            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
007410     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
007420     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
007430                                                                  CCRPT000
007440     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
007450     STRING 'CONTROL-ID  NAME'                                    CCRPT000
007460            '  SEVERITY  FREQ  STATUS  EVALUATED-AT'              CCRPT000
007470            '  EVIDENCE FRESHNESS'                                CCRPT000
007480            DELIMITED BY SIZE INTO WS-LINEA-DETALLE               CCRPT000
007490     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
007500     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
007510                                                                  CCRPT000
007520     SET WS-CTL-NDX TO 1                                          CCRPT000
007530     PERFORM 2510-IMPRIME-UN-CONTROL                              CCRPT000
007540        THRU 2510-IMPRIME-UN-CONTROL-EXIT                         CCRPT000
007550        UNTIL WS-CTL-NDX GREATER THAN WS-CONTROL-COUNT.           CCRPT000
007560******************************************************************CCRPT000
007570*          2500-IMPRIME-LISTADO-CONTROLES-EXIT                    CCRPT000
007580******************************************************************CCRPT000
007590 2500-IMPRIME-LISTADO-CONTROLES-EXIT.                             CCRPT000
007600     EXIT.                                                        CCRPT000
007610******************************************************************CCRPT000
007620*                2510-IMPRIME-UN-CONTROL                          CCRPT000
007630******************************************************************CCRPT000
007640 2510-IMPRIME-UN-CONTROL.                                         CCRPT000
007650                                                                  CCRPT000
007660     PERFORM 2520-BUSCA-EVALUACION-CTL                            CCRPT000
007670        THRU 2520-BUSCA-EVALUACION-CTL-EXIT                       CCRPT000
007680                                                                  CCRPT000
007690     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
007700     IF SE-HALLO-EVL                                              CCRPT000
007710        STRING CTL-CONTROL-ID (WS-CTL-NDX) OF WS-CONTROL-ENTRY    CCRPT000
007720               '  ' CTL-CONTROL-NAME (WS-CTL-NDX)                 CCRPT000
007730                                  OF WS-CONTROL-ENTRY             CCRPT000
007740               '  ' CTL-SEVERITY (WS-CTL-NDX) OF WS-CONTROL-ENTRY CCRPT000
007750               '  ' CTL-CHECK-FREQUENCY (WS-CTL-NDX)              CCRPT000
007760                                  OF WS-CONTROL-ENTRY             CCRPT000
007770               '  ' EVL-STATUS (WS-EVL-NDX) OF WS-EVAL-ENTRY      CCRPT000
007780               '  ' EVL-EVALUATED-AT (WS-EVL-NDX) OF WS-EVAL-ENTRYCCRPT000
007790               DELIMITED BY SIZE INTO WS-LINEA-DETALLE            CCRPT000
007800     ELSE                                                         CCRPT000
007810        STRING CTL-CONTROL-ID (WS-CTL-NDX) OF WS-CONTROL-ENTRY    CCRPT000
007820               '  ' CTL-CONTROL-NAME (WS-CTL-NDX)                 CCRPT000
007830                                  OF WS-CONTROL-ENTRY             CCRPT000
007840               '  ' CTL-SEVERITY (WS-CTL-NDX) OF WS-CONTROL-ENTRY CCRPT000
007850               '  ' CTL-CHECK-FREQUENCY (WS-CTL-NDX)              CCRPT000
007860                                  OF WS-CONTROL-ENTRY             CCRPT000
007870               '  NO EVALUATION YET'                              CCRPT000
007880               DELIMITED BY SIZE INTO WS-LINEA-DETALLE            CCRPT000
007890     END-IF                                                       CCRPT000
007900     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
007910     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
007920                                                                  CCRPT000
007930     SET WS-SUB-FRESH TO 1                                        CCRPT000
007940     PERFORM 2530-IMPRIME-FRESCURA-FUENTE                         CCRPT000
007950        THRU 2530-IMPRIME-FRESCURA-FUENTE-EXIT                    CCRPT000
007960        UNTIL WS-SUB-FRESH GREATER THAN                           CCRPT000
007970              CTL-SOURCE-COUNT (WS-CTL-NDX) OF WS-CONTROL-ENTRY   CCRPT000
007980                                                                  CCRPT000
007990     SET WS-CTL-NDX UP BY 1.                                      CCRPT000
008000******************************************************************CCRPT000
008010*             2510-IMPRIME-UN-CONTROL-EXIT                        CCRPT000
008020******************************************************************CCRPT000
008030 2510-IMPRIME-UN-CONTROL-EXIT.                                    CCRPT000
008040     EXIT.                                                        CCRPT000
008050******************************************************************CCRPT000
008060*               2520-BUSCA-EVALUACION-CTL                         CCRPT000
008070******************************************************************CCRPT000
008080 2520-BUSCA-EVALUACION-CTL.                                       CCRPT000
008090                                                                  CCRPT000
008100     SET NO-SE-HALLO-EVL TO TRUE                                  CCRPT000
008110     SET WS-EVL-NDX TO 1                                          CCRPT000
008120                                                                  CCRPT000
008130     SEARCH WS-EVAL-ENTRY                                         CCRPT000
008140        VARYING WS-EVL-NDX                                        CCRPT000
008150        AT END                                                    CCRPT000
008160           CONTINUE                                               CCRPT000
008170        WHEN EVL-CONTROL-ID (WS-EVL-NDX) OF WS-EVAL-ENTRY EQUAL   CCRPT000
008180             CTL-CONTROL-ID (WS-CTL-NDX) OF WS-CONTROL-ENTRY      CCRPT000
008190           SET SE-HALLO-EVL TO TRUE                               CCRPT000
008200     END-SEARCH.                                                  CCRPT000
008210******************************************************************CCRPT000
008220*            2520-BUSCA-EVALUACION-CTL-EXIT                       CCRPT000
008230******************************************************************CCRPT000
008240 2520-BUSCA-EVALUACION-CTL-EXIT.                                  CCRPT000
008250     EXIT.                                                        CCRPT000
008260******************************************************************CCRPT000
008270*               2530-IMPRIME-FRESCURA-FUENTE                      CCRPT000
008280******************************************************************CCRPT000
008290 2530-IMPRIME-FRESCURA-FUENTE.                                    CCRPT000
008300                                                                  CCRPT000
008310     PERFORM 2540-BUSCA-FRESCURA                                  CCRPT000
008320        THRU 2540-BUSCA-FRESCURA-EXIT                             CCRPT000
008330                                                                  CCRPT000
008340     MOVE SPACES TO WS-LINEA-DETALLE                              CCRPT000
008350     IF SE-HALLO-EVD                                              CCRPT000
008360        STRING '     '                                            CCRPT000
008370               CTL-SOURCE-SYSTEM (WS-CTL-NDX, WS-SUB-FRESH)       CCRPT000
008380                                  OF WS-CONTROL-ENTRY             CCRPT000
008390               ': ' WS-EVIDF-COLLECTED-AT (WS-EVF-NDX)            CCRPT000
008400               DELIMITED BY SIZE INTO WS-LINEA-DETALLE            CCRPT000
008410     ELSE                                                         CCRPT000
008420        STRING '     '                                            CCRPT000
008430               CTL-SOURCE-SYSTEM (WS-CTL-NDX, WS-SUB-FRESH)       CCRPT000
008440                                  OF WS-CONTROL-ENTRY             CCRPT000
008450               ': NO EVIDENCE THIS RUN'                           CCRPT000
008460               DELIMITED BY SIZE INTO WS-LINEA-DETALLE            CCRPT000
008470     END-IF                                                       CCRPT000
008480     WRITE REG-RUN-REPORT FROM WS-LINEA-DETALLE                   CCRPT000
008490     ADD CT-1 TO CN-LINEAS-IMPRESAS                               CCRPT000
008500                                                                  CCRPT000
008510     SET WS-SUB-FRESH UP BY 1.                                    CCRPT000
008520******************************************************************CCRPT000
008530*            2530-IMPRIME-FRESCURA-FUENTE-EXIT                    CCRPT000
008540******************************************************************CCRPT000
008550 2530-IMPRIME-FRESCURA-FUENTE-EXIT.                               CCRPT000
008560     EXIT.                                                        CCRPT000
008570******************************************************************CCRPT000
008580*                   2540-BUSCA-FRESCURA                           CCRPT000
008590******************************************************************CCRPT000
008600 2540-BUSCA-FRESCURA.                                             CCRPT000
008610                                                                  CCRPT000
008620     SET NO-SE-HALLO-EVD TO TRUE                                  CCRPT000
008630     SET WS-EVF-NDX TO 1                                          CCRPT000
008640                                                                  CCRPT000
008650     SEARCH WS-EVIDF-ENTRY                                        CCRPT000
008660        VARYING WS-EVF-NDX                                        CCRPT000
008670        AT END                                                    CCRPT000
008680           CONTINUE                                               CCRPT000
008690        WHEN WS-EVIDF-CONTROL-ID (WS-EVF-NDX) EQUAL               CCRPT000
008700             CTL-CONTROL-ID (WS-CTL-NDX) OF WS-CONTROL-ENTRY      CCRPT000
008710           AND WS-EVIDF-SOURCE-SYSTEM (WS-EVF-NDX) EQUAL          CCRPT000
008720               CTL-SOURCE-SYSTEM (WS-CTL-NDX, WS-SUB-FRESH)       CCRPT000
008730                                  OF WS-CONTROL-ENTRY             CCRPT000
008740           SET SE-HALLO-EVD TO TRUE                               CCRPT000
008750     END-SEARCH.                                                  CCRPT000
008760******************************************************************CCRPT000
008770*                2540-BUSCA-FRESCURA-EXIT                         CCRPT000
008780******************************************************************CCRPT000
008790 2540-BUSCA-FRESCURA-EXIT.                                        CCRPT000
008800     EXIT.                                                        CCRPT000
008810******************************************************************CCRPT000
008820*                            3000-FIN                             CCRPT000
008830******************************************************************CCRPT000
008840 3000-FIN.                                                        CCRPT000
008850                                                                  CCRPT000
008860     CLOSE CONTROL-MASTER                                         CCRPT000
008870     CLOSE EVIDENCE-FILE                                          CCRPT000
008880     CLOSE EVALUATION-FILE                                        CCRPT000
008890     CLOSE ALERT-FILE                                             CCRPT000
008900     CLOSE RUN-REPORT                                             CCRPT000
008910                                                                  CCRPT000
008920     DISPLAY '**************************************************' CCRPT000
008930     DISPLAY '*          CCRPT000  -  RUN-REPORT WRITER         *'CCRPT000
008940     DISPLAY '*  LINEAS IMPRESAS.........: ' CN-LINEAS-IMPRESAS   CCRPT000
008950     DISPLAY '**************************************************' CCRPT000
008960                                                                  CCRPT000
008970     GOBACK.                                                      CCRPT000
008980******************************************************************CCRPT000
008990*                         3000-FIN-EXIT                           CCRPT000
009000******************************************************************CCRPT000
009010 3000-FIN-EXIT.                                                   CCRPT000
009020     EXIT.                                                        CCRPT000
