000010******************************************************************ALR00010
000020*                                                                *ALR00020
000030* NOMBRE DEL OBJETO:  CCALR000                                   *ALR00030
000040*                                                                *ALR00040
000050* DESCRIPCION:  AREA DE ALERTA DE DERIVA (DRIFT) DE UN CONTROL   *ALR00050
000060*               DE SEVERIDAD ALTA QUE PASO Y AHORA FALLA.        *ALR00070
000070*                                                                *ALR00080
000080* -------------------------------------------------------------- *ALR00090
000090*                                                                *ALR00100
000100*           LONGITUD : 166 POSICIONES.                          * ALR00110
000110*           PREFIJO  : ALR.                                     * ALR00120
000120*                                                                *ALR00130
000130* Mantenimiento                                                 * ALR00140
000140* ---------- ------------  ------------------------------------ * ALR00150
000150* 03/02/2024 GFORRICH      VERSION INICIAL - CR-4471.            *ALR00160
000160******************************************************************ALR00170
000170                                                                  ALR00180
000180     05  CCALR000.                                                ALR00190
000190         10  ALR-ALERT-ID                  PIC 9(06).             ALR00200
000200         10  ALR-CONTROL-ID                PIC X(08).             ALR00210
000210         10  ALR-CREATED-AT                PIC X(20).             ALR00220
000220         10  ALR-SEVERITY                  PIC X(06).             ALR00230
000230         10  ALR-MESSAGE                   PIC X(120).            ALR00240
000240         10  ALR-ACKNOWLEDGED              PIC X(01).             ALR00250
000250             88  ALR-88-ACK-YES                     VALUE 'Y'.    ALR00260
000260             88  ALR-88-ACK-NO                      VALUE 'N'.    ALR00270
000270         10  FILLER                        PIC X(05).             ALR00280
000280******************************************************************ALR00290
000290* LONGITUD TOTAL DEL GRUPO CCALR000 ES 166 POSICIONES            *ALR00300
000300******************************************************************ALR00310
