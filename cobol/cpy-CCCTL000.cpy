000010******************************************************************CTL00010
000020*                                                                *CTL00020
000030* NOMBRE DEL OBJETO:  CCCTL000                                   *CTL00030
000040*                                                                *CTL00040
000050* DESCRIPCION:  AREA DE CONTROL MAESTRO DE CUMPLIMIENTO.         *CTL00050
000060*               UN REGISTRO POR CADA CONTROL DEL CATALOGO DE     *CTL00060
000070*               COMPLIANCE (CC6.1, CC7.2, CC8.1, ETC).           *CTL00070
000080*                                                                *CTL00080
000090* -------------------------------------------------------------- *CTL00090
000100*                                                                *CTL00100
000110*           LONGITUD : 170 POSICIONES.                          * CTL00110
000120*           PREFIJO  : CTL.                                     * CTL00120
000130*                                                                *CTL00130
000140* Mantenimiento                                                 * CTL00140
000150* ---------- ------------  ------------------------------------ * CTL00150
000160* 03/02/2024 GFORRICH      VERSION INICIAL - CR-4471.            *CTL00160
000170* 19/11/2024 MIBARRA       AGREGADO CTL-FILLER DE RESERVA.       *CTL00170
000180******************************************************************CTL00180
000190                                                                  CTL00190
000200     05  CCCTL000.                                                CTL00200
000210         10  CTL-CONTROL-ID                PIC X(08).             CTL00210
000220         10  CTL-CONTROL-NAME              PIC X(40).             CTL00220
000230         10  CTL-RISK-TEXT                 PIC X(60).             CTL00230
000240         10  CTL-SEVERITY                  PIC X(06).             CTL00240
000250             88  CTL-88-SEV-LOW            VALUE 'LOW   '.        CTL00250
000260             88  CTL-88-SEV-MEDIUM         VALUE 'MEDIUM'.        CTL00260
000270             88  CTL-88-SEV-HIGH           VALUE 'HIGH  '.        CTL00270
000280         10  CTL-CHECK-FREQUENCY           PIC X(08).             CTL00280
000290         10  CTL-SOURCE-COUNT              PIC 9(01).             CTL00290
000300         10  CTL-SOURCE-TABLE              OCCURS 3 TIMES.        CTL00300
000310             15  CTL-SOURCE-SYSTEM         PIC X(10).             CTL00310
000320         10  CTL-EXP-MFA-REQUIRED          PIC X(01).             CTL00320
000330             88  CTL-88-EXP-MFA-YES                 VALUE 'Y'.    CTL00330
000340         10  CTL-EXP-ADMIN-RESTRICTED      PIC X(01).             CTL00340
000350             88  CTL-88-EXP-ADMIN-RES-YES           VALUE 'Y'.    CTL00350
000360         10  CTL-EXP-LOGGING-ENABLED       PIC X(01).             CTL00360
000370             88  CTL-88-EXP-LOGGING-YES              VALUE 'Y'.   CTL00370
000380         10  CTL-EXP-RETENTION-MIN         PIC 9(03).             CTL00380
000390         10  CTL-EXP-PR-REVIEWS            PIC X(01).             CTL00390
000400             88  CTL-88-EXP-PR-REV-YES               VALUE 'Y'.   CTL00400
000410         10  CTL-EXP-DEPLOY-APPROVALS      PIC X(01).             CTL00410
000420             88  CTL-88-EXP-DEPLOY-APR-YES           VALUE 'Y'.   CTL00420
000430         10  FILLER                        PIC X(09).             CTL00430
000440******************************************************************CTL00440
000450* LONGITUD TOTAL DEL GRUPO CCCTL000 ES 170 POSICIONES            *CTL00450
000460******************************************************************CTL00460
