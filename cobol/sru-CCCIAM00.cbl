000010******************************************************************CCCIAM00
000020* Program name:    CCCIAM00.                                     *CCCIAM00
000030* Original author: GFORRICH.                                     *CCCIAM00
000040*                                                                *CCCIAM00
000050* Maintenence Log                                                *CCCIAM00
000060* Date       Author        Maintenance Requirement.              *CCCIAM00
000070* ---------- ------------  --------------------------------------*CCCIAM00
000080* 10/02/2024 GFORRICH      Initial version - CLOUD-IAM evidence  *  CC4471
000090*                          collector for CC6.1 (CR-4471).        *  CC4471
000100* 09/11/1998 GFORRICH      Y2K remediation pass (CR-Y2K98).      * CCY2K98
000110* 25/09/2024 MIBARRA       Drift-mode snapshot for CC6.1 added   *  CC4488
000120*                          per compliance-office request         *  CC4488
000130*                          (CR-4488).                            *  CC4488
000140* 30/07/2025 GFORRICH      Sonar GateWay cleanup pass.           *  CC5001
000150* 05/03/2026 MIBARRA       Added per-run invocation counter for  *  CC5317
000160*                          ops diagnostics (CR-5317).            *  CC5317
000170* 06/03/2026 MIBARRA       Dropped the SPECIAL-NAMES paragraph -  * CC5320
000180*                          C01/TOP-OF-FORM and CC-ALFA-NUMERICO   * CC5320
000190*                          were never tested anywhere in this     * CC5320
000200*                          program (CR-5320).                     * CC5320
000210******************************************************************CCCIAM00
000220******************************************************************CCCIAM00
000230*                                                                *CCCIAM00
000240*          I D E N T I F I C A T I O N  D I V I S I O N         * CCCIAM00
000250*                                                                *CCCIAM00
000260******************************************************************CCCIAM00
000270 IDENTIFICATION DIVISION.                                         CCCIAM00
000280 PROGRAM-ID.  CCCIAM00.                                           CCCIAM00
000290 AUTHOR. GUILLERMO FORRICH.                                       CCCIAM00
000300 INSTALLATION. IBM Z/OS.                                          CCCIAM00
000310 DATE-WRITTEN. 10/02/2024.                                        CCCIAM00
000320 DATE-COMPILED.                                                   CCCIAM00
000330 SECURITY. CONFIDENTIAL.                                          CCCIAM00
000340******************************************************************CCCIAM00
000350*                                                                *CCCIAM00
000360*                      D A T A   D I V I S I O N                * CCCIAM00
000370*                                                                *CCCIAM00
000380******************************************************************CCCIAM00
000390 DATA DIVISION.                                                   CCCIAM00
000400 WORKING-STORAGE SECTION.                                         CCCIAM00
000410******************************************************************CCCIAM00
000420*                   DEFINICION DE CONSTANTES                    * CCCIAM00
000430******************************************************************CCCIAM00
000440 01  CT-CONSTANTES.                                               CCCIAM00
000450     05 CT-CONTROL-CC61                PIC X(08) VALUE 'CC6.1'.   CCCIAM00
000460     05 CT-FUENTE-CLOUD-IAM            PIC X(10) VALUE            CCCIAM00
000470                                          'CLOUD-IAM '.           CCCIAM00
000480     05 CT-FUENTE-CLOUD-IAM-R REDEFINES                           CCCIAM00
000490        CT-FUENTE-CLOUD-IAM.                                      CCCIAM00
000500        10 CT-FTE-CIAM-TABLA      PIC X(01) OCCURS 10 TIMES.      CCCIAM00
000510     05 FILLER                         PIC X(04).                 CCCIAM00
000520******************************************************************CCCIAM00
000530*              AREA DE TRABAJO DE DERIVA (DRIFT)                * CCCIAM00
000540******************************************************************CCCIAM00
000550 01  WS-EVAL-WORK.                                                CCCIAM00
000560     05 WS-MODO-DERIVA-ACTIVO          PIC X(01).                 CCCIAM00
000570        88 WS-88-DERIVA-ACTIVA                 VALUE 'Y'.         CCCIAM00
000580     05 WS-MODO-DERIVA-R REDEFINES                                CCCIAM00
000590        WS-MODO-DERIVA-ACTIVO.                                    CCCIAM00
000600        10 WS-MODO-DERIVA-NUM          PIC 9(01).                 CCCIAM00
000610     05 FILLER                         PIC X(04).                 CCCIAM00
000620******************************************************************CCCIAM00
000630*         AREA DE TRABAJO PARA DESCOMPONER EL CONTROL-ID        * CCCIAM00
000640******************************************************************CCCIAM00
000650 01  WS-CONTROL-ID-WORK                PIC X(08).                 CCCIAM00
000660 01  WS-CONTROL-ID-R REDEFINES                                    CCCIAM00
000670     WS-CONTROL-ID-WORK.                                          CCCIAM00
000680     05 WS-CTL-FAMILIA                 PIC X(02).                 CCCIAM00
000690     05 WS-CTL-PUNTO                   PIC X(01).                 CCCIAM00
000700     05 WS-CTL-REGLA                   PIC X(01).                 CCCIAM00
000710     05 FILLER                        PIC X(04).                  CCCIAM00
000720******************************************************************CCCIAM00
000730*                                                                *CCCIAM00
000740*              L I N K A G E   S E C T I O N                   *  CCCIAM00
000750*                                                                *CCCIAM00
000760******************************************************************CCCIAM00
000770*            AREA DE CONTADORES DE DIAGNOSTICO                   *CCCIAM00
000780******************************************************************CCCIAM00
000790 01  WS-CONTADORES.                                               CCCIAM00
000800     05 WS-CONT-LLAMADAS               PIC 9(04) COMP.            CCCIAM00
000810    05 FILLER                         PIC X(04).                  CCCIAM00
000820******************************************************************CCCIAM00
000830 LINKAGE SECTION.                                                 CCCIAM00
000840 01  LK-MODO-DERIVA-SW                 PIC X(01).                 CCCIAM00
000850 01  LK-CONTROL-ID                     PIC X(08).                 CCCIAM00
000860 01  LK-EVIDENCE-REC.                                             CCCIAM00
000870     COPY CCEVD000.                                               CCCIAM00
000880******************************************************************CCCIAM00
000890*                                                                *CCCIAM00
000900*              P R O C E D U R E   D I V I S I O N              * CCCIAM00
000910*                                                                *CCCIAM00
000920******************************************************************CCCIAM00
000930 PROCEDURE DIVISION USING LK-MODO-DERIVA-SW                       CCCIAM00
000940                         LK-CONTROL-ID                            CCCIAM00
000950                         LK-EVIDENCE-REC.                         CCCIAM00
000960******************************************************************CCCIAM00
000970*                        0000-MAINLINE                          * CCCIAM00
000980******************************************************************CCCIAM00
000990 0000-MAINLINE.                                                   CCCIAM00
001000                                                                  CCCIAM00
001010     MOVE LK-MODO-DERIVA-SW TO WS-MODO-DERIVA-ACTIVO              CCCIAM00
001020     MOVE LK-CONTROL-ID     TO WS-CONTROL-ID-WORK                 CCCIAM00
001030                                                                  CCCIAM00
001040     PERFORM 1000-INICIO                                          CCCIAM00
001050        THRU 1000-INICIO-EXIT                                     CCCIAM00
001060                                                                  CCCIAM00
001070     PERFORM 2000-PROCESO                                         CCCIAM00
001080        THRU 2000-PROCESO-EXIT                                    CCCIAM00
001090                                                                  CCCIAM00
001100     GOBACK.                                                      CCCIAM00
001110******************************************************************CCCIAM00
001120*                           1000-INICIO                         * CCCIAM00
001130******************************************************************CCCIAM00
001140 1000-INICIO.                                                     CCCIAM00
001150                                                                  CCCIAM00
001160     MOVE CT-FUENTE-CLOUD-IAM TO EVD-SOURCE-SYSTEM                CCCIAM00
001170     MOVE LK-CONTROL-ID       TO EVD-CONTROL-ID                   CCCIAM00
001180     MOVE 'N'                 TO EVD-ERROR-FLAG                   CCCIAM00
001190    ADD 1 TO WS-CONT-LLAMADAS.                                    CCCIAM00
001200******************************************************************CCCIAM00
001210*                        1000-INICIO-EXIT                       * CCCIAM00
001220******************************************************************CCCIAM00
001230 1000-INICIO-EXIT.                                                CCCIAM00
001240     EXIT.                                                        CCCIAM00
001250******************************************************************CCCIAM00
001260*                          2000-PROCESO                         * CCCIAM00
001270*  MODO NORMAL: MFA EXIGIDA, ACCESO ADMIN RESTRINGIDO, 2         *CCCIAM00
001280*  ADMINISTRADORES, 0 SIN MFA.                                  * CCCIAM00
001290*  MODO DERIVA (SOLO CC6.1): MFA NO EXIGIDA Y 2 ADMINISTRADORES  *CCCIAM00
001300*  SIN MFA, PARA EJERCITAR LA ALERTA DE DERIVA DEL ORQUESTADOR.  *CCCIAM00
001310******************************************************************CCCIAM00
001320 2000-PROCESO.                                                    CCCIAM00
001330                                                                  CCCIAM00
001340     IF WS-88-DERIVA-ACTIVA                                       CCCIAM00
001350        AND WS-CONTROL-ID-WORK EQUAL CT-CONTROL-CC61              CCCIAM00
001360        PERFORM 2100-SNAPSHOT-DERIVA                              CCCIAM00
001370           THRU 2100-SNAPSHOT-DERIVA-EXIT                         CCCIAM00
001380     ELSE                                                         CCCIAM00
001390        PERFORM 2200-SNAPSHOT-NORMAL                              CCCIAM00
001400           THRU 2200-SNAPSHOT-NORMAL-EXIT                         CCCIAM00
001410     END-IF.                                                      CCCIAM00
001420******************************************************************CCCIAM00
001430*                       2000-PROCESO-EXIT                      *  CCCIAM00
001440******************************************************************CCCIAM00
001450 2000-PROCESO-EXIT.                                               CCCIAM00
001460     EXIT.                                                        CCCIAM00
001470******************************************************************CCCIAM00
001480*                    2100-SNAPSHOT-DERIVA                      *  CCCIAM00
001490******************************************************************CCCIAM00
001500 2100-SNAPSHOT-DERIVA.                                            CCCIAM00
001510                                                                  CCCIAM00
001520     MOVE 'N'  TO EVD-SNAP-MFA-REQUIRED                           CCCIAM00
001530     MOVE 'Y'  TO EVD-SNAP-ADMIN-RESTRICTED                       CCCIAM00
001540     MOVE 2    TO EVD-SNAP-ADMIN-NO-MFA                           CCCIAM00
001550     MOVE 2    TO EVD-SNAP-TOTAL-ADMINS.                          CCCIAM00
001560******************************************************************CCCIAM00
001570*                 2100-SNAPSHOT-DERIVA-EXIT                    *  CCCIAM00
001580******************************************************************CCCIAM00
001590 2100-SNAPSHOT-DERIVA-EXIT.                                       CCCIAM00
001600     EXIT.                                                        CCCIAM00
001610******************************************************************CCCIAM00
001620*                    2200-SNAPSHOT-NORMAL                      *  CCCIAM00
001630******************************************************************CCCIAM00
001640 2200-SNAPSHOT-NORMAL.                                            CCCIAM00
001650                                                                  CCCIAM00
001660     MOVE 'Y'  TO EVD-SNAP-MFA-REQUIRED                           CCCIAM00
001670     MOVE 'Y'  TO EVD-SNAP-ADMIN-RESTRICTED                       CCCIAM00
001680     MOVE 0    TO EVD-SNAP-ADMIN-NO-MFA                           CCCIAM00
001690     MOVE 2    TO EVD-SNAP-TOTAL-ADMINS.                          CCCIAM00
001700******************************************************************CCCIAM00
001710*                 2200-SNAPSHOT-NORMAL-EXIT                    *  CCCIAM00
001720******************************************************************CCCIAM00
001730 2200-SNAPSHOT-NORMAL-EXIT.                                       CCCIAM00
001740     EXIT.                                                        CCCIAM00
