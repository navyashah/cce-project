000010******************************************************************CCLOAD00
000020* Program name:    CCLOAD00.                                     *CCLOAD00
000030* Original author: GFORRICH.                                     *CCLOAD00
000040*                                                                *CCLOAD00
000050* Maintenence Log                                                *CCLOAD00
000060* Date       Author        Maintenance Requirement.              *CCLOAD00
000070* ---------- ------------  --------------------------------------*CCLOAD00
000080* 03/02/2024 GFORRICH      Initial version - control loader      *  CC4471
000090*                          for the continuous-compliance engine. *  CC4471
000100*                          Reads CONTROL-DEFS, upserts the       *  CC4471
000110*                          control master (CR-4471).             *  CC4471
000120* 18/02/2024 GFORRICH      Reject bad severity instead of        *  CC4475
000130*                          defaulting it to MEDIUM (CR-4475).    *  CC4475
000140* 02/04/2024 MIBARRA       Validate evidence-source codes        *  CC4502
000150*                          against the known system table.      *   CC4502
000160* 09/11/1998 GFORRICH      Y2K: WS-CURR-DATE-8 widened to        * CCY2K98
000170*                          PIC 9(08) (CCYYMMDD); ACCEPT FROM     * CCY2K98
000180*                          DATE YYYYMMDD replaces 2-digit year.  * CCY2K98
000190* 14/08/2023 GFORRICH      Sonar GateWay cleanup pass.           *  CC5001
000200* 03/02/2024 GFORRICH      Re-platformed from the DB2 employee   *  CC4471
000210*                          demo onto the control-master file     *  CC4471
000220*                          layout; old key-match logic from      *  CC4471
000230*                          FINALB36 kept for the old/new         *  CC4471
000240*                          generation merge (CR-4471).           *  CC4471
000250* 22/06/2025 MIBARRA       Control master table size raised to   *  CC5190
000260*                          200 entries (CR-5190).                *  CC5190
000270* 05/03/2026 MIBARRA       Replaced inline PERFORM VARYING loops *  CC5314
000280*                          (source validation, new-master write) *  CC5314
000290*                          with paragraph-style loops per Sonar  *  CC5314
000300*                          GateWay finding (CR-5314).            *  CC5314
000310* 05/03/2026 MIBARRA       1000-INICIO was testing the shared    *  CC5315
000320*                          file status after the NEW master OPEN *  CC5315
000330*                          to decide whether to load the OLD     *  CC5315
000340*                          master - on a first-time run this     *  CC5315
000350*                          skipped the old-master-missing case   *  CC5315
000360*                          and tried to read an unopened file.   *  CC5315
000370*                          Added WS-MASTER-VIEJO-SW captured      * CC5315
000380*                          right after the OLD master OPEN       *  CC5315
000390*                          (CR-5315).                            *  CC5315
000400* 06/03/2026 MIBARRA       Dropped the SPECIAL-NAMES paragraph -  * CC5320
000410*                          C01/TOP-OF-FORM and CC-ALFA-NUMERICO   * CC5320
000420*                          were never tested anywhere in this     * CC5320
000430*                          program (CR-5320).                     * CC5320
000440* 10/03/2026 MIBARRA       UPSI-0/CC-SWITCH-RERUN was declared    * CC5323
000450*                          but 1000-INICIO never tested either    * CC5323
000460*                          CC-RERUN-REQUESTED or CC-RERUN-NOT-    * CC5323
000470*                          REQUESTED - dropped the dead switch    * CC5323
000480*                          the SPECIAL-NAMES paragraph with it,   * CC5323
000490*                          same call CR-5320 made for the other   * CC5323
000500*                          dead switches here (CR-5323).          * CC5323
000510******************************************************************CCLOAD00
000520******************************************************************CCLOAD00
000530*                                                                *CCLOAD00
000540*          I D E N T I F I C A T I O N  D I V I S I O N         * CCLOAD00
000550*                                                                *CCLOAD00
000560******************************************************************CCLOAD00
000570 IDENTIFICATION DIVISION.                                         CCLOAD00
000580 PROGRAM-ID.  CCLOAD00.                                           CCLOAD00
000590 AUTHOR. GUILLERMO FORRICH.                                       CCLOAD00
000600 INSTALLATION. IBM Z/OS.                                          CCLOAD00
000610 DATE-WRITTEN. 03/02/2024.                                        CCLOAD00
000620 DATE-COMPILED.                                                   CCLOAD00
000630 SECURITY. CONFIDENTIAL.                                          CCLOAD00
000640******************************************************************CCLOAD00
000650*                                                                *CCLOAD00
000660*             E N V I R O N M E N T   D I V I S I O N           * CCLOAD00
000670*                                                                *CCLOAD00
000680******************************************************************CCLOAD00
000690 ENVIRONMENT DIVISION.                                            CCLOAD00
000700                                                                  CCLOAD00
000710 CONFIGURATION SECTION.                                           CCLOAD00
000720 INPUT-OUTPUT SECTION.                                            CCLOAD00
000730******************************************************************CCLOAD00
000740*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *CCLOAD00
000750******************************************************************CCLOAD00
000760 FILE-CONTROL.                                                    CCLOAD00
000770                                                                  CCLOAD00
000780     SELECT CONTROL-DEFS      ASSIGN  TO CTLDEFS                  CCLOAD00
000790                              FILE STATUS IS WS-FILE-STATUS.      CCLOAD00
000800                                                                  CCLOAD00
000810     SELECT CONTROL-MSTR-OLD  ASSIGN  TO CTLMSTR0                 CCLOAD00
000820                              FILE STATUS IS WS-FILE-STATUS.      CCLOAD00
000830                                                                  CCLOAD00
000840     SELECT CONTROL-MSTR-NEW  ASSIGN  TO CTLMSTR1                 CCLOAD00
000850                              FILE STATUS IS WS-FILE-STATUS.      CCLOAD00
000860******************************************************************CCLOAD00
000870*                                                                *CCLOAD00
000880*                      D A T A   D I V I S I O N                * CCLOAD00
000890*                                                                *CCLOAD00
000900******************************************************************CCLOAD00
000910 DATA DIVISION.                                                   CCLOAD00
000920 FILE SECTION.                                                    CCLOAD00
000930                                                                  CCLOAD00
000940 FD  CONTROL-DEFS                                                 CCLOAD00
000950     RECORDING MODE IS F                                          CCLOAD00
000960     RECORD CONTAINS 170 CHARACTERS.                              CCLOAD00
000970 01  REG-CONTROL-DEFS.                                            CCLOAD00
000980     COPY CCCTL000.                                               CCLOAD00
000990                                                                  CCLOAD00
001000 FD  CONTROL-MSTR-OLD                                             CCLOAD00
001010     RECORDING MODE IS F                                          CCLOAD00
001020     RECORD CONTAINS 170 CHARACTERS.                              CCLOAD00
001030 01  REG-MASTER-OLD.                                              CCLOAD00
001040     COPY CCCTL000.                                               CCLOAD00
001050                                                                  CCLOAD00
001060 FD  CONTROL-MSTR-NEW                                             CCLOAD00
001070     RECORDING MODE IS F                                          CCLOAD00
001080     RECORD CONTAINS 170 CHARACTERS.                              CCLOAD00
001090 01  REG-MASTER-NEW.                                              CCLOAD00
001100     COPY CCCTL000.                                               CCLOAD00
001110                                                                  CCLOAD00
001120 WORKING-STORAGE SECTION.                                         CCLOAD00
001130******************************************************************CCLOAD00
001140*                    DEFINICION DE SWITCHES                     * CCLOAD00
001150******************************************************************CCLOAD00
001160 01  SW-SWITCHES.                                                 CCLOAD00
001170     05 WS-FILE-STATUS                PIC X(02) VALUE SPACE.      CCLOAD00
001180        88 FS-88-OK                             VALUE '00'.       CCLOAD00
001190        88 FS-88-EOF                             VALUE '10'.      CCLOAD00
001200     05 WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.                CCLOAD00
001210        10 WS-FS-CATEGORY             PIC X(01).                  CCLOAD00
001220        10 WS-FS-DETAIL               PIC X(01).                  CCLOAD00
001230     05 WS-FIN-DEFS                   PIC X(01) VALUE 'N'.        CCLOAD00
001240        88 SI-FIN-DEFS                         VALUE 'S'.         CCLOAD00
001250        88 NO-FIN-DEFS                         VALUE 'N'.         CCLOAD00
001260     05 WS-CONTROL-VALIDO             PIC X(01) VALUE 'S'.        CCLOAD00
001270        88 CONTROL-ES-VALIDO                   VALUE 'S'.         CCLOAD00
001280        88 CONTROL-NO-ES-VALIDO                VALUE 'N'.         CCLOAD00
001290     05 WS-ENCONTRADO                 PIC X(01) VALUE 'N'.        CCLOAD00
001300        88 SE-ENCONTRO                         VALUE 'S'.         CCLOAD00
001310        88 NO-SE-ENCONTRO                      VALUE 'N'.         CCLOAD00
001320     05 WS-MASTER-VIEJO-SW            PIC X(01) VALUE 'N'.        CCLOAD00
001330        88 MASTER-VIEJO-EXISTE                 VALUE 'S'.         CCLOAD00
001340        88 MASTER-VIEJO-NO-EXISTE              VALUE 'N'.         CCLOAD00
001350     05 FILLER                        PIC X(04).                  CCLOAD00
001360******************************************************************CCLOAD00
001370*                   DEFINICION DE CONSTANTES                    * CCLOAD00
001380******************************************************************CCLOAD00
001390 01  CT-CONSTANTES.                                               CCLOAD00
001400     05 CT-1                          PIC 9(01) VALUE 1.          CCLOAD00
001410     05 CT-FRECUENCIA-DEFAULT         PIC X(08) VALUE 'DAILY   '. CCLOAD00
001420     05 CT-FUENTE-01                  PIC X(10) VALUE             CCLOAD00
001430                                         'CLOUD-IAM '.            CCLOAD00
001440     05 CT-FUENTE-02                  PIC X(10) VALUE             CCLOAD00
001450                                         'CICD      '.            CCLOAD00
001460     05 CT-FUENTE-03                  PIC X(10) VALUE             CCLOAD00
001470                                         'GITHUB    '.            CCLOAD00
001480     05 FILLER                        PIC X(04).                  CCLOAD00
001490******************************************************************CCLOAD00
001500*                   DEFINICION DE CONTADORES                    * CCLOAD00
001510******************************************************************CCLOAD00
001520 01  CN-CONTADORES.                                               CCLOAD00
001530     05 CN-LEIDOS-DEFS                PIC S9(04) COMP VALUE 0.    CCLOAD00
001540     05 CN-RECHAZADOS                 PIC S9(04) COMP VALUE 0.    CCLOAD00
001550     05 CN-ACTUALIZADOS               PIC S9(04) COMP VALUE 0.    CCLOAD00
001560     05 CN-AGREGADOS                  PIC S9(04) COMP VALUE 0.    CCLOAD00
001570     05 CN-MASTER-VIEJOS              PIC S9(04) COMP VALUE 0.    CCLOAD00
001580     05 CN-MASTER-GRABADOS            PIC S9(04) COMP VALUE 0.    CCLOAD00
001590     05 FILLER                        PIC X(04).                  CCLOAD00
001600******************************************************************CCLOAD00
001610*                    DEFINICION DE VARIABLES                    * CCLOAD00
001620******************************************************************CCLOAD00
001630 01  WS-VARIABLES.                                                CCLOAD00
001640     05 WS-SUB-FUENTE                 PIC S9(04) COMP VALUE 0.    CCLOAD00
001650     05 WS-TAB-IDX                    PIC S9(04) COMP VALUE 0.    CCLOAD00
001660     05 WS-SEVERIDAD-MAYUS            PIC X(06).                  CCLOAD00
001670     05 WS-ERR-CONTROL-ID             PIC X(08).                  CCLOAD00
001680     05 WS-ERR-VALOR                  PIC X(10).                  CCLOAD00
001690     05 FILLER                        PIC X(04).                  CCLOAD00
001700******************************************************************CCLOAD00
001710*                DEFINICION DE RELOJ DE CORRIDA                 * CCLOAD00
001720******************************************************************CCLOAD00
001730 01  WS-TIMESTAMP-WORK.                                           CCLOAD00
001740     05 WS-CURR-DATE-8                PIC 9(08) VALUE 0.          CCLOAD00
001750     05 WS-CURR-DATE-8R REDEFINES WS-CURR-DATE-8.                 CCLOAD00
001760        10 WS-CURR-YYYY               PIC 9(04).                  CCLOAD00
001770        10 WS-CURR-MM                 PIC 9(02).                  CCLOAD00
001780        10 WS-CURR-DD                 PIC 9(02).                  CCLOAD00
001790     05 WS-CURR-TIME-8                PIC 9(08) VALUE 0.          CCLOAD00
001800     05 WS-CURR-TIME-8R REDEFINES WS-CURR-TIME-8.                 CCLOAD00
001810        10 WS-CURR-HH                 PIC 9(02).                  CCLOAD00
001820        10 WS-CURR-MN                 PIC 9(02).                  CCLOAD00
001830        10 WS-CURR-SS                 PIC 9(02).                  CCLOAD00
001840        10 WS-CURR-HS                 PIC 9(02).                  CCLOAD00
001850     05 FILLER                        PIC X(04).                  CCLOAD00
001860******************************************************************CCLOAD00
001870*          TABLA DE TRABAJO DEL MAESTRO DE CONTROLES            * CCLOAD00
001880*          (SIN ISAM - TODO EL MAESTRO CABE EN MEMORIA)         * CCLOAD00
001890******************************************************************CCLOAD00
001900 01  WS-MASTER-TABLE.                                             CCLOAD00
001910     COPY CCCTL000 REPLACING ==05  CCCTL000==                     CCLOAD00
001920        BY ==05  WS-MASTER-ENTRY OCCURS 200 TIMES                 CCLOAD00
001930             INDEXED BY WS-MASTER-NDX==.                          CCLOAD00
001940 01  WS-MASTER-COUNT                  PIC S9(04) COMP VALUE 0.    CCLOAD00
001950******************************************************************CCLOAD00
001960*                                                                *CCLOAD00
001970*              P R O C E D U R E   D I V I S I O N              * CCLOAD00
001980*                                                                *CCLOAD00
001990******************************************************************CCLOAD00
002000 PROCEDURE DIVISION.                                              CCLOAD00
002010******************************************************************CCLOAD00
002020*                        0000-MAINLINE                          * CCLOAD00
002030******************************************************************CCLOAD00
002040 0000-MAINLINE.                                                   CCLOAD00
002050                                                                  CCLOAD00
002060     PERFORM 1000-INICIO                                          CCLOAD00
002070        THRU 1000-INICIO-EXIT                                     CCLOAD00
002080                                                                  CCLOAD00
002090     PERFORM 2000-PROCESO                                         CCLOAD00
002100        THRU 2000-PROCESO-EXIT                                    CCLOAD00
002110        UNTIL SI-FIN-DEFS                                         CCLOAD00
002120                                                                  CCLOAD00
002130     PERFORM 3000-FIN.                                            CCLOAD00
002140******************************************************************CCLOAD00
002150*                           1000-INICIO                         * CCLOAD00
002160******************************************************************CCLOAD00
002170 1000-INICIO.                                                     CCLOAD00
002180                                                                  CCLOAD00
002190     INITIALIZE CN-CONTADORES                                     CCLOAD00
002200     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD                     CCLOAD00
002210     ACCEPT WS-CURR-TIME-8 FROM TIME                              CCLOAD00
002220                                                                  CCLOAD00
002230     OPEN INPUT  CONTROL-DEFS                                     CCLOAD00
002240     IF NOT FS-88-OK                                              CCLOAD00
002250        DISPLAY 'CCLOAD00 ERROR OPEN CONTROL-DEFS  : '            CCLOAD00
002260                WS-FILE-STATUS                                    CCLOAD00
002270        PERFORM 3000-FIN                                          CCLOAD00
002280     END-IF                                                       CCLOAD00
002290                                                                  CCLOAD00
002300     OPEN INPUT  CONTROL-MSTR-OLD                                 CCLOAD00
002310     IF NOT FS-88-OK AND WS-FILE-STATUS NOT EQUAL '35'            CCLOAD00
002320        DISPLAY 'CCLOAD00 ERROR OPEN CONTROL-MSTR-OLD : '         CCLOAD00
002330                WS-FILE-STATUS                                    CCLOAD00
002340        PERFORM 3000-FIN                                          CCLOAD00
002350     END-IF                                                       CCLOAD00
002360                                                                  CCLOAD00
002370     IF FS-88-OK                                                  CCLOAD00
002380        SET MASTER-VIEJO-EXISTE TO TRUE                           CCLOAD00
002390     ELSE                                                         CCLOAD00
002400        SET MASTER-VIEJO-NO-EXISTE TO TRUE                        CCLOAD00
002410     END-IF                                                       CCLOAD00
002420                                                                  CCLOAD00
002430     OPEN OUTPUT CONTROL-MSTR-NEW                                 CCLOAD00
002440     IF NOT FS-88-OK                                              CCLOAD00
002450        DISPLAY 'CCLOAD00 ERROR OPEN CONTROL-MSTR-NEW : '         CCLOAD00
002460                WS-FILE-STATUS                                    CCLOAD00
002470        PERFORM 3000-FIN                                          CCLOAD00
002480     END-IF                                                       CCLOAD00
002490                                                                  CCLOAD00
002500     IF MASTER-VIEJO-EXISTE                                       CCLOAD00
002510        PERFORM 1100-CARGA-MASTER-VIEJO                           CCLOAD00
002520           THRU 1100-CARGA-MASTER-VIEJO-EXIT                      CCLOAD00
002530     END-IF                                                       CCLOAD00
002540                                                                  CCLOAD00
002550     PERFORM 1200-LEE-DEFS                                        CCLOAD00
002560        THRU 1200-LEE-DEFS-EXIT.                                  CCLOAD00
002570******************************************************************CCLOAD00
002580*                        1000-INICIO-EXIT                       * CCLOAD00
002590******************************************************************CCLOAD00
002600 1000-INICIO-EXIT.                                                CCLOAD00
002610     EXIT.                                                        CCLOAD00
002620******************************************************************CCLOAD00
002630*                   1100-CARGA-MASTER-VIEJO                     * CCLOAD00
002640******************************************************************CCLOAD00
002650 1100-CARGA-MASTER-VIEJO.                                         CCLOAD00
002660                                                                  CCLOAD00
002670     READ CONTROL-MSTR-OLD INTO                                   CCLOAD00
002680          WS-MASTER-ENTRY(WS-MASTER-COUNT + 1)                    CCLOAD00
002690          AT END                                                  CCLOAD00
002700          GO TO 1100-CARGA-MASTER-VIEJO-EXIT                      CCLOAD00
002710     END-READ                                                     CCLOAD00
002720                                                                  CCLOAD00
002730     ADD CT-1 TO WS-MASTER-COUNT                                  CCLOAD00
002740     ADD CT-1 TO CN-MASTER-VIEJOS                                 CCLOAD00
002750                                                                  CCLOAD00
002760     GO TO 1100-CARGA-MASTER-VIEJO.                               CCLOAD00
002770******************************************************************CCLOAD00
002780*                1100-CARGA-MASTER-VIEJO-EXIT                   * CCLOAD00
002790******************************************************************CCLOAD00
002800 1100-CARGA-MASTER-VIEJO-EXIT.                                    CCLOAD00
002810     EXIT.                                                        CCLOAD00
002820******************************************************************CCLOAD00
002830*                        1200-LEE-DEFS                         *  CCLOAD00
002840******************************************************************CCLOAD00
002850 1200-LEE-DEFS.                                                   CCLOAD00
002860                                                                  CCLOAD00
002870     READ CONTROL-DEFS INTO REG-CONTROL-DEFS                      CCLOAD00
002880          AT END                                                  CCLOAD00
002890          SET SI-FIN-DEFS TO TRUE                                 CCLOAD00
002900          NOT AT END                                              CCLOAD00
002910          ADD CT-1 TO CN-LEIDOS-DEFS                              CCLOAD00
002920     END-READ.                                                    CCLOAD00
002930******************************************************************CCLOAD00
002940*                      1200-LEE-DEFS-EXIT                       * CCLOAD00
002950******************************************************************CCLOAD00
002960 1200-LEE-DEFS-EXIT.                                              CCLOAD00
002970     EXIT.                                                        CCLOAD00
002980******************************************************************CCLOAD00
002990*                          2000-PROCESO                        *  CCLOAD00
003000******************************************************************CCLOAD00
003010 2000-PROCESO.                                                    CCLOAD00
003020                                                                  CCLOAD00
003030     SET CONTROL-ES-VALIDO TO TRUE                                CCLOAD00
003040                                                                  CCLOAD00
003050     PERFORM 2100-VALIDA-SEVERITY                                 CCLOAD00
003060        THRU 2100-VALIDA-SEVERITY-EXIT                            CCLOAD00
003070                                                                  CCLOAD00
003080     PERFORM 2200-VALIDA-FUENTES                                  CCLOAD00
003090        THRU 2200-VALIDA-FUENTES-EXIT                             CCLOAD00
003100                                                                  CCLOAD00
003110     IF CONTROL-ES-VALIDO                                         CCLOAD00
003120        PERFORM 2250-DEFAULT-FRECUENCIA                           CCLOAD00
003130           THRU 2250-DEFAULT-FRECUENCIA-EXIT                      CCLOAD00
003140        PERFORM 2400-UPSERTA-CONTROL                              CCLOAD00
003150           THRU 2400-UPSERTA-CONTROL-EXIT                         CCLOAD00
003160     ELSE                                                         CCLOAD00
003170        ADD CT-1 TO CN-RECHAZADOS                                 CCLOAD00
003180     END-IF                                                       CCLOAD00
003190                                                                  CCLOAD00
003200     PERFORM 1200-LEE-DEFS                                        CCLOAD00
003210        THRU 1200-LEE-DEFS-EXIT.                                  CCLOAD00
003220******************************************************************CCLOAD00
003230*                       2000-PROCESO-EXIT                      *  CCLOAD00
003240******************************************************************CCLOAD00
003250 2000-PROCESO-EXIT.                                               CCLOAD00
003260     EXIT.                                                        CCLOAD00
003270******************************************************************CCLOAD00
003280*                    2100-VALIDA-SEVERITY                      *  CCLOAD00
003290*  LA SEVERIDAD DEBE SER LOW/MEDIUM/HIGH (SIN DISTINGUIR        * CCLOAD00
003300*  MAYUSCULAS); SE NORMALIZA A MAYUSCULAS EN EL REGISTRO.       * CCLOAD00
003310******************************************************************CCLOAD00
003320 2100-VALIDA-SEVERITY.                                            CCLOAD00
003330                                                                  CCLOAD00
003340     MOVE CTL-SEVERITY OF REG-CONTROL-DEFS TO                     CCLOAD00
003350        WS-SEVERIDAD-MAYUS                                        CCLOAD00
003360     INSPECT WS-SEVERIDAD-MAYUS                                   CCLOAD00
003370        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   CCLOAD00
003380                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                   CCLOAD00
003390                                                                  CCLOAD00
003400     IF WS-SEVERIDAD-MAYUS EQUAL 'LOW   '                         CCLOAD00
003410        OR WS-SEVERIDAD-MAYUS EQUAL 'MEDIUM'                      CCLOAD00
003420        OR WS-SEVERIDAD-MAYUS EQUAL 'HIGH  '                      CCLOAD00
003430        MOVE WS-SEVERIDAD-MAYUS                                   CCLOAD00
003440           TO CTL-SEVERITY OF REG-CONTROL-DEFS                    CCLOAD00
003450     ELSE                                                         CCLOAD00
003460        SET CONTROL-NO-ES-VALIDO TO TRUE                          CCLOAD00
003470        MOVE CTL-CONTROL-ID OF REG-CONTROL-DEFS                   CCLOAD00
003480           TO WS-ERR-CONTROL-ID                                   CCLOAD00
003490        MOVE SPACES TO WS-ERR-VALOR                               CCLOAD00
003500        MOVE CTL-SEVERITY OF REG-CONTROL-DEFS                     CCLOAD00
003510           TO WS-ERR-VALOR(1:6)                                   CCLOAD00
003520        DISPLAY 'CCLOAD00 - INVALID SEVERITY ''' WS-ERR-VALOR     CCLOAD00
003530           ''' FOR CONTROL ' WS-ERR-CONTROL-ID                    CCLOAD00
003540     END-IF.                                                      CCLOAD00
003550******************************************************************CCLOAD00
003560*                  2100-VALIDA-SEVERITY-EXIT                   *  CCLOAD00
003570******************************************************************CCLOAD00
003580 2100-VALIDA-SEVERITY-EXIT.                                       CCLOAD00
003590     EXIT.                                                        CCLOAD00
003600******************************************************************CCLOAD00
003610*                    2200-VALIDA-FUENTES                       *  CCLOAD00
003620*  CADA FUENTE DE EVIDENCIA LISTADA (1 A 3) DEBE SER UN CODIGO  * CCLOAD00
003630*  DE SISTEMA CONOCIDO.                                        *  CCLOAD00
003640******************************************************************CCLOAD00
003650 2200-VALIDA-FUENTES.                                             CCLOAD00
003660                                                                  CCLOAD00
003670     MOVE 1 TO WS-SUB-FUENTE.                                     CCLOAD00
003680******************************************************************CCLOAD00
003690*                 2200-VALIDA-FUENTES-EXIT                     *  CCLOAD00
003700******************************************************************CCLOAD00
003710 2200-VALIDA-FUENTES-EXIT.                                        CCLOAD00
003720     IF WS-SUB-FUENTE > CTL-SOURCE-COUNT OF REG-CONTROL-DEFS      CCLOAD00
003730        GO TO 2200-VALIDA-FUENTES-FIN                             CCLOAD00
003740     END-IF                                                       CCLOAD00
003750                                                                  CCLOAD00
003760     PERFORM 2210-VALIDA-UNA-FUENTE                               CCLOAD00
003770        THRU 2210-VALIDA-UNA-FUENTE-EXIT                          CCLOAD00
003780                                                                  CCLOAD00
003790     ADD 1 TO WS-SUB-FUENTE                                       CCLOAD00
003800     GO TO 2200-VALIDA-FUENTES-EXIT.                              CCLOAD00
003810******************************************************************CCLOAD00
003820*                 2200-VALIDA-FUENTES-FIN                      *  CCLOAD00
003830******************************************************************CCLOAD00
003840 2200-VALIDA-FUENTES-FIN.                                         CCLOAD00
003850     EXIT.                                                        CCLOAD00
003860******************************************************************CCLOAD00
003870*                  2210-VALIDA-UNA-FUENTE                      *  CCLOAD00
003880******************************************************************CCLOAD00
003890 2210-VALIDA-UNA-FUENTE.                                          CCLOAD00
003900                                                                  CCLOAD00
003910     IF CTL-SOURCE-SYSTEM OF REG-CONTROL-DEFS                     CCLOAD00
003920              (WS-SUB-FUENTE) NOT EQUAL CT-FUENTE-01              CCLOAD00
003930        AND CTL-SOURCE-SYSTEM OF REG-CONTROL-DEFS                 CCLOAD00
003940              (WS-SUB-FUENTE) NOT EQUAL CT-FUENTE-02              CCLOAD00
003950        AND CTL-SOURCE-SYSTEM OF REG-CONTROL-DEFS                 CCLOAD00
003960              (WS-SUB-FUENTE) NOT EQUAL CT-FUENTE-03              CCLOAD00
003970        SET CONTROL-NO-ES-VALIDO TO TRUE                          CCLOAD00
003980        MOVE CTL-CONTROL-ID OF REG-CONTROL-DEFS                   CCLOAD00
003990           TO WS-ERR-CONTROL-ID                                   CCLOAD00
004000        MOVE CTL-SOURCE-SYSTEM OF REG-CONTROL-DEFS                CCLOAD00
004010              (WS-SUB-FUENTE) TO WS-ERR-VALOR                     CCLOAD00
004020        DISPLAY 'CCLOAD00 - INVALID EVIDENCE SOURCE '''           CCLOAD00
004030           WS-ERR-VALOR ''' FOR CONTROL ' WS-ERR-CONTROL-ID       CCLOAD00
004040     END-IF.                                                      CCLOAD00
004050******************************************************************CCLOAD00
004060*               2210-VALIDA-UNA-FUENTE-EXIT                    *  CCLOAD00
004070******************************************************************CCLOAD00
004080 2210-VALIDA-UNA-FUENTE-EXIT.                                     CCLOAD00
004090     EXIT.                                                        CCLOAD00
004100******************************************************************CCLOAD00
004110*                 2250-DEFAULT-FRECUENCIA                      *  CCLOAD00
004120******************************************************************CCLOAD00
004130 2250-DEFAULT-FRECUENCIA.                                         CCLOAD00
004140                                                                  CCLOAD00
004150     IF CTL-CHECK-FREQUENCY OF REG-CONTROL-DEFS EQUAL SPACES      CCLOAD00
004160        OR LOW-VALUES                                             CCLOAD00
004170        MOVE CT-FRECUENCIA-DEFAULT                                CCLOAD00
004180           TO CTL-CHECK-FREQUENCY OF REG-CONTROL-DEFS             CCLOAD00
004190     END-IF.                                                      CCLOAD00
004200******************************************************************CCLOAD00
004210*               2250-DEFAULT-FRECUENCIA-EXIT                   *  CCLOAD00
004220******************************************************************CCLOAD00
004230 2250-DEFAULT-FRECUENCIA-EXIT.                                    CCLOAD00
004240     EXIT.                                                        CCLOAD00
004250******************************************************************CCLOAD00
004260*                  2400-UPSERTA-CONTROL                        *  CCLOAD00
004270*  BUSQUEDA SECUENCIAL EN WS-MASTER-TABLE; SI EL CONTROL YA      *CCLOAD00
004280*  EXISTE SE REEMPLAZAN SUS CAMPOS NO-LLAVE, SI NO EXISTE SE    * CCLOAD00
004290*  AGREGA AL FINAL DE LA TABLA.                                *  CCLOAD00
004300******************************************************************CCLOAD00
004310 2400-UPSERTA-CONTROL.                                            CCLOAD00
004320                                                                  CCLOAD00
004330     SET NO-SE-ENCONTRO TO TRUE                                   CCLOAD00
004340     SET WS-MASTER-NDX TO 1                                       CCLOAD00
004350                                                                  CCLOAD00
004360     SEARCH WS-MASTER-ENTRY                                       CCLOAD00
004370        VARYING WS-MASTER-NDX                                     CCLOAD00
004380        AT END                                                    CCLOAD00
004390           CONTINUE                                               CCLOAD00
004400        WHEN CTL-CONTROL-ID OF REG-CONTROL-DEFS EQUAL             CCLOAD00
004410             CTL-CONTROL-ID OF WS-MASTER-ENTRY(WS-MASTER-NDX)     CCLOAD00
004420           SET SE-ENCONTRO TO TRUE                                CCLOAD00
004430     END-SEARCH                                                   CCLOAD00
004440                                                                  CCLOAD00
004450     IF SE-ENCONTRO                                               CCLOAD00
004460        MOVE REG-CONTROL-DEFS                                     CCLOAD00
004470           TO WS-MASTER-ENTRY(WS-MASTER-NDX)                      CCLOAD00
004480        ADD CT-1 TO CN-ACTUALIZADOS                               CCLOAD00
004490     ELSE                                                         CCLOAD00
004500        ADD CT-1 TO WS-MASTER-COUNT                               CCLOAD00
004510        MOVE REG-CONTROL-DEFS                                     CCLOAD00
004520           TO WS-MASTER-ENTRY(WS-MASTER-COUNT)                    CCLOAD00
004530        ADD CT-1 TO CN-AGREGADOS                                  CCLOAD00
004540     END-IF.                                                      CCLOAD00
004550******************************************************************CCLOAD00
004560*                2400-UPSERTA-CONTROL-EXIT                     *  CCLOAD00
004570******************************************************************CCLOAD00
004580 2400-UPSERTA-CONTROL-EXIT.                                       CCLOAD00
004590     EXIT.                                                        CCLOAD00
004600******************************************************************CCLOAD00
004610*                            3000-FIN                          *  CCLOAD00
004620******************************************************************CCLOAD00
004630 3000-FIN.                                                        CCLOAD00
004640                                                                  CCLOAD00
004650     PERFORM 3100-GRABA-MASTER-NUEVO                              CCLOAD00
004660        THRU 3100-GRABA-MASTER-NUEVO-EXIT                         CCLOAD00
004670                                                                  CCLOAD00
004680     DISPLAY '**************************************************' CCLOAD00
004690     DISPLAY '*               CCLOAD00  -  CONTROL LOADER      *' CCLOAD00
004700     DISPLAY '*  DEFS LEIDOS ............: ' CN-LEIDOS-DEFS       CCLOAD00
004710     DISPLAY '*  DEFS RECHAZADOS.........: ' CN-RECHAZADOS        CCLOAD00
004720     DISPLAY '*  CONTROLES ACTUALIZADOS..: ' CN-ACTUALIZADOS      CCLOAD00
004730     DISPLAY '*  CONTROLES AGREGADOS.....: ' CN-AGREGADOS         CCLOAD00
004740     DISPLAY '*  MASTER VIEJO LEIDO......: ' CN-MASTER-VIEJOS     CCLOAD00
004750     DISPLAY '*  MASTER NUEVO GRABADO....: ' CN-MASTER-GRABADOS   CCLOAD00
004760     DISPLAY '**************************************************' CCLOAD00
004770                                                                  CCLOAD00
004780     CLOSE CONTROL-DEFS                                           CCLOAD00
004790     CLOSE CONTROL-MSTR-OLD                                       CCLOAD00
004800     CLOSE CONTROL-MSTR-NEW                                       CCLOAD00
004810                                                                  CCLOAD00
004820     STOP RUN.                                                    CCLOAD00
004830******************************************************************CCLOAD00
004840*                3100-GRABA-MASTER-NUEVO                       *  CCLOAD00
004850******************************************************************CCLOAD00
004860 3100-GRABA-MASTER-NUEVO.                                         CCLOAD00
004870                                                                  CCLOAD00
004880     MOVE 1 TO WS-TAB-IDX.                                        CCLOAD00
004890******************************************************************CCLOAD00
004900*             3100-GRABA-MASTER-NUEVO-EXIT                     *  CCLOAD00
004910******************************************************************CCLOAD00
004920 3100-GRABA-MASTER-NUEVO-EXIT.                                    CCLOAD00
004930     IF WS-TAB-IDX > WS-MASTER-COUNT                              CCLOAD00
004940        GO TO 3100-GRABA-MASTER-NUEVO-FIN                         CCLOAD00
004950     END-IF                                                       CCLOAD00
004960                                                                  CCLOAD00
004970     WRITE REG-MASTER-NEW                                         CCLOAD00
004980        FROM WS-MASTER-ENTRY(WS-TAB-IDX)                          CCLOAD00
004990     ADD CT-1 TO CN-MASTER-GRABADOS                               CCLOAD00
005000                                                                  CCLOAD00
005010     ADD 1 TO WS-TAB-IDX                                          CCLOAD00
005020     GO TO 3100-GRABA-MASTER-NUEVO-EXIT.                          CCLOAD00
005030******************************************************************CCLOAD00
005040*             3100-GRABA-MASTER-NUEVO-FIN                      *  CCLOAD00
005050******************************************************************CCLOAD00
005060 3100-GRABA-MASTER-NUEVO-FIN.                                     CCLOAD00
005070     EXIT.                                                        CCLOAD00
