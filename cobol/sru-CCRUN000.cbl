000010******************************************************************CCRUN000
000020* Program name:    CCRUN000.                                      CCRUN000
000030* Original author: GFORRICH.                                      CCRUN000
000040*                                                                 CCRUN000
000050* Maintenence Log                                                 CCRUN000
000060* Date       Author        Maintenance Requirement.               CCRUN000
000070* ---------- ------------  -------------------------------------- CCRUN000
000080* 03/02/2024 GFORRICH      Initial version - check-run            CC4471  
000090*                          orchestrator for the continuous        CC4471  
000100*                          compliance engine (CR-4471).           CC4471  
000110* 09/11/1998 GFORRICH      Y2K remediation pass (CR-Y2K98).       CCY2K98 
000120* 25/09/2024 MIBARRA       Drift-mode UPSI switch wired to the    CC4488  
000130*                          evidence collectors (CR-4488).         CC4488  
000140* 02/06/2025 MIBARRA       Skip controls with zero evidence rows  CC5108  
000150*                          instead of writing an empty            CC5108  
000160*                          evaluation (CR-5108).                  CC5108  
000170* 22/06/2025 MIBARRA       Prior-evaluation table raised to 200   CC5190  
000180*                          entries, matching the control master   CC5190  
000190*                          (CR-5190).                             CC5190  
000200* 30/07/2025 GFORRICH      Sonar GateWay cleanup pass.            CC5001  
000210* 05/03/2026 MIBARRA       Alert message now names the control    CC5319  
000220*                          and matches the audit team's worded      CC5319
000230*                          format (CR-5319).                        CC5319
000240* 06/03/2026 MIBARRA       Dropped C01/TOP-OF-FORM and              CC5320
000250*                          CC-ALFA-NUMERICO from SPECIAL-NAMES -    CC5320
000260*                          dead since this program was written      CC5320
000270*                          (CR-5320).                               CC5320
000280* 06/03/2026 MIBARRA       EVIDENCE-FILE and ALERT-FILE were        CC5322
000290*                          opened OUTPUT and got wiped every run -  CC5322
000300*                          split each into an OLD/NEW generation    CC5322
000310*                          pair so unacknowledged alerts and prior  CC5322
000320*                          evidence carry forward the same way the  CC5322
000330*                          evaluation history already does          CC5322
000340*                          (CR-5322).                               CC5322
000350* 10/03/2026 MIBARRA       ALR-MESSAGE carried a trailing period    CC5324
000360*                          the audit team's worded format doesn't   CC5324
000370*                          call for - dropped it from the STRING    CC5324
000380*                          literal (CR-5324).                       CC5324
000390******************************************************************CCRUN000
000400******************************************************************CCRUN000
000410*                                                                 CCRUN000
000420*          I D E N T I F I C A T I O N  D I V I S I O N           CCRUN000
000430*                                                                 CCRUN000
000440******************************************************************CCRUN000
000450 IDENTIFICATION DIVISION.                                         CCRUN000
000460 PROGRAM-ID.  CCRUN000.                                           CCRUN000
000470 AUTHOR. GUILLERMO FORRICH.                                       CCRUN000
000480 INSTALLATION. IBM Z/OS.                                          CCRUN000
000490 DATE-WRITTEN. 03/02/2024.                                        CCRUN000
000500 DATE-COMPILED.                                                   CCRUN000
000510 SECURITY. CONFIDENTIAL.                                          CCRUN000
000520******************************************************************CCRUN000
000530*                                                                 CCRUN000
000540*             E N V I R O N M E N T   D I V I S I O N             CCRUN000
000550*                                                                 CCRUN000
000560******************************************************************CCRUN000
000570 ENVIRONMENT DIVISION.                                            CCRUN000
000580 CONFIGURATION SECTION.                                           CCRUN000
000590 SPECIAL-NAMES.                                                   CCRUN000
000600     UPSI-0 IS CC-SWITCH-DERIVA                                   CCRUN000
000610         ON STATUS IS CC-DERIVA-SOLICITADA                        CCRUN000
000620         OFF STATUS IS CC-DERIVA-NO-SOLICITADA.                   CCRUN000
000630                                                                  CCRUN000
000640 INPUT-OUTPUT SECTION.                                            CCRUN000
000650******************************************************************CCRUN000
000660*              ARCHIVOS INTERVINIENTES EN EL PROCESO              CCRUN000
000670******************************************************************CCRUN000
000680 FILE-CONTROL.                                                    CCRUN000
000690                                                                  CCRUN000
000700     SELECT CONTROL-MASTER    ASSIGN  TO CTLMSTR                  CCRUN000
000710                              FILE STATUS IS WS-FILE-STATUS.      CCRUN000
000720                                                                  CCRUN000
000730     SELECT EVIDENCE-OLD      ASSIGN  TO EVDFILE0                 CCRUN000
000740                              FILE STATUS IS WS-FILE-STATUS.      CCRUN000
000750                                                                  CCRUN000
000760     SELECT EVIDENCE-NEW      ASSIGN  TO EVDFILE1                 CCRUN000
000770                              FILE STATUS IS WS-FILE-STATUS.      CCRUN000
000780                                                                  CCRUN000
000790     SELECT EVALUATION-OLD    ASSIGN  TO EVLFILE0                 CCRUN000
000800                              FILE STATUS IS WS-FILE-STATUS.      CCRUN000
000810                                                                  CCRUN000
000820     SELECT EVALUATION-NEW    ASSIGN  TO EVLFILE1                 CCRUN000
000830                              FILE STATUS IS WS-FILE-STATUS.      CCRUN000
000840                                                                  CCRUN000
000850     SELECT ALERT-OLD         ASSIGN  TO ALRFILE0                 CCRUN000
000860                              FILE STATUS IS WS-FILE-STATUS.      CCRUN000
000870                                                                  CCRUN000
000880     SELECT ALERT-NEW         ASSIGN  TO ALRFILE1                 CCRUN000
000890                              FILE STATUS IS WS-FILE-STATUS.      CCRUN000
000900******************************************************************CCRUN000
000910*                                                                 CCRUN000
000920*                      D A T A   D I V I S I O N                  CCRUN000
000930*                                                                 CCRUN000
000940******************************************************************CCRUN000
000950 DATA DIVISION.                                                   CCRUN000
000960 FILE SECTION.                                                    CCRUN000
000970                                                                  CCRUN000
000980 FD  CONTROL-MASTER                                               CCRUN000
000990     RECORDING MODE IS F                                          CCRUN000
001000     RECORD CONTAINS 170 CHARACTERS.                              CCRUN000
001010 01  REG-CONTROL-MASTER.                                          CCRUN000
001020     COPY CCCTL000.                                               CCRUN000
001030                                                                  CCRUN000
001040 FD  EVIDENCE-OLD                                                 CCRUN000
001050     RECORDING MODE IS F                                          CCRUN000
001060     RECORD CONTAINS 80 CHARACTERS.                               CCRUN000
001070 01  REG-EVIDENCE-OLD.                                            CCRUN000
001080     COPY CCEVD000.                                               CCRUN000
001090                                                                  CCRUN000
001100 FD  EVIDENCE-NEW                                                 CCRUN000
001110     RECORDING MODE IS F                                          CCRUN000
001120     RECORD CONTAINS 80 CHARACTERS.                               CCRUN000
001130 01  REG-EVIDENCE-NEW.                                            CCRUN000
001140     COPY CCEVD000.                                               CCRUN000
001150                                                                  CCRUN000
001160 FD  EVALUATION-OLD                                               CCRUN000
001170     RECORDING MODE IS F                                          CCRUN000
001180     RECORD CONTAINS 440 CHARACTERS.                              CCRUN000
001190 01  REG-EVALUATION-OLD.                                          CCRUN000
001200     COPY CCEVL000.                                               CCRUN000
001210                                                                  CCRUN000
001220 FD  EVALUATION-NEW                                               CCRUN000
001230     RECORDING MODE IS F                                          CCRUN000
001240     RECORD CONTAINS 440 CHARACTERS.                              CCRUN000
001250 01  REG-EVALUATION-NEW.                                          CCRUN000
001260     COPY CCEVL000.                                               CCRUN000
001270                                                                  CCRUN000
001280 FD  ALERT-OLD                                                    CCRUN000
001290     RECORDING MODE IS F                                          CCRUN000
001300     RECORD CONTAINS 166 CHARACTERS.                              CCRUN000
001310 01  REG-ALERT-OLD.                                               CCRUN000
001320     COPY CCALR000.                                               CCRUN000
001330                                                                  CCRUN000
001340 FD  ALERT-NEW                                                    CCRUN000
001350     RECORDING MODE IS F                                          CCRUN000
001360     RECORD CONTAINS 166 CHARACTERS.                              CCRUN000
001370 01  REG-ALERT-NEW.                                               CCRUN000
001380     COPY CCALR000.                                               CCRUN000
001390                                                                  CCRUN000
001400 WORKING-STORAGE SECTION.                                         CCRUN000
001410******************************************************************CCRUN000
001420*                    DEFINICION DE SWITCHES                       CCRUN000
001430******************************************************************CCRUN000
001440 01  SW-SWITCHES.                                                 CCRUN000
001450     05 WS-FILE-STATUS                PIC X(02) VALUE SPACE.      CCRUN000
001460        88 FS-88-OK                             VALUE '00'.       CCRUN000
001470        88 FS-88-EOF                             VALUE '10'.      CCRUN000
001480     05 WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.                CCRUN000
001490        10 WS-FS-CATEGORY             PIC X(01).                  CCRUN000
001500        10 WS-FS-DETAIL               PIC X(01).                  CCRUN000
001510     05 WS-FIN-EVAL-VIEJO             PIC X(01) VALUE 'N'.        CCRUN000
001520        88 SI-FIN-EVAL-VIEJO                   VALUE 'S'.         CCRUN000
001530        88 NO-FIN-EVAL-VIEJO                   VALUE 'N'.         CCRUN000
001540     05 WS-FIN-MASTER                 PIC X(01) VALUE 'N'.        CCRUN000
001550        88 SI-FIN-MASTER                       VALUE 'S'.         CCRUN000
001560        88 NO-FIN-MASTER                       VALUE 'N'.         CCRUN000
001570     05 WS-HAY-PRIOR                  PIC X(01) VALUE 'N'.        CCRUN000
001580        88 SE-HALLO-PRIOR                      VALUE 'S'.         CCRUN000
001590        88 NO-SE-HALLO-PRIOR                   VALUE 'N'.         CCRUN000
001600     05 WS-HAY-EVAL-VIEJA             PIC X(01) VALUE 'N'.        CCRUN000
001610        88 SI-HAY-EVAL-VIEJA                   VALUE 'S'.         CCRUN000
001620        88 NO-HAY-EVAL-VIEJA                   VALUE 'N'.         CCRUN000
001630     05 WS-HAY-EVIDENCE-VIEJA         PIC X(01) VALUE 'N'.        CCRUN000
001640        88 SI-HAY-EVIDENCE-VIEJA              VALUE 'S'.          CCRUN000
001650        88 NO-HAY-EVIDENCE-VIEJA              VALUE 'N'.          CCRUN000
001660     05 WS-HAY-ALERT-VIEJA            PIC X(01) VALUE 'N'.        CCRUN000
001670        88 SI-HAY-ALERT-VIEJA                 VALUE 'S'.          CCRUN000
001680        88 NO-HAY-ALERT-VIEJA                 VALUE 'N'.          CCRUN000
001690     05 FILLER                        PIC X(04).                  CCRUN000
001700******************************************************************CCRUN000
001710*                   DEFINICION DE CONSTANTES                      CCRUN000
001720******************************************************************CCRUN000
001730 01  CT-CONSTANTES.                                               CCRUN000
001740     05 CT-1                          PIC 9(01) VALUE 1.          CCRUN000
001750     05 CT-FUENTE-CLOUD-IAM           PIC X(10) VALUE             CCRUN000
001760                                         'CLOUD-IAM '.            CCRUN000
001770     05 CT-FUENTE-CICD                PIC X(10) VALUE             CCRUN000
001780                                         'CICD      '.            CCRUN000
001790     05 CT-FUENTE-GITHUB              PIC X(10) VALUE             CCRUN000
001800                                         'GITHUB    '.            CCRUN000
001810     05 CT-ESTADO-PASS                PIC X(04) VALUE 'PASS'.     CCRUN000
001820     05 CT-ESTADO-FAIL                PIC X(04) VALUE 'FAIL'.     CCRUN000
001830     05 FILLER                        PIC X(04).                  CCRUN000
001840******************************************************************CCRUN000
001850*                   DEFINICION DE CONTADORES                      CCRUN000
001860******************************************************************CCRUN000
001870 01  CN-CONTADORES.                                               CCRUN000
001880     05 CN-CONTROLS-PROCESSED         PIC S9(04) COMP VALUE 0.    CCRUN000
001890     05 CN-CONTROLS-PASSED            PIC S9(04) COMP VALUE 0.    CCRUN000
001900     05 CN-CONTROLS-FAILED            PIC S9(04) COMP VALUE 0.    CCRUN000
001910     05 CN-EVIDENCE-COLLECTED         PIC S9(04) COMP VALUE 0.    CCRUN000
001920     05 CN-EVALUATIONS-CREATED        PIC S9(04) COMP VALUE 0.    CCRUN000
001930     05 CN-ALERTS-CREATED             PIC S9(04) COMP VALUE 0.    CCRUN000
001940     05 CN-PROX-EVAL-ID               PIC 9(06) COMP VALUE 0.     CCRUN000
001950     05 CN-PROX-EVIDENCE-ID           PIC 9(06) COMP VALUE 0.     CCRUN000
001960     05 CN-PROX-ALERT-ID              PIC 9(06) COMP VALUE 0.     CCRUN000
001970     05 FILLER                        PIC X(04).                  CCRUN000
001980******************************************************************CCRUN000
001990*                    DEFINICION DE VARIABLES                      CCRUN000
002000******************************************************************CCRUN000
002010 01  WS-VARIABLES.                                                CCRUN000
002020     05 WS-SUB-FUENTE                 PIC S9(04) COMP VALUE 0.    CCRUN000
002030     05 WS-PRIOR-NDX                  PIC S9(04) COMP VALUE 0.    CCRUN000
002040     05 WS-MODO-DERIVA-SW             PIC X(01) VALUE 'N'.        CCRUN000
002050        88 WS-88-DERIVA-ACTIVA                VALUE 'Y'.          CCRUN000
002060     05 WS-PRIOR-STATUS-WORK          PIC X(04).                  CCRUN000
002070     05 FILLER                        PIC X(04).                  CCRUN000
002080******************************************************************CCRUN000
002090*                DEFINICION DE RELOJ DE CORRIDA                   CCRUN000
002100******************************************************************CCRUN000
002110 01  WS-TIMESTAMP-WORK.                                           CCRUN000
002120     05 WS-CURR-DATE-8                PIC 9(08) VALUE 0.          CCRUN000
002130     05 WS-CURR-DATE-8R REDEFINES WS-CURR-DATE-8.                 CCRUN000
002140        10 WS-CURR-YYYY               PIC 9(04).                  CCRUN000
002150        10 WS-CURR-MM                 PIC 9(02).                  CCRUN000
002160        10 WS-CURR-DD                 PIC 9(02).                  CCRUN000
002170     05 WS-CURR-TIME-8                PIC 9(08) VALUE 0.          CCRUN000
002180     05 WS-CURR-TIME-8R REDEFINES WS-CURR-TIME-8.                 CCRUN000
002190        10 WS-CURR-HH                 PIC 9(02).                  CCRUN000
002200        10 WS-CURR-MN                 PIC 9(02).                  CCRUN000
002210        10 WS-CURR-SS                 PIC 9(02).                  CCRUN000
002220        10 WS-CURR-HS                 PIC 9(02).                  CCRUN000
002230     05 WS-RUN-AT-STAMP               PIC X(20) VALUE SPACES.     CCRUN000
002240     05 FILLER                        PIC X(04).                  CCRUN000
002250******************************************************************CCRUN000
002260*         TABLA DE TRABAJO DE EVALUACIONES ANTERIORES             CCRUN000
002270*         (ULTIMO ESTADO CONOCIDO POR CONTROL, PARA DERIVA)       CCRUN000
002280******************************************************************CCRUN000
002290 01  WS-PRIOR-TABLE.                                              CCRUN000
002300     05 WS-PRIOR-ENTRY OCCURS 200 TIMES                           CCRUN000
002310        INDEXED BY WS-PRIOR-NDX2.                                 CCRUN000
002320        10 WS-PRIOR-CONTROL-ID        PIC X(08).                  CCRUN000
002330        10 FILLER                     PIC X(04).                  CCRUN000
002340        10 WS-PRIOR-ESTADO            PIC X(04).                  CCRUN000
002350 01  WS-PRIOR-COUNT                   PIC S9(04) COMP VALUE 0.    CCRUN000
002360******************************************************************CCRUN000
002370*       TABLA DE EVIDENCIA DE LA CORRIDA PARA UN CONTROL          CCRUN000
002380******************************************************************CCRUN000
002390 01  WS-EVIDENCE-TABLE.                                           CCRUN000
002400     COPY CCEVD000 REPLACING ==05  CCEVD000==                     CCRUN000
002410                          BY ==05  WS-EVIDENCE-ENTRY              CCRUN000
002420                                OCCURS 3 TIMES==.                 CCRUN000
002430 01  WS-EVIDENCE-COUNT                PIC 9(01) VALUE 0.          CCRUN000
002440******************************************************************CCRUN000
002450*            AREA DE TRABAJO DE UNA EVALUACION                    CCRUN000
002460******************************************************************CCRUN000
002470 01  WS-EVALUATION-WORK.                                          CCRUN000
002480     COPY CCEVL000.                                               CCRUN000
002490******************************************************************CCRUN000
002500*         AREA DE COMUNICACION CON EL ESCRITOR DE REPORTE         CCRUN000
002510******************************************************************CCRUN000
002520 01  WS-RUN-SUMMARY.                                              CCRUN000
002530     COPY CCLINK00.                                               CCRUN000
002540******************************************************************CCRUN000
002550*                                                                 CCRUN000
002560*              P R O C E D U R E   D I V I S I O N                CCRUN000
002570*                                                                 CCRUN000
002580******************************************************************CCRUN000
002590 PROCEDURE DIVISION.                                              CCRUN000
002600******************************************************************CCRUN000
002610*                        0000-MAINLINE                            CCRUN000
002620******************************************************************CCRUN000
002630 0000-MAINLINE.                                                   CCRUN000
002640                                                                  CCRUN000
002650     PERFORM 1000-INICIO                                          CCRUN000
002660        THRU 1000-INICIO-EXIT                                     CCRUN000
002670                                                                  CCRUN000
002680     PERFORM 2000-PROCESO                                         CCRUN000
002690        THRU 2000-PROCESO-EXIT                                    CCRUN000
002700        UNTIL SI-FIN-MASTER                                       CCRUN000
002710                                                                  CCRUN000
002720     PERFORM 3000-FIN.                                            CCRUN000
002730******************************************************************CCRUN000
002740*                           1000-INICIO                           CCRUN000
002750******************************************************************CCRUN000
002760 1000-INICIO.                                                     CCRUN000
002770                                                                  CCRUN000
002780     INITIALIZE CN-CONTADORES                                     CCRUN000
002790     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD                     CCRUN000
002800     ACCEPT WS-CURR-TIME-8 FROM TIME                              CCRUN000
002810                                                                  CCRUN000
002820     MOVE SPACES TO WS-RUN-AT-STAMP                               CCRUN000
002830     STRING WS-CURR-YYYY DELIMITED BY SIZE                        CCRUN000
002840            '-'          DELIMITED BY SIZE                        CCRUN000
002850            WS-CURR-MM   DELIMITED BY SIZE                        CCRUN000
002860            '-'          DELIMITED BY SIZE                        CCRUN000
002870            WS-CURR-DD   DELIMITED BY SIZE                        CCRUN000
002880            ' '          DELIMITED BY SIZE                        CCRUN000
002890            WS-CURR-HH   DELIMITED BY SIZE                        CCRUN000
002900            ':'          DELIMITED BY SIZE                        CCRUN000
002910            WS-CURR-MN   DELIMITED BY SIZE                        CCRUN000
002920            ':'          DELIMITED BY SIZE                        CCRUN000
002930            WS-CURR-SS   DELIMITED BY SIZE                        CCRUN000
002940            INTO WS-RUN-AT-STAMP                                  CCRUN000
002950                                                                  CCRUN000
002960     IF CC-DERIVA-SOLICITADA                                      CCRUN000
002970        MOVE 'Y' TO WS-MODO-DERIVA-SW                             CCRUN000
002980     ELSE                                                         CCRUN000
002990        MOVE 'N' TO WS-MODO-DERIVA-SW                             CCRUN000
003000     END-IF                                                       CCRUN000
003010                                                                  CCRUN000
003020     OPEN INPUT  CONTROL-MASTER                                   CCRUN000
003030     IF NOT FS-88-OK                                              CCRUN000
003040        DISPLAY 'CCRUN000 ERROR OPEN CONTROL-MASTER  : '          CCRUN000
003050                WS-FILE-STATUS                                    CCRUN000
003060        PERFORM 3000-FIN                                          CCRUN000
003070     END-IF                                                       CCRUN000
003080                                                                  CCRUN000
003090     OPEN INPUT  EVIDENCE-OLD                                     CCRUN000
003100     IF NOT FS-88-OK AND WS-FILE-STATUS NOT EQUAL '35'            CCRUN000
003110        DISPLAY 'CCRUN000 ERROR OPEN EVIDENCE-OLD    : '          CCRUN000
003120                WS-FILE-STATUS                                    CCRUN000
003130        PERFORM 3000-FIN                                          CCRUN000
003140     END-IF                                                       CCRUN000
003150     SET NO-HAY-EVIDENCE-VIEJA TO TRUE                            CCRUN000
003160     IF FS-88-OK                                                  CCRUN000
003170        SET SI-HAY-EVIDENCE-VIEJA TO TRUE                         CCRUN000
003180     END-IF                                                       CCRUN000
003190                                                                  CCRUN000
003200     OPEN OUTPUT EVIDENCE-NEW                                     CCRUN000
003210     IF NOT FS-88-OK                                              CCRUN000
003220        DISPLAY 'CCRUN000 ERROR OPEN EVIDENCE-NEW    : '          CCRUN000
003230                WS-FILE-STATUS                                    CCRUN000
003240        PERFORM 3000-FIN                                          CCRUN000
003250     END-IF                                                       CCRUN000
003260                                                                  CCRUN000
003270     OPEN INPUT  EVALUATION-OLD                                   CCRUN000
003280     IF NOT FS-88-OK AND WS-FILE-STATUS NOT EQUAL '35'            CCRUN000
003290        DISPLAY 'CCRUN000 ERROR OPEN EVALUATION-OLD  : '          CCRUN000
003300                WS-FILE-STATUS                                    CCRUN000
003310        PERFORM 3000-FIN                                          CCRUN000
003320     END-IF                                                       CCRUN000
003330     SET NO-HAY-EVAL-VIEJA TO TRUE                                CCRUN000
003340     IF FS-88-OK                                                  CCRUN000
003350        SET SI-HAY-EVAL-VIEJA TO TRUE                             CCRUN000
003360     END-IF                                                       CCRUN000
003370                                                                  CCRUN000
003380     OPEN OUTPUT EVALUATION-NEW                                   CCRUN000
003390     IF NOT FS-88-OK                                              CCRUN000
003400        DISPLAY 'CCRUN000 ERROR OPEN EVALUATION-NEW  : '          CCRUN000
003410                WS-FILE-STATUS                                    CCRUN000
003420        PERFORM 3000-FIN                                          CCRUN000
003430     END-IF                                                       CCRUN000
003440                                                                  CCRUN000
003450     OPEN INPUT  ALERT-OLD                                        CCRUN000
003460     IF NOT FS-88-OK AND WS-FILE-STATUS NOT EQUAL '35'            CCRUN000
003470        DISPLAY 'CCRUN000 ERROR OPEN ALERT-OLD       : '          CCRUN000
003480                WS-FILE-STATUS                                    CCRUN000
003490        PERFORM 3000-FIN                                          CCRUN000
003500     END-IF                                                       CCRUN000
003510     SET NO-HAY-ALERT-VIEJA TO TRUE                               CCRUN000
003520     IF FS-88-OK                                                  CCRUN000
003530        SET SI-HAY-ALERT-VIEJA TO TRUE                            CCRUN000
003540     END-IF                                                       CCRUN000
003550                                                                  CCRUN000
003560     OPEN OUTPUT ALERT-NEW                                        CCRUN000
003570     IF NOT FS-88-OK                                              CCRUN000
003580        DISPLAY 'CCRUN000 ERROR OPEN ALERT-NEW       : '          CCRUN000
003590                WS-FILE-STATUS                                    CCRUN000
003600        PERFORM 3000-FIN                                          CCRUN000
003610     END-IF                                                       CCRUN000
003620                                                                  CCRUN000
003630     IF SI-HAY-EVIDENCE-VIEJA                                     CCRUN000
003640        PERFORM 1200-CARGA-EVIDENCE-VIEJA                         CCRUN000
003650           THRU 1200-CARGA-EVIDENCE-VIEJA-EXIT                    CCRUN000
003660     ELSE                                                         CCRUN000
003670        MOVE ZERO TO CN-PROX-EVIDENCE-ID                          CCRUN000
003680     END-IF                                                       CCRUN000
003690                                                                  CCRUN000
003700     IF SI-HAY-EVAL-VIEJA                                         CCRUN000
003710        PERFORM 1100-CARGA-EVAL-VIEJA                             CCRUN000
003720           THRU 1100-CARGA-EVAL-VIEJA-EXIT                        CCRUN000
003730     ELSE                                                         CCRUN000
003740        MOVE ZERO TO CN-PROX-EVAL-ID                              CCRUN000
003750     END-IF                                                       CCRUN000
003760                                                                  CCRUN000
003770     IF SI-HAY-ALERT-VIEJA                                        CCRUN000
003780        PERFORM 1250-CARGA-ALERT-VIEJA                            CCRUN000
003790           THRU 1250-CARGA-ALERT-VIEJA-EXIT                       CCRUN000
003800     ELSE                                                         CCRUN000
003810        MOVE ZERO TO CN-PROX-ALERT-ID                             CCRUN000
003820     END-IF                                                       CCRUN000
003830                                                                  CCRUN000
003840     PERFORM 1300-LEE-MASTER                                      CCRUN000
003850        THRU 1300-LEE-MASTER-EXIT.                                CCRUN000
003860******************************************************************CCRUN000
003870*                        1000-INICIO-EXIT                         CCRUN000
003880******************************************************************CCRUN000
003890 1000-INICIO-EXIT.                                                CCRUN000
003900     EXIT.                                                        CCRUN000
003910******************************************************************CCRUN000
003920*                   1100-CARGA-EVAL-VIEJA                         CCRUN000
003930*  COPIA HACIA ADELANTE CADA EVALUACION ANTERIOR (EL ARCHIVO DE   CCRUN000
003940*  EVALUACIONES ES DE SOLO-AGREGADO) Y A LA VEZ ARMA LA TABLA DE  CCRUN000
003950*  ULTIMO ESTADO CONOCIDO POR CONTROL PARA LA DETECCION DE        CCRUN000
003960*  DERIVA; COMO LOS REGISTROS VIEJOS ESTAN EN ORDEN CRONOLOGICO,  CCRUN000
003970*  LA ULTIMA OCURRENCIA LEIDA DE UN CONTROL ES SU ESTADO MAS      CCRUN000
003980*  RECIENTE.                                                      CCRUN000
003990******************************************************************CCRUN000
004000 1100-CARGA-EVAL-VIEJA.                                           CCRUN000
004010                                                                  CCRUN000
004020     READ EVALUATION-OLD INTO REG-EVALUATION-OLD                  CCRUN000
004030          AT END                                                  CCRUN000
004040          GO TO 1100-CARGA-EVAL-VIEJA-EXIT                        CCRUN000
004050     END-READ                                                     CCRUN000
004060                                                                  CCRUN000
004070     WRITE REG-EVALUATION-NEW FROM REG-EVALUATION-OLD             CCRUN000
004080                                                                  CCRUN000
004090     IF EVL-EVAL-ID OF REG-EVALUATION-OLD                         CCRUN000
004100           GREATER THAN CN-PROX-EVAL-ID                           CCRUN000
004110        MOVE EVL-EVAL-ID OF REG-EVALUATION-OLD                    CCRUN000
004120           TO CN-PROX-EVAL-ID                                     CCRUN000
004130     END-IF                                                       CCRUN000
004140                                                                  CCRUN000
004150     PERFORM 1150-UPSERTA-PRIOR                                   CCRUN000
004160        THRU 1150-UPSERTA-PRIOR-EXIT                              CCRUN000
004170                                                                  CCRUN000
004180     GO TO 1100-CARGA-EVAL-VIEJA.                                 CCRUN000
004190******************************************************************CCRUN000
004200*                1100-CARGA-EVAL-VIEJA-EXIT                       CCRUN000
004210******************************************************************CCRUN000
004220 1100-CARGA-EVAL-VIEJA-EXIT.                                      CCRUN000
004230     ADD CT-1 TO CN-PROX-EVAL-ID.                                 CCRUN000
004240******************************************************************CCRUN000
004250*                    1150-UPSERTA-PRIOR                           CCRUN000
004260*  BUSQUEDA SECUENCIAL EN WS-PRIOR-TABLE; SI EL CONTROL YA TIENE  CCRUN000
004270*  RENGLON SE REEMPLAZA SU ESTADO, SI NO SE AGREGA AL FINAL.      CCRUN000
004280******************************************************************CCRUN000
004290 1150-UPSERTA-PRIOR.                                              CCRUN000
004300                                                                  CCRUN000
004310     SET NO-SE-HALLO-PRIOR TO TRUE                                CCRUN000
004320     SET WS-PRIOR-NDX2 TO 1                                       CCRUN000
004330                                                                  CCRUN000
004340     SEARCH WS-PRIOR-ENTRY                                        CCRUN000
004350        VARYING WS-PRIOR-NDX2                                     CCRUN000
004360        AT END                                                    CCRUN000
004370           CONTINUE                                               CCRUN000
004380        WHEN EVL-CONTROL-ID OF REG-EVALUATION-OLD EQUAL           CCRUN000
004390             WS-PRIOR-CONTROL-ID (WS-PRIOR-NDX2)                  CCRUN000
004400           SET SE-HALLO-PRIOR TO TRUE                             CCRUN000
004410     END-SEARCH                                                   CCRUN000
004420                                                                  CCRUN000
004430     IF SE-HALLO-PRIOR                                            CCRUN000
004440        MOVE EVL-STATUS OF REG-EVALUATION-OLD                     CCRUN000
004450           TO WS-PRIOR-ESTADO (WS-PRIOR-NDX2)                     CCRUN000
004460     ELSE                                                         CCRUN000
004470        ADD CT-1 TO WS-PRIOR-COUNT                                CCRUN000
004480        MOVE EVL-CONTROL-ID OF REG-EVALUATION-OLD                 CCRUN000
004490           TO WS-PRIOR-CONTROL-ID (WS-PRIOR-COUNT)                CCRUN000
004500        MOVE EVL-STATUS OF REG-EVALUATION-OLD                     CCRUN000
004510           TO WS-PRIOR-ESTADO (WS-PRIOR-COUNT)                    CCRUN000
004520     END-IF.                                                      CCRUN000
004530******************************************************************CCRUN000
004540*                 1150-UPSERTA-PRIOR-EXIT                         CCRUN000
004550******************************************************************CCRUN000
004560 1150-UPSERTA-PRIOR-EXIT.                                         CCRUN000
004570     EXIT.                                                        CCRUN000
004580******************************************************************CCRUN000
004590*                  1200-CARGA-EVIDENCE-VIEJA                      CCRUN000
004600*  COPIA HACIA ADELANTE CADA SNAPSHOT DE EVIDENCIA ANTERIOR (EL   CCRUN000
004610*  ARCHIVO DE EVIDENCIA ES DE SOLO-AGREGADO, IGUAL QUE EL DE      CCRUN000
004620*  EVALUACIONES) PARA QUE LAS ALERTAS VIEJAS SIGAN PUDIENDO       CCRUN000
004630*  REFERENCIAR SU SNAPSHOT DE ORIGEN EN CORRIDAS POSTERIORES      CCRUN000
004640*  (CR-5322).                                                     CCRUN000
004650******************************************************************CCRUN000
004660 1200-CARGA-EVIDENCE-VIEJA.                                       CCRUN000
004670                                                                  CCRUN000
004680     READ EVIDENCE-OLD INTO REG-EVIDENCE-OLD                      CCRUN000
004690          AT END                                                  CCRUN000
004700          GO TO 1200-CARGA-EVIDENCE-VIEJA-EXIT                    CCRUN000
004710     END-READ                                                     CCRUN000
004720                                                                  CCRUN000
004730     WRITE REG-EVIDENCE-NEW FROM REG-EVIDENCE-OLD                 CCRUN000
004740                                                                  CCRUN000
004750     IF EVD-EVIDENCE-ID OF REG-EVIDENCE-OLD                       CCRUN000
004760           GREATER THAN CN-PROX-EVIDENCE-ID                       CCRUN000
004770        MOVE EVD-EVIDENCE-ID OF REG-EVIDENCE-OLD                  CCRUN000
004780           TO CN-PROX-EVIDENCE-ID                                 CCRUN000
004790     END-IF                                                       CCRUN000
004800                                                                  CCRUN000
004810     GO TO 1200-CARGA-EVIDENCE-VIEJA.                             CCRUN000
004820******************************************************************CCRUN000
004830*              1200-CARGA-EVIDENCE-VIEJA-EXIT                     CCRUN000
004840******************************************************************CCRUN000
004850 1200-CARGA-EVIDENCE-VIEJA-EXIT.                                  CCRUN000
004860     ADD CT-1 TO CN-PROX-EVIDENCE-ID.                             CCRUN000
004870******************************************************************CCRUN000
004880*                    1250-CARGA-ALERT-VIEJA                       CCRUN000
004890*  COPIA HACIA ADELANTE CADA ALERTA ANTERIOR (EL ARCHIVO DE       CCRUN000
004900*  ALERTAS ES DE SOLO-AGREGADO). LAS ALERTAS NO RECONOCIDAS       CCRUN000
004910*  (ALR-ACKNOWLEDGED = 'N') DEBEN SOBREVIVIR A LA CORRIDA PARA    CCRUN000
004920*  QUE CCRPT000 LAS SIGA CONTANDO COMO ACTIVAS (CR-5322).         CCRUN000
004930******************************************************************CCRUN000
004940 1250-CARGA-ALERT-VIEJA.                                          CCRUN000
004950                                                                  CCRUN000
004960     READ ALERT-OLD INTO REG-ALERT-OLD                            CCRUN000
004970          AT END                                                  CCRUN000
004980          GO TO 1250-CARGA-ALERT-VIEJA-EXIT                       CCRUN000
004990     END-READ                                                     CCRUN000
005000                                                                  CCRUN000
005010     WRITE REG-ALERT-NEW FROM REG-ALERT-OLD                       CCRUN000
005020                                                                  CCRUN000
005030     IF ALR-ALERT-ID OF REG-ALERT-OLD                             CCRUN000
005040           GREATER THAN CN-PROX-ALERT-ID                          CCRUN000
005050        MOVE ALR-ALERT-ID OF REG-ALERT-OLD                        CCRUN000
005060           TO CN-PROX-ALERT-ID                                    CCRUN000
005070     END-IF                                                       CCRUN000
005080                                                                  CCRUN000
005090     GO TO 1250-CARGA-ALERT-VIEJA.                                CCRUN000
005100******************************************************************CCRUN000
005110*                 1250-CARGA-ALERT-VIEJA-EXIT                     CCRUN000
005120******************************************************************CCRUN000
005130 1250-CARGA-ALERT-VIEJA-EXIT.                                     CCRUN000
005140     ADD CT-1 TO CN-PROX-ALERT-ID.                                CCRUN000
005150******************************************************************CCRUN000
005160*                      1300-LEE-MASTER                            CCRUN000
005170******************************************************************CCRUN000
005180 1300-LEE-MASTER.                                                 CCRUN000
005190                                                                  CCRUN000
005200     READ CONTROL-MASTER INTO REG-CONTROL-MASTER                  CCRUN000
005210          AT END                                                  CCRUN000
005220          SET SI-FIN-MASTER TO TRUE                               CCRUN000
005230     END-READ.                                                    CCRUN000
005240******************************************************************CCRUN000
005250*                    1300-LEE-MASTER-EXIT                         CCRUN000
005260******************************************************************CCRUN000
005270 1300-LEE-MASTER-EXIT.                                            CCRUN000
005280     EXIT.                                                        CCRUN000
005290******************************************************************CCRUN000
005300*                          2000-PROCESO                           CCRUN000
005310*  POR CADA CONTROL DEL MAESTRO: COLECTA EVIDENCIA DE CADA        CCRUN000
005320*  FUENTE LISTADA, EVALUA CONTRA LA EVIDENCIA COLECTADA Y         CCRUN000
005330*  VERIFICA DERIVA. UN CONTROL SIN NINGUNA FUENTE COLECTADA SE    CCRUN000
005340*  SALTEA (CR-5108).                                              CCRUN000
005350******************************************************************CCRUN000
005360 2000-PROCESO.                                                    CCRUN000
005370                                                                  CCRUN000
005380     ADD CT-1 TO CN-CONTROLS-PROCESSED                            CCRUN000
005390     MOVE ZERO TO WS-EVIDENCE-COUNT                               CCRUN000
005400                                                                  CCRUN000
005410     PERFORM 2100-COLECTA-FUENTES                                 CCRUN000
005420        THRU 2100-COLECTA-FUENTES-EXIT                            CCRUN000
005430        VARYING WS-SUB-FUENTE FROM 1 BY 1                         CCRUN000
005440        UNTIL WS-SUB-FUENTE GREATER THAN                          CCRUN000
005450              CTL-SOURCE-COUNT OF REG-CONTROL-MASTER              CCRUN000
005460                                                                  CCRUN000
005470     IF WS-EVIDENCE-COUNT GREATER THAN ZERO                       CCRUN000
005480        PERFORM 2200-EVALUA-CONTROL                               CCRUN000
005490           THRU 2200-EVALUA-CONTROL-EXIT                          CCRUN000
005500        PERFORM 2300-GRABA-EVALUACION                             CCRUN000
005510           THRU 2300-GRABA-EVALUACION-EXIT                        CCRUN000
005520        PERFORM 2400-VERIFICA-DERIVA                              CCRUN000
005530           THRU 2400-VERIFICA-DERIVA-EXIT                         CCRUN000
005540     END-IF                                                       CCRUN000
005550                                                                  CCRUN000
005560     PERFORM 1300-LEE-MASTER                                      CCRUN000
005570        THRU 1300-LEE-MASTER-EXIT.                                CCRUN000
005580******************************************************************CCRUN000
005590*                       2000-PROCESO-EXIT                         CCRUN000
005600******************************************************************CCRUN000
005610 2000-PROCESO-EXIT.                                               CCRUN000
005620     EXIT.                                                        CCRUN000
005630******************************************************************CCRUN000
005640*                    2100-COLECTA-FUENTES                         CCRUN000
005650*  DESPACHA EL COLECTOR CORRESPONDIENTE A LA FUENTE LISTADA EN    CCRUN000
005660*  EL RENGLON WS-SUB-FUENTE DEL CONTROL ACTUAL. UNA FUENTE SIN    CCRUN000
005670*  COLECTOR CONOCIDO GRABA UN SNAPSHOT VACIO CON ERROR (CR-4471). CCRUN000
005680******************************************************************CCRUN000
005690 2100-COLECTA-FUENTES.                                            CCRUN000
005700                                                                  CCRUN000
005710     ADD CT-1 TO WS-EVIDENCE-COUNT                                CCRUN000
005720     INITIALIZE WS-EVIDENCE-ENTRY (WS-EVIDENCE-COUNT)             CCRUN000
005730                                                                  CCRUN000
005740     EVALUATE TRUE                                                CCRUN000
005750        WHEN CTL-SOURCE-SYSTEM OF REG-CONTROL-MASTER              CCRUN000
005760             (WS-SUB-FUENTE) EQUAL CT-FUENTE-CLOUD-IAM            CCRUN000
005770             CALL 'CCCIAM00' USING WS-MODO-DERIVA-SW              CCRUN000
005780                  CTL-CONTROL-ID OF REG-CONTROL-MASTER            CCRUN000
005790                  WS-EVIDENCE-ENTRY (WS-EVIDENCE-COUNT)           CCRUN000
005800        WHEN CTL-SOURCE-SYSTEM OF REG-CONTROL-MASTER              CCRUN000
005810             (WS-SUB-FUENTE) EQUAL CT-FUENTE-CICD                 CCRUN000
005820             CALL 'CCCCIC00' USING WS-MODO-DERIVA-SW              CCRUN000
005830                  CTL-CONTROL-ID OF REG-CONTROL-MASTER            CCRUN000
005840                  WS-EVIDENCE-ENTRY (WS-EVIDENCE-COUNT)           CCRUN000
005850        WHEN CTL-SOURCE-SYSTEM OF REG-CONTROL-MASTER              CCRUN000
005860             (WS-SUB-FUENTE) EQUAL CT-FUENTE-GITHUB               CCRUN000
005870             CALL 'CCCGIT00' USING WS-MODO-DERIVA-SW              CCRUN000
005880                  CTL-CONTROL-ID OF REG-CONTROL-MASTER            CCRUN000
005890                  WS-EVIDENCE-ENTRY (WS-EVIDENCE-COUNT)           CCRUN000
005900        WHEN OTHER                                                CCRUN000
005910             MOVE CTL-SOURCE-SYSTEM OF REG-CONTROL-MASTER         CCRUN000
005920                  (WS-SUB-FUENTE) TO                              CCRUN000
005930                  EVD-SOURCE-SYSTEM (WS-EVIDENCE-COUNT)           CCRUN000
005940                                 OF WS-EVIDENCE-ENTRY             CCRUN000
005950             MOVE CTL-CONTROL-ID OF REG-CONTROL-MASTER TO         CCRUN000
005960                  EVD-CONTROL-ID (WS-EVIDENCE-COUNT)              CCRUN000
005970                                 OF WS-EVIDENCE-ENTRY             CCRUN000
005980             MOVE 'Y' TO EVD-ERROR-FLAG (WS-EVIDENCE-COUNT)       CCRUN000
005990                          OF WS-EVIDENCE-ENTRY                    CCRUN000
006000     END-EVALUATE                                                 CCRUN000
006010                                                                  CCRUN000
006020     ADD CT-1 TO CN-PROX-EVIDENCE-ID                              CCRUN000
006030     MOVE CN-PROX-EVIDENCE-ID TO                                  CCRUN000
006040          EVD-EVIDENCE-ID (WS-EVIDENCE-COUNT) OF WS-EVIDENCE-ENTRYCCRUN000
006050     MOVE WS-RUN-AT-STAMP TO                                      CCRUN000
006060          EVD-COLLECTED-AT (WS-EVIDENCE-COUNT)                    CCRUN000
006070                                 OF WS-EVIDENCE-ENTRY             CCRUN000
006080                                                                  CCRUN000
006090     WRITE REG-EVIDENCE-NEW FROM                                  CCRUN000
006100          WS-EVIDENCE-ENTRY (WS-EVIDENCE-COUNT)                   CCRUN000
006110     ADD CT-1 TO CN-EVIDENCE-COLLECTED.                           CCRUN000
006120******************************************************************CCRUN000
006130*                 2100-COLECTA-FUENTES-EXIT                       CCRUN000
006140******************************************************************CCRUN000
006150 2100-COLECTA-FUENTES-EXIT.                                       CCRUN000
006160     EXIT.                                                        CCRUN000
006170******************************************************************CCRUN000
006180*                    2200-EVALUA-CONTROL                          CCRUN000
006190******************************************************************CCRUN000
006200 2200-EVALUA-CONTROL.                                             CCRUN000
006210                                                                  CCRUN000
006220     CALL 'CCEVAL00' USING REG-CONTROL-MASTER                     CCRUN000
006230                          WS-EVIDENCE-COUNT                       CCRUN000
006240                          WS-EVIDENCE-TABLE                       CCRUN000
006250                          WS-EVALUATION-WORK.                     CCRUN000
006260******************************************************************CCRUN000
006270*                  2200-EVALUA-CONTROL-EXIT                       CCRUN000
006280******************************************************************CCRUN000
006290 2200-EVALUA-CONTROL-EXIT.                                        CCRUN000
006300     EXIT.                                                        CCRUN000
006310******************************************************************CCRUN000
006320*                   2300-GRABA-EVALUACION                         CCRUN000
006330*  LA EVALUACION REFERENCIA EL PRIMER RENGLON DE EVIDENCIA        CCRUN000
006340*  COLECTADO PARA EL CONTROL (CR-4471).                           CCRUN000
006350******************************************************************CCRUN000
006360 2300-GRABA-EVALUACION.                                           CCRUN000
006370                                                                  CCRUN000
006380     ADD CT-1 TO CN-PROX-EVAL-ID                                  CCRUN000
006390     MOVE CN-PROX-EVAL-ID TO                                      CCRUN000
006400          EVL-EVAL-ID OF WS-EVALUATION-WORK                       CCRUN000
006410     MOVE CTL-CONTROL-ID OF REG-CONTROL-MASTER TO                 CCRUN000
006420          EVL-CONTROL-ID OF WS-EVALUATION-WORK                    CCRUN000
006430     MOVE EVD-EVIDENCE-ID (1) OF WS-EVIDENCE-ENTRY TO             CCRUN000
006440          EVL-EVIDENCE-ID OF WS-EVALUATION-WORK                   CCRUN000
006450     MOVE WS-RUN-AT-STAMP TO                                      CCRUN000
006460          EVL-EVALUATED-AT OF WS-EVALUATION-WORK                  CCRUN000
006470                                                                  CCRUN000
006480     WRITE REG-EVALUATION-NEW FROM WS-EVALUATION-WORK             CCRUN000
006490     ADD CT-1 TO CN-EVALUATIONS-CREATED                           CCRUN000
006500                                                                  CCRUN000
006510     IF EVL-STATUS OF WS-EVALUATION-WORK EQUAL CT-ESTADO-PASS     CCRUN000
006520        ADD CT-1 TO CN-CONTROLS-PASSED                            CCRUN000
006530     ELSE                                                         CCRUN000
006540        ADD CT-1 TO CN-CONTROLS-FAILED                            CCRUN000
006550     END-IF.                                                      CCRUN000
006560******************************************************************CCRUN000
006570*                2300-GRABA-EVALUACION-EXIT                       CCRUN000
006580******************************************************************CCRUN000
006590 2300-GRABA-EVALUACION-EXIT.                                      CCRUN000
006600     EXIT.                                                        CCRUN000
006610******************************************************************CCRUN000
006620*                   2400-VERIFICA-DERIVA                          CCRUN000
006630*  UN CONTROL DE SEVERIDAD ALTA QUE TENIA UN ESTADO PREVIO DE     CCRUN000
006640*  PASS Y AHORA FALLA GENERA UNA ALERTA DE DERIVA (CR-4488).      CCRUN000
006650******************************************************************CCRUN000
006660 2400-VERIFICA-DERIVA.                                            CCRUN000
006670                                                                  CCRUN000
006680     SET NO-SE-HALLO-PRIOR TO TRUE                                CCRUN000
006690     SET WS-PRIOR-NDX2 TO 1                                       CCRUN000
006700                                                                  CCRUN000
006710     SEARCH WS-PRIOR-ENTRY                                        CCRUN000
006720        VARYING WS-PRIOR-NDX2                                     CCRUN000
006730        AT END                                                    CCRUN000
006740           CONTINUE                                               CCRUN000
006750        WHEN CTL-CONTROL-ID OF REG-CONTROL-MASTER EQUAL           CCRUN000
006760             WS-PRIOR-CONTROL-ID (WS-PRIOR-NDX2)                  CCRUN000
006770           SET SE-HALLO-PRIOR TO TRUE                             CCRUN000
006780     END-SEARCH                                                   CCRUN000
006790                                                                  CCRUN000
006800     IF SE-HALLO-PRIOR                                            CCRUN000
006810        MOVE WS-PRIOR-ESTADO (WS-PRIOR-NDX2)                      CCRUN000
006820           TO WS-PRIOR-STATUS-WORK                                CCRUN000
006830        IF CTL-88-SEV-HIGH OF REG-CONTROL-MASTER                  CCRUN000
006840           AND WS-PRIOR-STATUS-WORK EQUAL CT-ESTADO-PASS          CCRUN000
006850           AND EVL-STATUS OF WS-EVALUATION-WORK                   CCRUN000
006860              EQUAL CT-ESTADO-FAIL                                CCRUN000
006870           PERFORM 2500-GRABA-ALERTA                              CCRUN000
006880              THRU 2500-GRABA-ALERTA-EXIT                         CCRUN000
006890        END-IF                                                    CCRUN000
006900     END-IF.                                                      CCRUN000
006910******************************************************************CCRUN000
006920*                2400-VERIFICA-DERIVA-EXIT                        CCRUN000
006930******************************************************************CCRUN000
006940 2400-VERIFICA-DERIVA-EXIT.                                       CCRUN000
006950     EXIT.                                                        CCRUN000
006960******************************************************************CCRUN000
006970*                    2500-GRABA-ALERTA                            CCRUN000
006980******************************************************************CCRUN000
006990 2500-GRABA-ALERTA.                                               CCRUN000
007000                                                                  CCRUN000
007010     ADD CT-1 TO CN-PROX-ALERT-ID                                 CCRUN000
007020     MOVE SPACES TO REG-ALERT-NEW                                 CCRUN000
007030     MOVE CN-PROX-ALERT-ID      TO ALR-ALERT-ID OF REG-ALERT-NEW  CCRUN000
007040     MOVE CTL-CONTROL-ID OF REG-CONTROL-MASTER                    CCRUN000
007050                               TO ALR-CONTROL-ID OF REG-ALERT-NEW CCRUN000
007060     MOVE WS-RUN-AT-STAMP      TO ALR-CREATED-AT OF REG-ALERT-NEW CCRUN000
007070     MOVE CTL-SEVERITY OF REG-CONTROL-MASTER                      CCRUN000
007080                                TO ALR-SEVERITY OF REG-ALERT-NEW  CCRUN000
007090     MOVE 'N'             TO ALR-ACKNOWLEDGED OF REG-ALERT-NEW    CCRUN000
007100     STRING 'Control '                 DELIMITED BY SIZE          CCRUN000
007110            CTL-CONTROL-ID OF REG-CONTROL-MASTER                  CCRUN000
007120                                        DELIMITED BY SIZE         CCRUN000
007130            ' ('                          DELIMITED BY SIZE       CCRUN000
007140            CTL-CONTROL-NAME OF REG-CONTROL-MASTER                CCRUN000
007150                                        DELIMITED BY SIZE         CCRUN000
007160            ') failed after previously passing'                   CCRUN000
007170                                        DELIMITED BY SIZE         CCRUN000
007180            INTO ALR-MESSAGE OF REG-ALERT-NEW                     CCRUN000
007190                                                                  CCRUN000
007200     WRITE REG-ALERT-NEW                                          CCRUN000
007210     ADD CT-1 TO CN-ALERTS-CREATED.                               CCRUN000
007220******************************************************************CCRUN000
007230*                  2500-GRABA-ALERTA-EXIT                         CCRUN000
007240******************************************************************CCRUN000
007250 2500-GRABA-ALERTA-EXIT.                                          CCRUN000
007260     EXIT.                                                        CCRUN000
007270******************************************************************CCRUN000
007280*                            3000-FIN                             CCRUN000
007290******************************************************************CCRUN000
007300 3000-FIN.                                                        CCRUN000
007310                                                                  CCRUN000
007320     MOVE WS-MODO-DERIVA-SW        TO LNK-MODO-DERIVA-SW          CCRUN000
007330     MOVE WS-RUN-AT-STAMP          TO LNK-RUN-AT                  CCRUN000
007340     MOVE CN-CONTROLS-PROCESSED    TO LNK-CONTROLS-PROCESSED      CCRUN000
007350     MOVE CN-CONTROLS-PASSED       TO LNK-CONTROLS-PASSED         CCRUN000
007360     MOVE CN-CONTROLS-FAILED       TO LNK-CONTROLS-FAILED         CCRUN000
007370     MOVE CN-EVIDENCE-COLLECTED    TO LNK-EVIDENCE-COLLECTED      CCRUN000
007380     MOVE CN-EVALUATIONS-CREATED   TO LNK-EVALUATIONS-CREATED     CCRUN000
007390     MOVE CN-ALERTS-CREATED        TO LNK-ALERTS-CREATED          CCRUN000
007400                                                                  CCRUN000
007410     CLOSE CONTROL-MASTER                                         CCRUN000
007420     CLOSE EVALUATION-OLD                                         CCRUN000
007430     CLOSE EVIDENCE-OLD                                           CCRUN000
007440     CLOSE EVIDENCE-NEW                                           CCRUN000
007450     CLOSE EVALUATION-NEW                                         CCRUN000
007460     CLOSE ALERT-OLD                                              CCRUN000
007470     CLOSE ALERT-NEW                                              CCRUN000
007480                                                                  CCRUN000
007490     CALL 'CCRPT000' USING WS-RUN-SUMMARY                         CCRUN000
007500                                                                  CCRUN000
007510     DISPLAY '**************************************************' CCRUN000
007520     DISPLAY '*          CCRUN000  -  CHECK-RUN ORCHESTRATOR    *'CCRUN000
007530     DISPLAY '*  CONTROLS PROCESADOS.....: ' CN-CONTROLS-PROCESSEDCCRUN000
007540     DISPLAY '*  CONTROLS PASS...........: ' CN-CONTROLS-PASSED   CCRUN000
007550     DISPLAY '*  CONTROLS FAIL...........: ' CN-CONTROLS-FAILED   CCRUN000
007560     DISPLAY '*  EVIDENCIA COLECTADA.....: ' CN-EVIDENCE-COLLECTEDCCRUN000
007570     DISPLAY '*  EVALUACIONES GRABADAS: ' CN-EVALUATIONS-CREATED  CCRUN000
007580     DISPLAY '*  ALERTAS DE DERIVA.......: ' CN-ALERTS-CREATED    CCRUN000
007590     DISPLAY '**************************************************' CCRUN000
007600                                                                  CCRUN000
007610     STOP RUN.                                                    CCRUN000
