000010******************************************************************CCCCIC00
000020* Program name:    CCCCIC00.                                     *CCCCIC00
000030* Original author: GFORRICH.                                     *CCCCIC00
000040*                                                                *CCCCIC00
000050* Maintenence Log                                                *CCCCIC00
000060* Date       Author        Maintenance Requirement.              *CCCCIC00
000070* ---------- ------------  --------------------------------------*CCCCIC00
000080* 10/02/2024 GFORRICH      Initial version - CICD evidence       *  CC4471
000090*                          collector for CC7.2 (CR-4471).        *  CC4471
000100* 09/11/1998 GFORRICH      Y2K remediation pass (CR-Y2K98).      * CCY2K98
000110* 14/05/2025 GFORRICH      Deploy-approvals flag added for       *  CC4490
000120*                          CC8.1 cross-check (CR-4490).          *  CC4490
000130* 30/07/2025 GFORRICH      Sonar GateWay cleanup pass.           *  CC5001
000140* 05/03/2026 MIBARRA       Added per-run invocation counter for  *  CC5317
000150*                          ops diagnostics (CR-5317).            *  CC5317
000160* 06/03/2026 MIBARRA       Dropped the SPECIAL-NAMES paragraph -  * CC5320
000170*                          C01/TOP-OF-FORM and CC-ALFA-NUMERICO   * CC5320
000180*                          were never tested anywhere in this     * CC5320
000190*                          program (CR-5320).                     * CC5320
000200******************************************************************CCCCIC00
000210******************************************************************CCCCIC00
000220*                                                                *CCCCIC00
000230*          I D E N T I F I C A T I O N  D I V I S I O N         * CCCCIC00
000240*                                                                *CCCCIC00
000250******************************************************************CCCCIC00
000260 IDENTIFICATION DIVISION.                                         CCCCIC00
000270 PROGRAM-ID.  CCCCIC00.                                           CCCCIC00
000280 AUTHOR. GUILLERMO FORRICH.                                       CCCCIC00
000290 INSTALLATION. IBM Z/OS.                                          CCCCIC00
000300 DATE-WRITTEN. 10/02/2024.                                        CCCCIC00
000310 DATE-COMPILED.                                                   CCCCIC00
000320 SECURITY. CONFIDENTIAL.                                          CCCCIC00
000330******************************************************************CCCCIC00
000340*                                                                *CCCCIC00
000350*                      D A T A   D I V I S I O N                * CCCCIC00
000360*                                                                *CCCCIC00
000370******************************************************************CCCCIC00
000380 DATA DIVISION.                                                   CCCCIC00
000390 WORKING-STORAGE SECTION.                                         CCCCIC00
000400******************************************************************CCCCIC00
000410*                   DEFINICION DE CONSTANTES                    * CCCCIC00
000420******************************************************************CCCCIC00
000430 01  CT-CONSTANTES.                                               CCCCIC00
000440     05 CT-FUENTE-CICD                 PIC X(10) VALUE            CCCCIC00
000450                                          'CICD      '.           CCCCIC00
000460     05 CT-FUENTE-CICD-R REDEFINES                                CCCCIC00
000470        CT-FUENTE-CICD.                                           CCCCIC00
000480        10 CT-FTE-CICD-TABLA      PIC X(01) OCCURS 10 TIMES.      CCCCIC00
000490     05 CT-RETENCION-NORMAL            PIC 9(03) VALUE 90.        CCCCIC00
000500     05 FILLER                         PIC X(04).                 CCCCIC00
000510******************************************************************CCCCIC00
000520*              AREA DE TRABAJO DE DERIVA (DRIFT)                * CCCCIC00
000530*  CICD NO TIENE MODO DERIVA; SE RECIBE EL SWITCH POR UNIFORMIDAD*CCCCIC00
000540*  DE INTERFAZ CON LOS DEMAS COLECTORES DE EVIDENCIA.            *CCCCIC00
000550******************************************************************CCCCIC00
000560 01  WS-EVAL-WORK.                                                CCCCIC00
000570     05 WS-MODO-DERIVA-ACTIVO          PIC X(01).                 CCCCIC00
000580        88 WS-88-DERIVA-ACTIVA                 VALUE 'Y'.         CCCCIC00
000590     05 WS-MODO-DERIVA-R REDEFINES                                CCCCIC00
000600        WS-MODO-DERIVA-ACTIVO.                                    CCCCIC00
000610        10 WS-MODO-DERIVA-NUM          PIC 9(01).                 CCCCIC00
000620     05 FILLER                         PIC X(04).                 CCCCIC00
000630******************************************************************CCCCIC00
000640*         AREA DE TRABAJO PARA DESCOMPONER EL CONTROL-ID        * CCCCIC00
000650******************************************************************CCCCIC00
000660 01  WS-CONTROL-ID-WORK                PIC X(08).                 CCCCIC00
000670 01  WS-CONTROL-ID-R REDEFINES                                    CCCCIC00
000680     WS-CONTROL-ID-WORK.                                          CCCCIC00
000690     05 WS-CTL-FAMILIA                 PIC X(02).                 CCCCIC00
000700     05 WS-CTL-PUNTO                   PIC X(01).                 CCCCIC00
000710     05 WS-CTL-REGLA                   PIC X(01).                 CCCCIC00
000720     05 FILLER                         PIC X(04).                 CCCCIC00
000730******************************************************************CCCCIC00
000740*                                                                *CCCCIC00
000750*              L I N K A G E   S E C T I O N                   *  CCCCIC00
000760*                                                                *CCCCIC00
000770******************************************************************CCCCIC00
000780*            AREA DE CONTADORES DE DIAGNOSTICO                   *CCCCIC00
000790******************************************************************CCCCIC00
000800 01  WS-CONTADORES.                                               CCCCIC00
000810     05 WS-CONT-LLAMADAS               PIC 9(04) COMP.            CCCCIC00
000820    05 FILLER                         PIC X(04).                  CCCCIC00
000830******************************************************************CCCCIC00
000840 LINKAGE SECTION.                                                 CCCCIC00
000850 01  LK-MODO-DERIVA-SW                 PIC X(01).                 CCCCIC00
000860 01  LK-CONTROL-ID                     PIC X(08).                 CCCCIC00
000870 01  LK-EVIDENCE-REC.                                             CCCCIC00
000880     COPY CCEVD000.                                               CCCCIC00
000890******************************************************************CCCCIC00
000900*                                                                *CCCCIC00
000910*              P R O C E D U R E   D I V I S I O N              * CCCCIC00
000920*                                                                *CCCCIC00
000930******************************************************************CCCCIC00
000940 PROCEDURE DIVISION USING LK-MODO-DERIVA-SW                       CCCCIC00
000950                         LK-CONTROL-ID                            CCCCIC00
000960                         LK-EVIDENCE-REC.                         CCCCIC00
000970******************************************************************CCCCIC00
000980*                        0000-MAINLINE                          * CCCCIC00
000990******************************************************************CCCCIC00
001000 0000-MAINLINE.                                                   CCCCIC00
001010                                                                  CCCCIC00
001020     MOVE LK-MODO-DERIVA-SW TO WS-MODO-DERIVA-ACTIVO              CCCCIC00
001030     MOVE LK-CONTROL-ID     TO WS-CONTROL-ID-WORK                 CCCCIC00
001040                                                                  CCCCIC00
001050     PERFORM 1000-INICIO                                          CCCCIC00
001060        THRU 1000-INICIO-EXIT                                     CCCCIC00
001070                                                                  CCCCIC00
001080     PERFORM 2000-PROCESO                                         CCCCIC00
001090        THRU 2000-PROCESO-EXIT                                    CCCCIC00
001100                                                                  CCCCIC00
001110     GOBACK.                                                      CCCCIC00
001120******************************************************************CCCCIC00
001130*                           1000-INICIO                         * CCCCIC00
001140******************************************************************CCCCIC00
001150 1000-INICIO.                                                     CCCCIC00
001160                                                                  CCCCIC00
001170     MOVE CT-FUENTE-CICD      TO EVD-SOURCE-SYSTEM                CCCCIC00
001180     MOVE LK-CONTROL-ID       TO EVD-CONTROL-ID                   CCCCIC00
001190     MOVE 'N'                 TO EVD-ERROR-FLAG                   CCCCIC00
001200    ADD 1 TO WS-CONT-LLAMADAS.                                    CCCCIC00
001210******************************************************************CCCCIC00
001220*                        1000-INICIO-EXIT                       * CCCCIC00
001230******************************************************************CCCCIC00
001240 1000-INICIO-EXIT.                                                CCCCIC00
001250     EXIT.                                                        CCCCIC00
001260******************************************************************CCCCIC00
001270*                          2000-PROCESO                         * CCCCIC00
001280*  CICD SOLO TIENE UN UNICO MODO DE RELEVAMIENTO: LOGGING         CCCCIC00
001290*  CENTRALIZADO HABILITADO Y RETENCION DE 90 DIAS. TAMBIEN        CCCCIC00
001300*  INFORMA SU PROPIO FLAG DE DEPLOY-APPROVALS PARA EL CRUCE       CCCCIC00
001310*  OR QUE HACE CCEVAL00 EN EL CONTROL CC8.1 (CR-4490).            CCCCIC00
001320******************************************************************CCCCIC00
001330 2000-PROCESO.                                                    CCCCIC00
001340                                                                  CCCCIC00
001350     PERFORM 2200-SNAPSHOT-NORMAL                                 CCCCIC00
001360        THRU 2200-SNAPSHOT-NORMAL-EXIT.                           CCCCIC00
001370******************************************************************CCCCIC00
001380*                       2000-PROCESO-EXIT                      *  CCCCIC00
001390******************************************************************CCCCIC00
001400 2000-PROCESO-EXIT.                                               CCCCIC00
001410     EXIT.                                                        CCCCIC00
001420******************************************************************CCCCIC00
001430*                    2200-SNAPSHOT-NORMAL                      *  CCCCIC00
001440******************************************************************CCCCIC00
001450 2200-SNAPSHOT-NORMAL.                                            CCCCIC00
001460                                                                  CCCCIC00
001470     MOVE 'Y'                 TO EVD-SNAP-LOGGING-ENABLED         CCCCIC00
001480     MOVE CT-RETENCION-NORMAL TO EVD-SNAP-RETENTION-DAYS          CCCCIC00
001490     MOVE 'Y'                 TO EVD-SNAP-DEPLOY-APPROVALS.       CCCCIC00
001500******************************************************************CCCCIC00
001510*                 2200-SNAPSHOT-NORMAL-EXIT                    *  CCCCIC00
001520******************************************************************CCCCIC00
001530 2200-SNAPSHOT-NORMAL-EXIT.                                       CCCCIC00
001540     EXIT.                                                        CCCCIC00
