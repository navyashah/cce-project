000010******************************************************************LNK00010
000020*                                                                *LNK00020
000030* NOMBRE DEL OBJETO:  CCLINK00                                   *LNK00030
000040*                                                                *LNK00040
000050* DESCRIPCION:  AREA DE COMUNICACION ENTRE EL ORQUESTADOR DE LA  *LNK00050
000060*               CORRIDA (CCRUN000) Y SUS SUBPROGRAMAS (LOS       *LNK00060
000070*               COLECTORES DE EVIDENCIA Y EL ESCRITOR DE         *LNK00080
000080*               REPORTE CCRPT000).                               *LNK00090
000090*                                                                *LNK00100
000100* -------------------------------------------------------------- *LNK00110
000110*                                                                *LNK00120
000120*           LONGITUD : 45 POSICIONES.                           * LNK00130
000130*           PREFIJO  : LNK.                                     * LNK00140
000140*                                                                *LNK00150
000150* Mantenimiento                                                 * LNK00160
000160* ---------- ------------  ------------------------------------ * LNK00170
000170* 03/02/2024 GFORRICH      VERSION INICIAL - CR-4471.            *LNK00180
000180* 21/07/2025 GFORRICH      RESUMEN DE CORRIDA PARA CCRPT000.     *LNK00190
000190******************************************************************LNK00200
000200                                                                  LNK00210
000210     05  LNK-MODO-DERIVA.                                         LNK00220
000220         10  LNK-MODO-DERIVA-SW            PIC X(01).             LNK00230
000230             88  LNK-88-MODO-DERIVA-SI              VALUE 'Y'.    LNK00240
000240             88  LNK-88-MODO-DERIVA-NO               VALUE 'N'.   LNK00250
000250                                                                  LNK00260
000260     05  LNK-RUN-SUMMARY.                                         LNK00270
000270         10  LNK-RUN-AT                    PIC X(20).             LNK00280
000280         10  LNK-CONTROLS-PROCESSED        PIC 9(04).             LNK00290
000290         10  LNK-CONTROLS-PASSED           PIC 9(04).             LNK00300
000300         10  LNK-CONTROLS-FAILED           PIC 9(04).             LNK00310
000310         10  LNK-EVIDENCE-COLLECTED        PIC 9(04).             LNK00320
000320         10  LNK-EVALUATIONS-CREATED       PIC 9(04).             LNK00330
000330         10  LNK-ALERTS-CREATED            PIC 9(04).             LNK00340
000340         10  LNK-RUN-TOTALS-R REDEFINES                           LNK00350
000350             LNK-RUN-SUMMARY.                                     LNK00360
000360             15  FILLER                    PIC X(20).             LNK00370
000370             15  LNK-TOTALS-FLAT  PIC 9(04) OCCURS 6 TIMES.       LNK00380
000380******************************************************************LNK00390
000390* LONGITUD TOTAL DEL GRUPO LNK-MODO-DERIVA + LNK-RUN-SUMMARY     *LNK00400
000400* ES 1 + 44 = 45 POSICIONES                                      *LNK00410
000410******************************************************************LNK00420
