000010******************************************************************EVD00010
000020*                                                                *EVD00020
000030* NOMBRE DEL OBJETO:  CCEVD000                                   *EVD00030
000040*                                                                *EVD00040
000050* DESCRIPCION:  AREA DE EVIDENCIA DE CUMPLIMIENTO (SNAPSHOT).    *EVD00050
000060*               UN REGISTRO POR CADA FUENTE COLECTADA PARA UN    *EVD00060
000070*               CONTROL EN UNA CORRIDA (CLOUD-IAM / CICD /       *EVD00070
000080*               GITHUB). ARCHIVO DE SOLO-AGREGADO.               *EVD00080
000090*                                                                *EVD00090
000100* -------------------------------------------------------------- *EVD00100
000110*                                                                *EVD00110
000120*           LONGITUD : 80 POSICIONES.                           * EVD00120
000130*           PREFIJO  : EVD.                                     * EVD00130
000140*                                                                *EVD00140
000150* Mantenimiento                                                 * EVD00150
000160* ---------- ------------  ------------------------------------ * EVD00160
000170* 03/02/2024 GFORRICH      VERSION INICIAL - CR-4471.            *EVD00170
000180* 14/05/2025 GFORRICH      CAMPOS DE BRANCH PROTECTION (CC8.1).  *EVD00180
000190* 05/03/2026 MIBARRA       AGREGADO EVD-SNAP-MAIN-PRESENT PARA  *   CC5318
000200*                          QUE CCEVAL00 SEPA SI EL SNAPSHOT     *   CC5318
000210*                          RECIBIDO CORRESPONDE A LA RAMA 'MAIN'*   CC5318
000220*                          O SI DEBE TRATARSE COMO FALTANTE     *   CC5318
000230*                          (CR-5318).                           *   CC5318
000240******************************************************************EVD00190
000250                                                                  EVD00200
000260     05  CCEVD000.                                                EVD00210
000270         10  EVD-EVIDENCE-ID               PIC 9(06).             EVD00220
000280         10  EVD-CONTROL-ID                PIC X(08).             EVD00230
000290         10  EVD-SOURCE-SYSTEM             PIC X(10).             EVD00240
000300         10  EVD-COLLECTED-AT              PIC X(20).             EVD00250
000310         10  EVD-COLLECTED-AT-R REDEFINES                         EVD00260
000320             EVD-COLLECTED-AT.                                    EVD00270
000330             15  EVD-COLL-AAAA             PIC X(04).             EVD00280
000340             15  FILLER                    PIC X(01).             EVD00290
000350             15  EVD-COLL-MM               PIC X(02).             EVD00300
000360             15  FILLER                    PIC X(01).             EVD00310
000370             15  EVD-COLL-DD               PIC X(02).             EVD00320
000380             15  FILLER                    PIC X(10).             EVD00330
000390         10  EVD-SNAP-MFA-REQUIRED         PIC X(01).             EVD00340
000400             88  EVD-88-MFA-REQ-YES                 VALUE 'Y'.    EVD00350
000410         10  EVD-SNAP-ADMIN-RESTRICTED     PIC X(01).             EVD00360
000420             88  EVD-88-ADMIN-RES-YES               VALUE 'Y'.    EVD00370
000430         10  EVD-SNAP-ADMIN-NO-MFA         PIC 9(03).             EVD00380
000440         10  EVD-SNAP-TOTAL-ADMINS         PIC 9(03).             EVD00390
000450         10  EVD-SNAP-LOGGING-ENABLED      PIC X(01).             EVD00400
000460             88  EVD-88-LOGGING-YES                 VALUE 'Y'.    EVD00410
000470         10  EVD-SNAP-RETENTION-DAYS       PIC 9(03).             EVD00420
000480         10  EVD-SNAP-PR-REVIEWS           PIC X(01).             EVD00430
000490             88  EVD-88-PR-REVIEWS-YES              VALUE 'Y'.    EVD00440
000500         10  EVD-SNAP-DEPLOY-APPROVALS     PIC X(01).             EVD00450
000510             88  EVD-88-DEPLOY-APR-YES              VALUE 'Y'.    EVD00460
000520         10  EVD-SNAP-REVIEW-COUNT         PIC 9(02).             EVD00470
000530         10  EVD-SNAP-ENFORCE-ADMINS       PIC X(01).             EVD00480
000540             88  EVD-88-ENFORCE-ADM-YES              VALUE 'Y'.   EVD00490
000550         10  EVD-SNAP-MAIN-PRESENT         PIC X(01).             EVD00495
000560             88  EVD-88-MAIN-PRESENTE-SI              VALUE 'Y'.  EVD00496
000570         10  EVD-ERROR-FLAG                PIC X(01).             EVD00500
000580             88  EVD-88-COLLECT-ERROR               VALUE 'Y'.    EVD00510
000590         10  FILLER                        PIC X(17).             EVD00520
000600******************************************************************EVD00530
000610* LONGITUD TOTAL DEL GRUPO CCEVD000 ES 80 POSICIONES             *EVD00540
000620******************************************************************EVD00550
