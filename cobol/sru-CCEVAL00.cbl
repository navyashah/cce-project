000010******************************************************************CCEVAL00
000020* Program name:    CCEVAL00.                                     *CCEVAL00
000030* Original author: GFORRICH.                                     *CCEVAL00
000040*                                                                *CCEVAL00
000050* Maintenence Log                                                *CCEVAL00
000060* Date       Author        Maintenance Requirement.              *CCEVAL00
000070* ---------- ------------  --------------------------------------*CCEVAL00
000080* 03/02/2024 GFORRICH      Initial version - rule engine for     *  CC4471
000090*                          CC6.1 / CC7.2 / CC8.1 (CR-4471).      *  CC4471
000100* 09/11/1998 GFORRICH      Y2K remediation pass (CR-Y2K98).      * CCY2K98
000110* 11/03/2025 MIBARRA       Unknown-control-id safety net added   *  CC4690
000120*                          so a bad CONTROL-MASTER entry fails   *  CC4690
000130*                          instead of aborting the run (CR-4690).*  CC4690
000140* 14/05/2025 GFORRICH      Branch-protection cross-check widened *  CC4721
000150*                          to OR-in the CICD deploy-approvals    *  CC4721
000160*                          flag for CC8.1 (CR-4721).             *  CC4721
000170* 30/07/2025 GFORRICH      Sonar GateWay cleanup pass.           *  CC5001
000180* 05/03/2026 MIBARRA       Added CT-REM-CC81-R/WS-ACTUAL-CC81-R  *  CC5316
000190*                          table/flat views for dump utility     *  CC5316
000200*                          support (CR-5316).                    *  CC5316
000210* 05/03/2026 MIBARRA       CC8.1 now ORs in actual review-count  *  CC5318
000220*                          and enforce-admins, and honors the    *  CC5318
000230*                          EVD-SNAP-MAIN-PRESENT flag from       *  CC5318
000240*                          CCCGIT00 (CR-5318).                   *  CC5318
000250* 06/03/2026 MIBARRA       CC8.1 issue texts reworded to match    * CC5321
000260*                          the compliance office's published      * CC5321
000270*                          wording exactly (CR-5321).             * CC5321
000280* 06/03/2026 MIBARRA       Dropped the SPECIAL-NAMES paragraph -  * CC5320
000290*                          C01/TOP-OF-FORM and CC-ALFA-NUMERICO   * CC5320
000300*                          were never tested anywhere in this     * CC5320
000310*                          program (CR-5320).                     * CC5320
000320******************************************************************CCEVAL00
000330******************************************************************CCEVAL00
000340*                                                                *CCEVAL00
000350*          I D E N T I F I C A T I O N  D I V I S I O N         * CCEVAL00
000360*                                                                *CCEVAL00
000370******************************************************************CCEVAL00
000380 IDENTIFICATION DIVISION.                                         CCEVAL00
000390 PROGRAM-ID.  CCEVAL00.                                           CCEVAL00
000400 AUTHOR. GUILLERMO FORRICH.                                       CCEVAL00
000410 INSTALLATION. IBM Z/OS.                                          CCEVAL00
000420 DATE-WRITTEN. 03/02/2024.                                        CCEVAL00
000430 DATE-COMPILED.                                                   CCEVAL00
000440 SECURITY. CONFIDENTIAL.                                          CCEVAL00
000450******************************************************************CCEVAL00
000460*                                                                *CCEVAL00
000470*                      D A T A   D I V I S I O N                * CCEVAL00
000480*                                                                *CCEVAL00
000490******************************************************************CCEVAL00
000500 DATA DIVISION.                                                   CCEVAL00
000510 WORKING-STORAGE SECTION.                                         CCEVAL00
000520******************************************************************CCEVAL00
000530*                   DEFINICION DE CONSTANTES                    * CCEVAL00
000540******************************************************************CCEVAL00
000550 01  CT-CONSTANTES.                                               CCEVAL00
000560     05 CT-CONTROL-CC61                PIC X(08) VALUE 'CC6.1'.   CCEVAL00
000570     05 CT-CONTROL-CC72                PIC X(08) VALUE 'CC7.2'.   CCEVAL00
000580     05 CT-CONTROL-CC81                PIC X(08) VALUE 'CC8.1'.   CCEVAL00
000590     05 CT-FUENTE-CLOUD-IAM            PIC X(10) VALUE            CCEVAL00
000600                                          'CLOUD-IAM '.           CCEVAL00
000610     05 CT-FUENTE-CICD                 PIC X(10) VALUE            CCEVAL00
000620                                          'CICD      '.           CCEVAL00
000630     05 CT-FUENTE-GITHUB               PIC X(10) VALUE            CCEVAL00
000640                                          'GITHUB    '.           CCEVAL00
000650     05 CT-REM-CC61.                                              CCEVAL00
000660        10 CT-REM-CC61-1               PIC X(66) VALUE            CCEVAL00
000670          'Require MFA for all privileged/admin accounts.'.       CCEVAL00
000680        10 CT-REM-CC61-2               PIC X(66) VALUE            CCEVAL00
000690          'Restrict administrative access to named individuals.'. CCEVAL00
000700        10 CT-REM-CC61-3               PIC X(66) VALUE            CCEVAL00
000710          'Remediate outstanding admin accounts without MFA.'.    CCEVAL00
000720     05 CT-REM-CC72.                                              CCEVAL00
000730        10 CT-REM-CC72-1               PIC X(66) VALUE            CCEVAL00
000740          'Enable centralized logging for this environment.'.     CCEVAL00
000750        10 CT-REM-CC72-2               PIC X(66) VALUE            CCEVAL00
000760          'Extend log retention to meet the control minimum.'.    CCEVAL00
000770        10 CT-REM-CC72-3               PIC X(66) VALUE            CCEVAL00
000780          'Review the logging pipeline configuration.'.           CCEVAL00
000790     05 CT-REM-CC81.                                              CCEVAL00
000800        10 CT-REM-CC81-1               PIC X(66) VALUE            CCEVAL00
000810          'Enable required reviewers on the protected branch.'.   CCEVAL00
000820        10 CT-REM-CC81-2               PIC X(66) VALUE            CCEVAL00
000830          'Require deployment approvals before release.'.         CCEVAL00
000840        10 CT-REM-CC81-3               PIC X(66) VALUE            CCEVAL00
000850          'Enforce branch-protection rules for administrators.'.  CCEVAL00
000860        10 CT-REM-CC81-4               PIC X(66) VALUE            CCEVAL00
000870          'Confirm CI/CD and GITHUB policies are in agreement.'.  CCEVAL00
000880     05 CT-REM-CC81-R REDEFINES CT-REM-CC81.                      CCEVAL00
000890        10 CT-REM-CC81-TABLA           PIC X(66) OCCURS 4 TIMES.  CCEVAL00
000900     05 CT-REM-DESCONOCIDO              PIC X(66) VALUE           CCEVAL00
000910          'Unknown control. Implement evaluator logic.'.          CCEVAL00
000920     05 CT-REM-SIN-ACCION               PIC X(66) VALUE           CCEVAL00
000930          'No action required.'.                                  CCEVAL00
000940     05 FILLER                         PIC X(04).                 CCEVAL00
000950******************************************************************CCEVAL00
000960*              AREA DE TRABAJO PARA DESCOMPONER EL CONTROL-ID    *CCEVAL00
000970******************************************************************CCEVAL00
000980 01  WS-CONTROL-ID-WORK                PIC X(08).                 CCEVAL00
000990 01  WS-CONTROL-ID-R REDEFINES                                    CCEVAL00
001000     WS-CONTROL-ID-WORK.                                          CCEVAL00
001010     05 WS-CTL-FAMILIA                 PIC X(02).                 CCEVAL00
001020     05 WS-CTL-PUNTO                   PIC X(01).                 CCEVAL00
001030     05 WS-CTL-REGLA                   PIC X(01).                 CCEVAL00
001040     05 FILLER                         PIC X(04).                 CCEVAL00
001050******************************************************************CCEVAL00
001060*            AREA DE TRABAJO DE BUSQUEDA DE EVIDENCIA            *CCEVAL00
001070******************************************************************CCEVAL00
001080 01  WS-BUSQUEDA-WORK.                                            CCEVAL00
001090     05 WS-EVD-NDX                     PIC S9(04) COMP VALUE 0.   CCEVAL00
001100     05 WS-EVD-HALLADO-IDX             PIC S9(04) COMP VALUE 0.   CCEVAL00
001110     05 FILLER                         PIC X(04).                 CCEVAL00
001120******************************************************************CCEVAL00
001130*              VALORES ACTUALES PARA CC6.1 (CLOUD-IAM)           *CCEVAL00
001140******************************************************************CCEVAL00
001150 01  WS-ACTUAL-CC61.                                              CCEVAL00
001160     05 WS-ACT-MFA-REQUIRED            PIC X(01) VALUE 'N'.       CCEVAL00
001170     05 WS-ACT-ADMIN-RESTRICTED        PIC X(01) VALUE 'N'.       CCEVAL00
001180     05 WS-ACT-ADMIN-NO-MFA            PIC 9(03) VALUE 999.       CCEVAL00
001190     05 WS-ACT-ADMIN-NO-MFA-ED         PIC ZZ9.                   CCEVAL00
001200******************************************************************CCEVAL00
001210*              VALORES ACTUALES PARA CC7.2 (CICD)                *CCEVAL00
001220******************************************************************CCEVAL00
001230 01  WS-ACTUAL-CC72.                                              CCEVAL00
001240     05 WS-ACT-LOGGING-ENABLED         PIC X(01) VALUE 'N'.       CCEVAL00
001250     05 WS-ACT-RETENTION-DAYS          PIC 9(03) VALUE 0.         CCEVAL00
001260     05 WS-ACT-RETENTION-DAYS-ED       PIC ZZ9.                   CCEVAL00
001270     05 WS-ACT-RETENTION-MIN-ED        PIC ZZ9.                   CCEVAL00
001280******************************************************************CCEVAL00
001290*              VALORES ACTUALES PARA CC8.1 (GITHUB / CICD)       *CCEVAL00
001300******************************************************************CCEVAL00
001310 01  WS-ACTUAL-CC81.                                              CCEVAL00
001320     05 WS-ACT-REVIEW-COUNT            PIC 9(02) VALUE 0.         CCEVAL00
001330     05 WS-ACT-ENFORCE-ADMINS          PIC X(01) VALUE 'N'.       CCEVAL00
001340     05 WS-ACT-GITHUB-PR-REVIEWS       PIC X(01) VALUE 'N'.       CCEVAL00
001350     05 WS-ACT-GITHUB-DEPLOY-APR       PIC X(01) VALUE 'N'.       CCEVAL00
001360     05 WS-ACT-CICD-DEPLOY-APR         PIC X(01) VALUE 'N'.       CCEVAL00
001370     05 WS-ACT-PR-REV-SATISFECHO       PIC X(01) VALUE 'N'.       CCEVAL00
001380        88 WS-88-PR-REV-OK                     VALUE 'Y'.         CCEVAL00
001390     05 WS-ACT-DEPLOY-APR-SATISFECHO   PIC X(01) VALUE 'N'.       CCEVAL00
001400        88 WS-88-DEPLOY-APR-OK                 VALUE 'Y'.         CCEVAL00
001410     05 WS-ACTUAL-CC81-R REDEFINES WS-ACTUAL-CC81.                CCEVAL00
001420        10 WS-ACT-CC81-FLAT            PIC X(08).                 CCEVAL00
001430******************************************************************CCEVAL00
001440*                     BANDERA DE RESULTADO                      * CCEVAL00
001450******************************************************************CCEVAL00
001460 01  WS-HAY-ISSUE                      PIC X(01) VALUE 'N'.       CCEVAL00
001470     88 WS-88-HAY-ISSUE                        VALUE 'Y'.         CCEVAL00
001480******************************************************************CCEVAL00
001490*            AREA DE TRABAJO DE TEXTO (ISSUES/REMEDIACION)       *CCEVAL00
001500******************************************************************CCEVAL00
001510 01  WS-WORK-FUENTE                    PIC X(10).                 CCEVAL00
001520 01  WS-ISSUE-TEXTO-WORK               PIC X(60).                 CCEVAL00
001530 01  WS-REM-BUILD-TABLA.                                          CCEVAL00
001540     05 WS-REM-BUILD                   PIC X(66) OCCURS 3 TIMES.  CCEVAL00
001550******************************************************************CCEVAL00
001560*                                                                *CCEVAL00
001570*              L I N K A G E   S E C T I O N                   *  CCEVAL00
001580*                                                                *CCEVAL00
001590******************************************************************CCEVAL00
001600 LINKAGE SECTION.                                                 CCEVAL00
001610 01  LK-CONTROL-REC.                                              CCEVAL00
001620     COPY CCCTL000.                                               CCEVAL00
001630 01  LK-EVIDENCE-COUNT                 PIC 9(01).                 CCEVAL00
001640 01  LK-EVIDENCE-TABLE.                                           CCEVAL00
001650     COPY CCEVD000 REPLACING ==05  CCEVD000==                     CCEVAL00
001660                          BY ==05  LK-EVIDENCE-ENTRY              CCEVAL00
001670                                OCCURS 3 TIMES==.                 CCEVAL00
001680 01  LK-EVALUATION-REC.                                           CCEVAL00
001690     COPY CCEVL000.                                               CCEVAL00
001700******************************************************************CCEVAL00
001710*                                                                *CCEVAL00
001720*              P R O C E D U R E   D I V I S I O N              * CCEVAL00
001730*                                                                *CCEVAL00
001740******************************************************************CCEVAL00
001750 PROCEDURE DIVISION USING LK-CONTROL-REC                          CCEVAL00
001760                         LK-EVIDENCE-COUNT                        CCEVAL00
001770                         LK-EVIDENCE-TABLE                        CCEVAL00
001780                         LK-EVALUATION-REC.                       CCEVAL00
001790******************************************************************CCEVAL00
001800*                        0000-MAINLINE                          * CCEVAL00
001810******************************************************************CCEVAL00
001820 0000-MAINLINE.                                                   CCEVAL00
001830                                                                  CCEVAL00
001840     MOVE CTL-CONTROL-ID OF LK-CONTROL-REC                        CCEVAL00
001850                              TO WS-CONTROL-ID-WORK               CCEVAL00
001860                                                                  CCEVAL00
001870     PERFORM 1000-INICIO                                          CCEVAL00
001880        THRU 1000-INICIO-EXIT                                     CCEVAL00
001890                                                                  CCEVAL00
001900     PERFORM 2000-PROCESO                                         CCEVAL00
001910        THRU 2000-PROCESO-EXIT                                    CCEVAL00
001920                                                                  CCEVAL00
001930     GOBACK.                                                      CCEVAL00
001940******************************************************************CCEVAL00
001950*                           1000-INICIO                         * CCEVAL00
001960*  LIMPIA EL RESULTADO DE UNA EVALUACION ANTERIOR; LOS CAMPOS     CCEVAL00
001970*  DE IDENTIFICACION (EVAL-ID/CONTROL-ID/EVIDENCE-ID/EVALUATED-AT)CCEVAL00
001980*  LOS COMPLETA EL ORQUESTADOR (CCRUN000) ANTES Y DESPUES DEL     CCEVAL00
001990*  CALL, NO ESTE PROGRAMA.                                       *CCEVAL00
002000******************************************************************CCEVAL00
002010 1000-INICIO.                                                     CCEVAL00
002020                                                                  CCEVAL00
002030     MOVE SPACES TO EVL-STATUS                                    CCEVAL00
002040     MOVE SPACES TO EVL-SEVERITY                                  CCEVAL00
002050     MOVE ZERO   TO EVL-ISSUE-COUNT                               CCEVAL00
002060     MOVE SPACES TO EVL-ISSUE-TABLE (1)                           CCEVAL00
002070     MOVE SPACES TO EVL-ISSUE-TABLE (2)                           CCEVAL00
002080     MOVE SPACES TO EVL-ISSUE-TABLE (3)                           CCEVAL00
002090     MOVE SPACES TO EVL-REMEDIATION                               CCEVAL00
002100     MOVE 'N'    TO WS-HAY-ISSUE.                                 CCEVAL00
002110******************************************************************CCEVAL00
002120*                        1000-INICIO-EXIT                       * CCEVAL00
002130******************************************************************CCEVAL00
002140 1000-INICIO-EXIT.                                                CCEVAL00
002150     EXIT.                                                        CCEVAL00
002160******************************************************************CCEVAL00
002170*                          2000-PROCESO                         * CCEVAL00
002180*  DESPACHO POR CONTROL-ID. UN CONTROL DEL MAESTRO QUE NO TENGA   CCEVAL00
002190*  REGLA PROPIA ESCRITA ACA SE DECLARA FAIL (CR-4690).            CCEVAL00
002200******************************************************************CCEVAL00
002210 2000-PROCESO.                                                    CCEVAL00
002220                                                                  CCEVAL00
002230     EVALUATE TRUE                                                CCEVAL00
002240        WHEN WS-CONTROL-ID-WORK EQUAL CT-CONTROL-CC61             CCEVAL00
002250             PERFORM 3000-EVALUA-CC61                             CCEVAL00
002260                THRU 3000-EVALUA-CC61-EXIT                        CCEVAL00
002270        WHEN WS-CONTROL-ID-WORK EQUAL CT-CONTROL-CC72             CCEVAL00
002280             PERFORM 3100-EVALUA-CC72                             CCEVAL00
002290                THRU 3100-EVALUA-CC72-EXIT                        CCEVAL00
002300        WHEN WS-CONTROL-ID-WORK EQUAL CT-CONTROL-CC81             CCEVAL00
002310             PERFORM 3200-EVALUA-CC81                             CCEVAL00
002320                THRU 3200-EVALUA-CC81-EXIT                        CCEVAL00
002330        WHEN OTHER                                                CCEVAL00
002340             PERFORM 3900-EVALUA-DESCONOCIDO                      CCEVAL00
002350                THRU 3900-EVALUA-DESCONOCIDO-EXIT                 CCEVAL00
002360     END-EVALUATE.                                                CCEVAL00
002370******************************************************************CCEVAL00
002380*                       2000-PROCESO-EXIT                      *  CCEVAL00
002390******************************************************************CCEVAL00
002400 2000-PROCESO-EXIT.                                               CCEVAL00
002410     EXIT.                                                        CCEVAL00
002420******************************************************************CCEVAL00
002430*                      3000-EVALUA-CC61                         * CCEVAL00
002440*  MFA EXIGIDA, ACCESO ADMIN RESTRINGIDO Y CERO ADMINISTRADORES   CCEVAL00
002450*  SIN MFA. SIN EVIDENCIA DE CLOUD-IAM SE ASUME LO PEOR (MFA NO   CCEVAL00
002460*  EXIGIDA, ACCESO NO RESTRINGIDO, 999 ADMINS SIN MFA).           CCEVAL00
002470******************************************************************CCEVAL00
002480 3000-EVALUA-CC61.                                                CCEVAL00
002490                                                                  CCEVAL00
002500     MOVE 'N'   TO WS-ACT-MFA-REQUIRED                            CCEVAL00
002510     MOVE 'N'   TO WS-ACT-ADMIN-RESTRICTED                        CCEVAL00
002520     MOVE 999   TO WS-ACT-ADMIN-NO-MFA                            CCEVAL00
002530                                                                  CCEVAL00
002540     MOVE CT-FUENTE-CLOUD-IAM TO WS-WORK-FUENTE                   CCEVAL00
002550     PERFORM 2900-BUSCA-EVIDENCIA                                 CCEVAL00
002560        THRU 2900-BUSCA-EVIDENCIA-EXIT                            CCEVAL00
002570                                                                  CCEVAL00
002580     IF WS-EVD-HALLADO-IDX GREATER THAN ZERO                      CCEVAL00
002590        MOVE EVD-SNAP-MFA-REQUIRED (WS-EVD-HALLADO-IDX)           CCEVAL00
002600                                   TO WS-ACT-MFA-REQUIRED         CCEVAL00
002610        MOVE EVD-SNAP-ADMIN-RESTRICTED (WS-EVD-HALLADO-IDX)       CCEVAL00
002620                                   TO WS-ACT-ADMIN-RESTRICTED     CCEVAL00
002630        MOVE EVD-SNAP-ADMIN-NO-MFA (WS-EVD-HALLADO-IDX)           CCEVAL00
002640                                   TO WS-ACT-ADMIN-NO-MFA         CCEVAL00
002650     END-IF                                                       CCEVAL00
002660                                                                  CCEVAL00
002670     IF CTL-88-EXP-MFA-YES OF LK-CONTROL-REC                      CCEVAL00
002680        AND WS-ACT-MFA-REQUIRED EQUAL 'N'                         CCEVAL00
002690        PERFORM 2800-AGREGA-ISSUE                                 CCEVAL00
002700           THRU 2800-AGREGA-ISSUE-EXIT                            CCEVAL00
002710        MOVE 'MFA not required for privileged users.'             CCEVAL00
002720                                   TO WS-ISSUE-TEXTO-WORK         CCEVAL00
002730        PERFORM 2810-GRABA-ISSUE                                  CCEVAL00
002740           THRU 2810-GRABA-ISSUE-EXIT                             CCEVAL00
002750     END-IF                                                       CCEVAL00
002760                                                                  CCEVAL00
002770     IF CTL-88-EXP-ADMIN-RES-YES OF LK-CONTROL-REC                CCEVAL00
002780        AND WS-ACT-ADMIN-RESTRICTED EQUAL 'N'                     CCEVAL00
002790        PERFORM 2800-AGREGA-ISSUE                                 CCEVAL00
002800           THRU 2800-AGREGA-ISSUE-EXIT                            CCEVAL00
002810        MOVE 'Admin access not properly restricted.'              CCEVAL00
002820                                   TO WS-ISSUE-TEXTO-WORK         CCEVAL00
002830        PERFORM 2810-GRABA-ISSUE                                  CCEVAL00
002840           THRU 2810-GRABA-ISSUE-EXIT                             CCEVAL00
002850     END-IF                                                       CCEVAL00
002860                                                                  CCEVAL00
002870     IF WS-ACT-ADMIN-NO-MFA GREATER THAN ZERO                     CCEVAL00
002880        MOVE WS-ACT-ADMIN-NO-MFA TO WS-ACT-ADMIN-NO-MFA-ED        CCEVAL00
002890        PERFORM 2800-AGREGA-ISSUE                                 CCEVAL00
002900           THRU 2800-AGREGA-ISSUE-EXIT                            CCEVAL00
002910        STRING WS-ACT-ADMIN-NO-MFA-ED DELIMITED BY SIZE           CCEVAL00
002920               ' admin user(s) without MFA.' DELIMITED BY SIZE    CCEVAL00
002930               INTO WS-ISSUE-TEXTO-WORK                           CCEVAL00
002940        PERFORM 2810-GRABA-ISSUE                                  CCEVAL00
002950           THRU 2810-GRABA-ISSUE-EXIT                             CCEVAL00
002960     END-IF                                                       CCEVAL00
002970                                                                  CCEVAL00
002980     IF WS-88-HAY-ISSUE                                           CCEVAL00
002990        MOVE 'FAIL' TO EVL-STATUS                                 CCEVAL00
003000        MOVE CTL-SEVERITY OF LK-CONTROL-REC TO EVL-SEVERITY       CCEVAL00
003010        MOVE CT-REM-CC61-1 TO WS-REM-BUILD (1)                    CCEVAL00
003020        MOVE CT-REM-CC61-2 TO WS-REM-BUILD (2)                    CCEVAL00
003030        MOVE CT-REM-CC61-3 TO WS-REM-BUILD (3)                    CCEVAL00
003040        PERFORM 2850-ARMA-REMEDIACION                             CCEVAL00
003050           THRU 2850-ARMA-REMEDIACION-EXIT                        CCEVAL00
003060     ELSE                                                         CCEVAL00
003070        MOVE 'PASS' TO EVL-STATUS                                 CCEVAL00
003080        MOVE CTL-SEVERITY OF LK-CONTROL-REC TO EVL-SEVERITY       CCEVAL00
003090        MOVE CT-REM-SIN-ACCION TO EVL-REMEDIATION                 CCEVAL00
003100     END-IF.                                                      CCEVAL00
003110******************************************************************CCEVAL00
003120*                   3000-EVALUA-CC61-EXIT                      *  CCEVAL00
003130******************************************************************CCEVAL00
003140 3000-EVALUA-CC61-EXIT.                                           CCEVAL00
003150     EXIT.                                                        CCEVAL00
003160******************************************************************CCEVAL00
003170*                      3100-EVALUA-CC72                         * CCEVAL00
003180*  LOGGING CENTRALIZADO HABILITADO Y RETENCION NO MENOR AL        CCEVAL00
003190*  MINIMO ESPERADO DEL CONTROL. SIN EVIDENCIA DE CICD SE ASUME    CCEVAL00
003200*  LOGGING DESHABILITADO Y RETENCION CERO.                       *CCEVAL00
003210******************************************************************CCEVAL00
003220 3100-EVALUA-CC72.                                                CCEVAL00
003230                                                                  CCEVAL00
003240     MOVE 'N' TO WS-ACT-LOGGING-ENABLED                           CCEVAL00
003250     MOVE 0   TO WS-ACT-RETENTION-DAYS                            CCEVAL00
003260                                                                  CCEVAL00
003270     MOVE CT-FUENTE-CICD TO WS-WORK-FUENTE                        CCEVAL00
003280     PERFORM 2900-BUSCA-EVIDENCIA                                 CCEVAL00
003290        THRU 2900-BUSCA-EVIDENCIA-EXIT                            CCEVAL00
003300                                                                  CCEVAL00
003310     IF WS-EVD-HALLADO-IDX GREATER THAN ZERO                      CCEVAL00
003320        MOVE EVD-SNAP-LOGGING-ENABLED (WS-EVD-HALLADO-IDX)        CCEVAL00
003330                                   TO WS-ACT-LOGGING-ENABLED      CCEVAL00
003340        MOVE EVD-SNAP-RETENTION-DAYS (WS-EVD-HALLADO-IDX)         CCEVAL00
003350                                   TO WS-ACT-RETENTION-DAYS       CCEVAL00
003360     END-IF                                                       CCEVAL00
003370                                                                  CCEVAL00
003380     IF CTL-88-EXP-LOGGING-YES OF LK-CONTROL-REC                  CCEVAL00
003390        AND WS-ACT-LOGGING-ENABLED EQUAL 'N'                      CCEVAL00
003400        PERFORM 2800-AGREGA-ISSUE                                 CCEVAL00
003410           THRU 2800-AGREGA-ISSUE-EXIT                            CCEVAL00
003420        MOVE 'Centralized logging not enabled.'                   CCEVAL00
003430                                   TO WS-ISSUE-TEXTO-WORK         CCEVAL00
003440        PERFORM 2810-GRABA-ISSUE                                  CCEVAL00
003450           THRU 2810-GRABA-ISSUE-EXIT                             CCEVAL00
003460     END-IF                                                       CCEVAL00
003470                                                                  CCEVAL00
003480     IF WS-ACT-RETENTION-DAYS LESS THAN                           CCEVAL00
003490        CTL-EXP-RETENTION-MIN OF LK-CONTROL-REC                   CCEVAL00
003500        MOVE WS-ACT-RETENTION-DAYS TO WS-ACT-RETENTION-DAYS-ED    CCEVAL00
003510        MOVE CTL-EXP-RETENTION-MIN OF LK-CONTROL-REC              CCEVAL00
003520                                   TO WS-ACT-RETENTION-MIN-ED     CCEVAL00
003530        PERFORM 2800-AGREGA-ISSUE                                 CCEVAL00
003540           THRU 2800-AGREGA-ISSUE-EXIT                            CCEVAL00
003550        STRING 'Log retention ' DELIMITED BY SIZE                 CCEVAL00
003560               WS-ACT-RETENTION-DAYS-ED DELIMITED BY SIZE         CCEVAL00
003570               ' days is below minimum ' DELIMITED BY SIZE        CCEVAL00
003580               WS-ACT-RETENTION-MIN-ED DELIMITED BY SIZE          CCEVAL00
003590               ' days.' DELIMITED BY SIZE                         CCEVAL00
003600               INTO WS-ISSUE-TEXTO-WORK                           CCEVAL00
003610        PERFORM 2810-GRABA-ISSUE                                  CCEVAL00
003620           THRU 2810-GRABA-ISSUE-EXIT                             CCEVAL00
003630     END-IF                                                       CCEVAL00
003640                                                                  CCEVAL00
003650     IF WS-88-HAY-ISSUE                                           CCEVAL00
003660        MOVE 'FAIL' TO EVL-STATUS                                 CCEVAL00
003670        MOVE CTL-SEVERITY OF LK-CONTROL-REC TO EVL-SEVERITY       CCEVAL00
003680        MOVE CT-REM-CC72-1 TO WS-REM-BUILD (1)                    CCEVAL00
003690        MOVE CT-REM-CC72-2 TO WS-REM-BUILD (2)                    CCEVAL00
003700        MOVE CT-REM-CC72-3 TO WS-REM-BUILD (3)                    CCEVAL00
003710        PERFORM 2850-ARMA-REMEDIACION                             CCEVAL00
003720           THRU 2850-ARMA-REMEDIACION-EXIT                        CCEVAL00
003730     ELSE                                                         CCEVAL00
003740        MOVE 'PASS' TO EVL-STATUS                                 CCEVAL00
003750        MOVE CTL-SEVERITY OF LK-CONTROL-REC TO EVL-SEVERITY       CCEVAL00
003760        MOVE CT-REM-SIN-ACCION TO EVL-REMEDIATION                 CCEVAL00
003770     END-IF.                                                      CCEVAL00
003780******************************************************************CCEVAL00
003790*                   3100-EVALUA-CC72-EXIT                      *  CCEVAL00
003800******************************************************************CCEVAL00
003810 3100-EVALUA-CC72-EXIT.                                           CCEVAL00
003820     EXIT.                                                        CCEVAL00
003830******************************************************************CCEVAL00
003840*                      3200-EVALUA-CC81                         * CCEVAL00
003850*  PROTECCION DEL BRANCH PRINCIPAL: REVISORES OBLIGATORIOS,       CCEVAL00
003860*  ENFORCE-ADMINS ACTIVO Y LAS BANDERAS DE PR-REVIEWS Y           CCEVAL00
003870*  DEPLOY-APPROVALS SATISFECHAS POR CUALQUIERA DE LAS DOS         CCEVAL00
003880*  FUENTES (GITHUB O CICD, CR-4721), O POR EL REVIEW-COUNT/       CCEVAL00
003890*  ENFORCE-ADMINS DE LA RAMA ELEGIDA (CR-5318). SE TOMA LA        CCEVAL00
003900*  PROTECCION DE 'MAIN' CUANDO EVD-SNAP-MAIN-PRESENT LA MARCA     CCEVAL00
003910*  PRESENTE; SI NO, SE TRATARIA LA DE 'MASTER' (RESPALDO), PERO   CCEVAL00
003920*  ESTE SHOP NO TIENE COLECTOR PARA 'MASTER' TODAVIA, ASI QUE LA  CCEVAL00
003930*  PROTECCION SE ASUME NO PRESENTE (TODO EN CERO/N, CR-5318).     CCEVAL00
003940******************************************************************CCEVAL00
003950 3200-EVALUA-CC81.                                                CCEVAL00
003960                                                                  CCEVAL00
003970     MOVE 0   TO WS-ACT-REVIEW-COUNT                              CCEVAL00
003980     MOVE 'N' TO WS-ACT-ENFORCE-ADMINS                            CCEVAL00
003990     MOVE 'N' TO WS-ACT-GITHUB-PR-REVIEWS                         CCEVAL00
004000     MOVE 'N' TO WS-ACT-GITHUB-DEPLOY-APR                         CCEVAL00
004010     MOVE 'N' TO WS-ACT-CICD-DEPLOY-APR                           CCEVAL00
004020                                                                  CCEVAL00
004030     MOVE CT-FUENTE-GITHUB TO WS-WORK-FUENTE                      CCEVAL00
004040     PERFORM 2900-BUSCA-EVIDENCIA                                 CCEVAL00
004050        THRU 2900-BUSCA-EVIDENCIA-EXIT                            CCEVAL00
004060                                                                  CCEVAL00
004070     IF WS-EVD-HALLADO-IDX GREATER THAN ZERO                      CCEVAL00
004080        AND EVD-88-MAIN-PRESENTE-SI (WS-EVD-HALLADO-IDX)          CCEVAL00
004090        MOVE EVD-SNAP-REVIEW-COUNT (WS-EVD-HALLADO-IDX)           CCEVAL00
004100                                   TO WS-ACT-REVIEW-COUNT         CCEVAL00
004110        MOVE EVD-SNAP-ENFORCE-ADMINS (WS-EVD-HALLADO-IDX)         CCEVAL00
004120                                   TO WS-ACT-ENFORCE-ADMINS       CCEVAL00
004130        MOVE EVD-SNAP-PR-REVIEWS (WS-EVD-HALLADO-IDX)             CCEVAL00
004140                                   TO WS-ACT-GITHUB-PR-REVIEWS    CCEVAL00
004150        MOVE EVD-SNAP-DEPLOY-APPROVALS (WS-EVD-HALLADO-IDX)       CCEVAL00
004160                                   TO WS-ACT-GITHUB-DEPLOY-APR    CCEVAL00
004170     END-IF                                                       CCEVAL00
004180                                                                  CCEVAL00
004190     MOVE CT-FUENTE-CICD TO WS-WORK-FUENTE                        CCEVAL00
004200     PERFORM 2900-BUSCA-EVIDENCIA                                 CCEVAL00
004210        THRU 2900-BUSCA-EVIDENCIA-EXIT                            CCEVAL00
004220                                                                  CCEVAL00
004230     IF WS-EVD-HALLADO-IDX GREATER THAN ZERO                      CCEVAL00
004240        MOVE EVD-SNAP-DEPLOY-APPROVALS (WS-EVD-HALLADO-IDX)       CCEVAL00
004250                                   TO WS-ACT-CICD-DEPLOY-APR      CCEVAL00
004260     END-IF                                                       CCEVAL00
004270                                                                  CCEVAL00
004280     MOVE 'N' TO WS-ACT-PR-REV-SATISFECHO                         CCEVAL00
004290     IF WS-ACT-GITHUB-PR-REVIEWS EQUAL 'Y'                        CCEVAL00
004300        OR WS-ACT-REVIEW-COUNT GREATER THAN OR EQUAL TO 2         CCEVAL00
004310        MOVE 'Y' TO WS-ACT-PR-REV-SATISFECHO                      CCEVAL00
004320     END-IF                                                       CCEVAL00
004330                                                                  CCEVAL00
004340     MOVE 'N' TO WS-ACT-DEPLOY-APR-SATISFECHO                     CCEVAL00
004350     IF WS-ACT-GITHUB-DEPLOY-APR EQUAL 'Y'                        CCEVAL00
004360        OR WS-ACT-CICD-DEPLOY-APR EQUAL 'Y'                       CCEVAL00
004370        OR WS-ACT-ENFORCE-ADMINS EQUAL 'Y'                        CCEVAL00
004380        MOVE 'Y' TO WS-ACT-DEPLOY-APR-SATISFECHO                  CCEVAL00
004390     END-IF                                                       CCEVAL00
004400                                                                  CCEVAL00
004410     IF CTL-88-EXP-PR-REV-YES OF LK-CONTROL-REC                   CCEVAL00
004420        AND NOT WS-88-PR-REV-OK                                   CCEVAL00
004430        PERFORM 2800-AGREGA-ISSUE                                 CCEVAL00
004440           THRU 2800-AGREGA-ISSUE-EXIT                            CCEVAL00
004450        MOVE 'PR reviews not required for production branches.'   CCEVAL00
004460                                   TO WS-ISSUE-TEXTO-WORK         CCEVAL00
004470        PERFORM 2810-GRABA-ISSUE                                  CCEVAL00
004480           THRU 2810-GRABA-ISSUE-EXIT                             CCEVAL00
004490     END-IF                                                       CCEVAL00
004500                                                                  CCEVAL00
004510     IF CTL-88-EXP-DEPLOY-APR-YES OF LK-CONTROL-REC               CCEVAL00
004520        AND NOT WS-88-DEPLOY-APR-OK                               CCEVAL00
004530        PERFORM 2800-AGREGA-ISSUE                                 CCEVAL00
004540           THRU 2800-AGREGA-ISSUE-EXIT                            CCEVAL00
004550        MOVE 'Production deploy approvals not enforced.'          CCEVAL00
004560                                   TO WS-ISSUE-TEXTO-WORK         CCEVAL00
004570        PERFORM 2810-GRABA-ISSUE                                  CCEVAL00
004580           THRU 2810-GRABA-ISSUE-EXIT                             CCEVAL00
004590     END-IF                                                       CCEVAL00
004600                                                                  CCEVAL00
004610     IF WS-88-HAY-ISSUE                                           CCEVAL00
004620        MOVE 'FAIL' TO EVL-STATUS                                 CCEVAL00
004630        MOVE CTL-SEVERITY OF LK-CONTROL-REC TO EVL-SEVERITY       CCEVAL00
004640        MOVE CT-REM-CC81-1 TO WS-REM-BUILD (1)                    CCEVAL00
004650        MOVE CT-REM-CC81-2 TO WS-REM-BUILD (2)                    CCEVAL00
004660        MOVE CT-REM-CC81-3 TO WS-REM-BUILD (3)                    CCEVAL00
004670        PERFORM 2860-ARMA-REMEDIACION-4                           CCEVAL00
004680           THRU 2860-ARMA-REMEDIACION-4-EXIT                      CCEVAL00
004690     ELSE                                                         CCEVAL00
004700        MOVE 'PASS' TO EVL-STATUS                                 CCEVAL00
004710        MOVE CTL-SEVERITY OF LK-CONTROL-REC TO EVL-SEVERITY       CCEVAL00
004720        MOVE CT-REM-SIN-ACCION TO EVL-REMEDIATION                 CCEVAL00
004730     END-IF.                                                      CCEVAL00
004740******************************************************************CCEVAL00
004750*                   3200-EVALUA-CC81-EXIT                      *  CCEVAL00
004760******************************************************************CCEVAL00
004770 3200-EVALUA-CC81-EXIT.                                           CCEVAL00
004780     EXIT.                                                        CCEVAL00
004790******************************************************************CCEVAL00
004800*                   3900-EVALUA-DESCONOCIDO                    *  CCEVAL00
004810*  EL MAESTRO DE CONTROLES TRAE UN CONTROL-ID SIN REGLA ESCRITA.  CCEVAL00
004820*  SE DECLARA FAIL PARA QUE NO PASE DESAPERCIBIDO (CR-4690).      CCEVAL00
004830******************************************************************CCEVAL00
004840 3900-EVALUA-DESCONOCIDO.                                         CCEVAL00
004850                                                                  CCEVAL00
004860     MOVE 'FAIL' TO EVL-STATUS                                    CCEVAL00
004870     MOVE CTL-SEVERITY OF LK-CONTROL-REC TO EVL-SEVERITY          CCEVAL00
004880     MOVE 1      TO EVL-ISSUE-COUNT                               CCEVAL00
004890     STRING 'Unknown control ' DELIMITED BY SIZE                  CCEVAL00
004900            CTL-CONTROL-ID OF LK-CONTROL-REC DELIMITED BY SIZE    CCEVAL00
004910            '. Implement evaluator logic.' DELIMITED BY SIZE      CCEVAL00
004920            INTO EVL-ISSUE-TEXT (1)                               CCEVAL00
004930     MOVE CT-REM-DESCONOCIDO TO EVL-REMEDIATION.                  CCEVAL00
004940******************************************************************CCEVAL00
004950*                3900-EVALUA-DESCONOCIDO-EXIT                  *  CCEVAL00
004960******************************************************************CCEVAL00
004970 3900-EVALUA-DESCONOCIDO-EXIT.                                    CCEVAL00
004980     EXIT.                                                        CCEVAL00
004990******************************************************************CCEVAL00
005000*                    2800-AGREGA-ISSUE                         *  CCEVAL00
005010*  AVANZA EL CONTADOR DE ISSUES Y PRENDE LA BANDERA DE RESULTADO. CCEVAL00
005020******************************************************************CCEVAL00
005030 2800-AGREGA-ISSUE.                                               CCEVAL00
005040                                                                  CCEVAL00
005050     ADD 1 TO EVL-ISSUE-COUNT                                     CCEVAL00
005060     MOVE 'Y' TO WS-HAY-ISSUE.                                    CCEVAL00
005070******************************************************************CCEVAL00
005080*                 2800-AGREGA-ISSUE-EXIT                       *  CCEVAL00
005090******************************************************************CCEVAL00
005100 2800-AGREGA-ISSUE-EXIT.                                          CCEVAL00
005110     EXIT.                                                        CCEVAL00
005120******************************************************************CCEVAL00
005130*                    2810-GRABA-ISSUE                          *  CCEVAL00
005140*  GRABA EL TEXTO DEL ISSUE EN EL RENGLON QUE INDICA EL           CCEVAL00
005150*  CONTADOR ACTUAL DE ISSUES (MAXIMO 3, CR-5108).                 CCEVAL00
005160******************************************************************CCEVAL00
005170 2810-GRABA-ISSUE.                                                CCEVAL00
005180                                                                  CCEVAL00
005190     IF EVL-ISSUE-COUNT NOT GREATER THAN 3                        CCEVAL00
005200        MOVE WS-ISSUE-TEXTO-WORK                                  CCEVAL00
005210                     TO EVL-ISSUE-TEXT (EVL-ISSUE-COUNT)          CCEVAL00
005220     END-IF.                                                      CCEVAL00
005230******************************************************************CCEVAL00
005240*                 2810-GRABA-ISSUE-EXIT                        *  CCEVAL00
005250******************************************************************CCEVAL00
005260 2810-GRABA-ISSUE-EXIT.                                           CCEVAL00
005270     EXIT.                                                        CCEVAL00
005280******************************************************************CCEVAL00
005290*                 2850-ARMA-REMEDIACION                        *  CCEVAL00
005300*  ARMA EL TEXTO FIJO DE REMEDIACION DE 3 PASOS.                  CCEVAL00
005310******************************************************************CCEVAL00
005320 2850-ARMA-REMEDIACION.                                           CCEVAL00
005330                                                                  CCEVAL00
005340     STRING WS-REM-BUILD (1) DELIMITED BY SIZE                    CCEVAL00
005350            ' '             DELIMITED BY SIZE                     CCEVAL00
005360            WS-REM-BUILD (2) DELIMITED BY SIZE                    CCEVAL00
005370            ' '             DELIMITED BY SIZE                     CCEVAL00
005380            WS-REM-BUILD (3) DELIMITED BY SIZE                    CCEVAL00
005390            INTO EVL-REMEDIATION.                                 CCEVAL00
005400******************************************************************CCEVAL00
005410*              2850-ARMA-REMEDIACION-EXIT                      *  CCEVAL00
005420******************************************************************CCEVAL00
005430 2850-ARMA-REMEDIACION-EXIT.                                      CCEVAL00
005440     EXIT.                                                        CCEVAL00
005450******************************************************************CCEVAL00
005460*                2860-ARMA-REMEDIACION-4                       *  CCEVAL00
005470*  ARMA EL TEXTO FIJO DE REMEDIACION DE 4 PASOS (SOLO CC8.1).     CCEVAL00
005480******************************************************************CCEVAL00
005490 2860-ARMA-REMEDIACION-4.                                         CCEVAL00
005500                                                                  CCEVAL00
005510     STRING WS-REM-BUILD (1) DELIMITED BY SIZE                    CCEVAL00
005520            ' '             DELIMITED BY SIZE                     CCEVAL00
005530            WS-REM-BUILD (2) DELIMITED BY SIZE                    CCEVAL00
005540            ' '             DELIMITED BY SIZE                     CCEVAL00
005550            WS-REM-BUILD (3) DELIMITED BY SIZE                    CCEVAL00
005560            ' '             DELIMITED BY SIZE                     CCEVAL00
005570            CT-REM-CC81-4   DELIMITED BY SIZE                     CCEVAL00
005580            INTO EVL-REMEDIATION.                                 CCEVAL00
005590******************************************************************CCEVAL00
005600*             2860-ARMA-REMEDIACION-4-EXIT                     *  CCEVAL00
005610******************************************************************CCEVAL00
005620 2860-ARMA-REMEDIACION-4-EXIT.                                    CCEVAL00
005630     EXIT.                                                        CCEVAL00
005640******************************************************************CCEVAL00
005650*                   2900-BUSCA-EVIDENCIA                       *  CCEVAL00
005660*  BUSQUEDA SECUENCIAL DE LA FUENTE PEDIDA (WS-WORK-FUENTE)      *CCEVAL00
005670*  DENTRO DE LA TABLA DE EVIDENCIA RECIBIDA POR EL ORQUESTADOR.  *CCEVAL00
005680*  SI NO SE ENCUENTRA DEVUELVE CERO (FUENTE FALTANTE).           *CCEVAL00
005690******************************************************************CCEVAL00
005700 2900-BUSCA-EVIDENCIA.                                            CCEVAL00
005710                                                                  CCEVAL00
005720     MOVE ZERO TO WS-EVD-HALLADO-IDX                              CCEVAL00
005730     MOVE 1    TO WS-EVD-NDX.                                     CCEVAL00
005740******************************************************************CCEVAL00
005750*               2910-BUSCA-EVIDENCIA-LOOP                      *  CCEVAL00
005760******************************************************************CCEVAL00
005770 2910-BUSCA-EVIDENCIA-LOOP.                                       CCEVAL00
005780                                                                  CCEVAL00
005790     IF WS-EVD-NDX GREATER THAN LK-EVIDENCE-COUNT                 CCEVAL00
005800        GO TO 2900-BUSCA-EVIDENCIA-EXIT                           CCEVAL00
005810     END-IF                                                       CCEVAL00
005820                                                                  CCEVAL00
005830     IF EVD-SOURCE-SYSTEM (WS-EVD-NDX) EQUAL WS-WORK-FUENTE       CCEVAL00
005840        MOVE WS-EVD-NDX TO WS-EVD-HALLADO-IDX                     CCEVAL00
005850     END-IF                                                       CCEVAL00
005860                                                                  CCEVAL00
005870     ADD 1 TO WS-EVD-NDX                                          CCEVAL00
005880                                                                  CCEVAL00
005890     GO TO 2910-BUSCA-EVIDENCIA-LOOP.                             CCEVAL00
005900******************************************************************CCEVAL00
005910*                2900-BUSCA-EVIDENCIA-EXIT                     *  CCEVAL00
005920******************************************************************CCEVAL00
005930 2900-BUSCA-EVIDENCIA-EXIT.                                       CCEVAL00
005940     EXIT.                                                        CCEVAL00
