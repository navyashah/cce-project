000010******************************************************************CCCGIT00
000020* Program name:    CCCGIT00.                                     *CCCGIT00
000030* Original author: GFORRICH.                                     *CCCGIT00
000040*                                                                *CCCGIT00
000050* Maintenence Log                                                *CCCGIT00
000060* Date       Author        Maintenance Requirement.              *CCCGIT00
000070* ---------- ------------  --------------------------------------*CCCGIT00
000080* 10/02/2024 GFORRICH      Initial version - GITHUB evidence     *  CC4471
000090*                          collector for CC8.1 (CR-4471).        *  CC4471
000100* 09/11/1998 GFORRICH      Y2K remediation pass (CR-Y2K98).      * CCY2K98
000110* 30/07/2025 GFORRICH      Sonar GateWay cleanup pass.           *  CC5001
000120* 05/03/2026 MIBARRA       Added per-run invocation counter for  *  CC5317
000130*                          ops diagnostics (CR-5317).            *  CC5317
000140* 05/03/2026 MIBARRA       Snapshot now flags EVD-SNAP-MAIN-     *  CC5318
000150*                          PRESENT so CCEVAL00 can tell a 'main' *  CC5318
000160*                          protection record from a missing one  *  CC5318
000170*                          (CR-5318).                            *  CC5318
000180* 06/03/2026 MIBARRA       Dropped the SPECIAL-NAMES paragraph -  * CC5320
000190*                          C01/TOP-OF-FORM and CC-ALFA-NUMERICO   * CC5320
000200*                          were never tested anywhere in this     * CC5320
000210*                          program (CR-5320).                     * CC5320
000220******************************************************************CCCGIT00
000230******************************************************************CCCGIT00
000240*                                                                *CCCGIT00
000250*          I D E N T I F I C A T I O N  D I V I S I O N         * CCCGIT00
000260*                                                                *CCCGIT00
000270******************************************************************CCCGIT00
000280 IDENTIFICATION DIVISION.                                         CCCGIT00
000290 PROGRAM-ID.  CCCGIT00.                                           CCCGIT00
000300 AUTHOR. GUILLERMO FORRICH.                                       CCCGIT00
000310 INSTALLATION. IBM Z/OS.                                          CCCGIT00
000320 DATE-WRITTEN. 10/02/2024.                                        CCCGIT00
000330 DATE-COMPILED.                                                   CCCGIT00
000340 SECURITY. CONFIDENTIAL.                                          CCCGIT00
000350******************************************************************CCCGIT00
000360*                                                                *CCCGIT00
000370*                      D A T A   D I V I S I O N                * CCCGIT00
000380*                                                                *CCCGIT00
000390******************************************************************CCCGIT00
000400 DATA DIVISION.                                                   CCCGIT00
000410 WORKING-STORAGE SECTION.                                         CCCGIT00
000420******************************************************************CCCGIT00
000430*                   DEFINICION DE CONSTANTES                    * CCCGIT00
000440*  ESTE COLECTOR SIMULA EL SNAPSHOT DE PROTECCION DE LA RAMA      CCCGIT00
000450*  'MAIN' DEL REPOSITORIO Y LO MARCA COMO PRESENTE EN             CCCGIT00
000460*  EVD-SNAP-MAIN-PRESENT. CCEVAL00 (CR-5318) USA ESA BANDERA      CCCGIT00
000470*  PARA SABER SI DEBE USAR ESTE SNAPSHOT O TRATAR LA PROTECCION   CCCGIT00
000480*  DEL BRANCH COMO FALTANTE (TODO EN CERO/N).                     CCCGIT00
000490******************************************************************CCCGIT00
000500 01  CT-CONSTANTES.                                               CCCGIT00
000510     05 CT-FUENTE-GITHUB               PIC X(10) VALUE            CCCGIT00
000520                                          'GITHUB    '.           CCCGIT00
000530     05 CT-FUENTE-GITHUB-R REDEFINES                              CCCGIT00
000540        CT-FUENTE-GITHUB.                                         CCCGIT00
000550        10 CT-FTE-GIT-TABLA       PIC X(01) OCCURS 10 TIMES.      CCCGIT00
000560     05 CT-REVIEW-COUNT-NORMAL         PIC 9(02) VALUE 2.         CCCGIT00
000570     05 FILLER                         PIC X(04).                 CCCGIT00
000580******************************************************************CCCGIT00
000590*              AREA DE TRABAJO DE DERIVA (DRIFT)                * CCCGIT00
000600*  GITHUB NO TIENE MODO DERIVA; SE RECIBE EL SWITCH POR           CCCGIT00
000610*  UNIFORMIDAD DE INTERFAZ CON LOS DEMAS COLECTORES.              CCCGIT00
000620******************************************************************CCCGIT00
000630 01  WS-EVAL-WORK.                                                CCCGIT00
000640     05 WS-MODO-DERIVA-ACTIVO          PIC X(01).                 CCCGIT00
000650        88 WS-88-DERIVA-ACTIVA                 VALUE 'Y'.         CCCGIT00
000660     05 WS-MODO-DERIVA-R REDEFINES                                CCCGIT00
000670        WS-MODO-DERIVA-ACTIVO.                                    CCCGIT00
000680        10 WS-MODO-DERIVA-NUM          PIC 9(01).                 CCCGIT00
000690     05 FILLER                         PIC X(04).                 CCCGIT00
000700******************************************************************CCCGIT00
000710*         AREA DE TRABAJO PARA DESCOMPONER EL CONTROL-ID        * CCCGIT00
000720******************************************************************CCCGIT00
000730 01  WS-CONTROL-ID-WORK                PIC X(08).                 CCCGIT00
000740 01  WS-CONTROL-ID-R REDEFINES                                    CCCGIT00
000750     WS-CONTROL-ID-WORK.                                          CCCGIT00
000760     05 WS-CTL-FAMILIA                 PIC X(02).                 CCCGIT00
000770     05 WS-CTL-PUNTO                   PIC X(01).                 CCCGIT00
000780     05 WS-CTL-REGLA                   PIC X(01).                 CCCGIT00
000790     05 FILLER                         PIC X(04).                 CCCGIT00
000800******************************************************************CCCGIT00
000810*                                                                *CCCGIT00
000820*              L I N K A G E   S E C T I O N                   *  CCCGIT00
000830*                                                                *CCCGIT00
000840******************************************************************CCCGIT00
000850*            AREA DE CONTADORES DE DIAGNOSTICO                   *CCCGIT00
000860******************************************************************CCCGIT00
000870 01  WS-CONTADORES.                                               CCCGIT00
000880     05 WS-CONT-LLAMADAS               PIC 9(04) COMP.            CCCGIT00
000890    05 FILLER                         PIC X(04).                  CCCGIT00
000900******************************************************************CCCGIT00
000910 LINKAGE SECTION.                                                 CCCGIT00
000920 01  LK-MODO-DERIVA-SW                 PIC X(01).                 CCCGIT00
000930 01  LK-CONTROL-ID                     PIC X(08).                 CCCGIT00
000940 01  LK-EVIDENCE-REC.                                             CCCGIT00
000950     COPY CCEVD000.                                               CCCGIT00
000960******************************************************************CCCGIT00
000970*                                                                *CCCGIT00
000980*              P R O C E D U R E   D I V I S I O N              * CCCGIT00
000990*                                                                *CCCGIT00
001000******************************************************************CCCGIT00
001010 PROCEDURE DIVISION USING LK-MODO-DERIVA-SW                       CCCGIT00
001020                         LK-CONTROL-ID                            CCCGIT00
001030                         LK-EVIDENCE-REC.                         CCCGIT00
001040******************************************************************CCCGIT00
001050*                        0000-MAINLINE                          * CCCGIT00
001060******************************************************************CCCGIT00
001070 0000-MAINLINE.                                                   CCCGIT00
001080                                                                  CCCGIT00
001090     MOVE LK-MODO-DERIVA-SW TO WS-MODO-DERIVA-ACTIVO              CCCGIT00
001100     MOVE LK-CONTROL-ID     TO WS-CONTROL-ID-WORK                 CCCGIT00
001110                                                                  CCCGIT00
001120     PERFORM 1000-INICIO                                          CCCGIT00
001130        THRU 1000-INICIO-EXIT                                     CCCGIT00
001140                                                                  CCCGIT00
001150     PERFORM 2000-PROCESO                                         CCCGIT00
001160        THRU 2000-PROCESO-EXIT                                    CCCGIT00
001170                                                                  CCCGIT00
001180     GOBACK.                                                      CCCGIT00
001190******************************************************************CCCGIT00
001200*                           1000-INICIO                         * CCCGIT00
001210******************************************************************CCCGIT00
001220 1000-INICIO.                                                     CCCGIT00
001230                                                                  CCCGIT00
001240     MOVE CT-FUENTE-GITHUB    TO EVD-SOURCE-SYSTEM                CCCGIT00
001250     MOVE LK-CONTROL-ID       TO EVD-CONTROL-ID                   CCCGIT00
001260     MOVE 'N'                 TO EVD-ERROR-FLAG                   CCCGIT00
001270    ADD 1 TO WS-CONT-LLAMADAS.                                    CCCGIT00
001280******************************************************************CCCGIT00
001290*                        1000-INICIO-EXIT                       * CCCGIT00
001300******************************************************************CCCGIT00
001310 1000-INICIO-EXIT.                                                CCCGIT00
001320     EXIT.                                                        CCCGIT00
001330******************************************************************CCCGIT00
001340*                          2000-PROCESO                         * CCCGIT00
001350*  PROTECCION DEL BRANCH MAIN: REVISION REQUERIDA CON 2           CCCGIT00
001360*  APROBACIONES, ENFORCE-ADMINS ACTIVO, PR-REVIEWS Y              CCCGIT00
001370*  DEPLOY-APPROVALS EXIGIDOS.                                    *CCCGIT00
001380******************************************************************CCCGIT00
001390 2000-PROCESO.                                                    CCCGIT00
001400                                                                  CCCGIT00
001410     PERFORM 2200-SNAPSHOT-NORMAL                                 CCCGIT00
001420        THRU 2200-SNAPSHOT-NORMAL-EXIT.                           CCCGIT00
001430******************************************************************CCCGIT00
001440*                       2000-PROCESO-EXIT                      *  CCCGIT00
001450******************************************************************CCCGIT00
001460 2000-PROCESO-EXIT.                                               CCCGIT00
001470     EXIT.                                                        CCCGIT00
001480******************************************************************CCCGIT00
001490*                    2200-SNAPSHOT-NORMAL                      *  CCCGIT00
001500******************************************************************CCCGIT00
001510 2200-SNAPSHOT-NORMAL.                                            CCCGIT00
001520                                                                  CCCGIT00
001530     MOVE CT-REVIEW-COUNT-NORMAL TO EVD-SNAP-REVIEW-COUNT         CCCGIT00
001540     MOVE 'Y'                    TO EVD-SNAP-ENFORCE-ADMINS       CCCGIT00
001550     MOVE 'Y'                    TO EVD-SNAP-PR-REVIEWS           CCCGIT00
001560     MOVE 'Y'                    TO EVD-SNAP-DEPLOY-APPROVALS     CCCGIT00
001570     MOVE 'Y'                    TO EVD-SNAP-MAIN-PRESENT.        CCCGIT00
001580******************************************************************CCCGIT00
001590*                 2200-SNAPSHOT-NORMAL-EXIT                    *  CCCGIT00
001600******************************************************************CCCGIT00
001610 2200-SNAPSHOT-NORMAL-EXIT.                                       CCCGIT00
001620     EXIT.                                                        CCCGIT00
