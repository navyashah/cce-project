000010******************************************************************EVL00010
000020*                                                                *EVL00020
000030* NOMBRE DEL OBJETO:  CCEVL000                                   *EVL00030
000040*                                                                *EVL00040
000050* DESCRIPCION:  AREA DE EVALUACION DE CUMPLIMIENTO.              *EVL00050
000060*               UN REGISTRO POR CADA CONTROL EVALUADO EN UNA     *EVL00060
000070*               CORRIDA. ARCHIVO DE SOLO-AGREGADO, SE CONSULTA   *EVL00070
000080*               TAMBIEN PARA DETECCION DE DERIVA (DRIFT).        *EVL00090
000090*                                                                *EVL00100
000100* -------------------------------------------------------------- *EVL00110
000110*                                                                *EVL00120
000120*           LONGITUD : 440 POSICIONES.                          * EVL00130
000130*           PREFIJO  : EVL.                                     * EVL00140
000140*                                                                *EVL00150
000150* Mantenimiento                                                 * EVL00160
000160* ---------- ------------  ------------------------------------ * EVL00170
000170* 03/02/2024 GFORRICH      VERSION INICIAL - CR-4471.            *EVL00180
000180* 02/06/2025 MIBARRA       3 RENGLONES DE ISSUE-TEXT (CR-5108).  *EVL00190
000190******************************************************************EVL00200
000200                                                                  EVL00210
000210     05  CCEVL000.                                                EVL00220
000220         10  EVL-EVAL-ID                   PIC 9(06).             EVL00230
000230         10  EVL-CONTROL-ID                PIC X(08).             EVL00240
000240         10  EVL-EVIDENCE-ID               PIC 9(06).             EVL00250
000250         10  EVL-EVALUATED-AT              PIC X(20).             EVL00260
000260         10  EVL-STATUS                    PIC X(04).             EVL00270
000270             88  EVL-88-STATUS-PASS                 VALUE 'PASS'. EVL00280
000280             88  EVL-88-STATUS-FAIL                 VALUE 'FAIL'. EVL00290
000290         10  EVL-SEVERITY                  PIC X(06).             EVL00300
000300             88  EVL-88-SEV-HIGH           VALUE 'HIGH  '.        EVL00310
000310         10  EVL-ISSUE-COUNT               PIC 9(01).             EVL00320
000320         10  EVL-ISSUE-TABLE               OCCURS 3 TIMES.        EVL00330
000330             15  EVL-ISSUE-TEXT            PIC X(60).             EVL00340
000340         10  EVL-ISSUE-TABLE-R REDEFINES                          EVL00350
000350             EVL-ISSUE-TABLE                PIC X(180).           EVL00360
000360         10  EVL-REMEDIATION               PIC X(200).            EVL00370
000370         10  FILLER                        PIC X(09).             EVL00380
000380******************************************************************EVL00390
000390* LONGITUD TOTAL DEL GRUPO CCEVL000 ES 440 POSICIONES            *EVL00400
000400******************************************************************EVL00410
